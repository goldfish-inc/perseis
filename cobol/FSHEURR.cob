000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     FSHEURR.
000300 AUTHOR.         ANITA RAZAK VELU.
000400 INSTALLATION.   FISHERIES INTELLIGENCE UNIT - BATCH SECTION.
000500 DATE-WRITTEN.   23 APR 1997.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800*=================================================================
000900*
001000*DESCRIPTION : EU REGISTER REPAIR.  RAW-LINE REPAIR OF THE
001100*              SEMICOLON-DELIMITED EU FLEET REGISTER EXTRACTS
001200*              FOR DENMARK, SPAIN AND BULGARIA - REMOVES STRAY
001300*              QUOTE-BEFORE-COMMA ARTIFACTS INSIDE VESSEL/PLACE
001400*              NAMES, PADS SHORT LINES AND TRUNCATES LONG ONES
001500*              TO THE HEADER'S FIELD COUNT, THEN RE-READS THE
001600*              REPAIRED OUTPUT TO VERIFY IT IS ACTUALLY CLEAN.
001700*
001800*=================================================================
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100* E003ARV - ANITARV - 23/04/1997 - INITIAL VERSION - DNK/ESP
002200*                      GENERAL QUOTE-BEFORE-COMMA REPAIR.
002300* E006DL  - DESMLIM - 30/10/1997 - ADDED BGR CYRILLIC-SPECIFIC
002400*                      QUOTE RULES (SV",NIKOLA FORM AND GENERAL
002500*                      QUOTE-BETWEEN-CYRILLIC-LETTERS).
002600* E010TYK - TYKOH   - 01/02/1999 - Y2K READINESS REVIEW - NO DATE
002700*                      FIELDS PROCESSED HERE, NO CHANGE REQUIRED.
002800* E7Q6EM1 - EMRAZ   - 11/04/2015 - ADDED THE VERIFICATION RE-READ
002900*                      PASS AND FIELD-COUNT PAD/TRUNCATE STEP -
003000*                      E-REQ 41229.
003010* F5Q9EM1 - EMRAZ   - 10/03/2017 - FIRST-LINE SWITCH RAISED TO
003020*                      A 77-LEVEL STANDALONE ITEM.
003100*---------------------------------------------------------------*
003200 EJECT
003300 ENVIRONMENT DIVISION.
003400**********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-AS400.
003700 OBJECT-COMPUTER.  IBM-AS400.
003800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003900                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
004000                   UPSI-0 IS UPSI-SWITCH-0
004100                   UPSI-1 IS UPSI-SWITCH-1.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT FSHEUCT ASSIGN TO DATABASE-FSHEUCT
004600            ORGANIZATION      IS SEQUENTIAL
004700            FILE STATUS       IS WK-C-FILE-STATUS.
004800
004900     SELECT FSHEUIN ASSIGN TO WK-C-EUC-IN-DDNAME
005000            ORGANIZATION      IS SEQUENTIAL
005100            FILE STATUS       IS WK-C-EUIN-STATUS.
005200
005300     SELECT FSHEUOT ASSIGN TO WK-C-EUC-OUT-DDNAME
005400            ORGANIZATION      IS SEQUENTIAL
005500            FILE STATUS       IS WK-C-EUOT-STATUS.
005600
005700     SELECT FSHEUVF ASSIGN TO WK-C-EUC-OUT-DDNAME
005800            ORGANIZATION      IS SEQUENTIAL
005900            FILE STATUS       IS WK-C-EUVF-STATUS.
006000
006100     SELECT FSHEULG ASSIGN TO DATABASE-FSHEULG
006200            ORGANIZATION      IS SEQUENTIAL
006300            FILE STATUS       IS WK-C-FILE-STATUS.
006400 EJECT
006500***************
006600 DATA DIVISION.
006700***************
006800 FILE SECTION.
006900**************
007000 FD  FSHEUCT
007100     LABEL RECORDS ARE OMITTED.
007200 01  FSH-EUC-CTL-REC.
007300     05  FSH-EUC-COUNTRY         PIC X(03).
007400*        'DNK', 'ESP' OR 'BGR'
007500     05  FSH-EUC-IN-DDNAME       PIC X(08).
007600     05  FSH-EUC-OUT-DDNAME      PIC X(08).
007700     05  FILLER                  PIC X(20).
007800
007900 FD  FSHEUIN
008000     LABEL RECORDS ARE OMITTED.
008100 01  FSH-EUIN-BUFFER             PIC X(600).
008200
008300 FD  FSHEUOT
008400     LABEL RECORDS ARE OMITTED.
008500 01  FSH-EUOT-BUFFER             PIC X(600).
008600
008700 FD  FSHEUVF
008800     LABEL RECORDS ARE OMITTED.
008900 01  FSH-EUVF-BUFFER             PIC X(600).
009000
009100 FD  FSHEULG
009200     LABEL RECORDS ARE OMITTED.
009300 01  FSH-EULG-LINE               PIC X(80).
009400
009500*************************
009600 WORKING-STORAGE SECTION.
009700*************************
009800 01  FILLER              PIC X(24)  VALUE
009900     "** PROGRAM FSHEURR   **".
010000
010100     COPY FSHREF.
010200
010300 01  WK-C-EUC-IN-DDNAME        PIC X(08) VALUE SPACES.
010400 01  WK-C-EUC-OUT-DDNAME       PIC X(08) VALUE SPACES.
010500 01  WK-C-EUIN-STATUS          PIC X(02) VALUE "00".
010600 01  WK-C-EUOT-STATUS          PIC X(02) VALUE "00".
010700 01  WK-C-EUVF-STATUS          PIC X(02) VALUE "00".
010800
010900 01  WK-C-CTL-EOF-SW           PIC X(01) VALUE "N".
011000     88  WK-EOF-EUCT                  VALUE "Y".
011100 01  WK-C-LINE-EOF-SW          PIC X(01) VALUE "N".
011200     88  WK-EOF-EUIN                  VALUE "Y".
011300 01  WK-C-BGR-COUNTRY-SW       PIC X(01) VALUE "N".
011400     88  WK-THIS-IS-BGR               VALUE "Y".
011410*                                FIRST-LINE SWITCH, STANDALONE
011420*                                77-LEVEL PER F5Q9EM1
011490 77  WK-C-FIRST-LINE-SW        PIC X(01) VALUE "Y".
011600 01  WK-N-HDR-FLD-CNT          PIC 9(03) COMP VALUE ZERO.
011700
011800* ------------------ LINE WORK / QUOTE-REPAIR AREA ----------------*
011900 01  WK-C-LINE-WORK              PIC X(600) VALUE SPACES.
012000 01  WK-C-LINE-WORK-VIEW REDEFINES WK-C-LINE-WORK.
012100     05  WK-C-LINE-BYTE      PIC X(01) OCCURS 600 TIMES.
012200 01  WK-N-LINE-LEN                PIC 9(03) COMP VALUE ZERO.
012300 01  WK-N-SCAN-SUB                 PIC 9(03) COMP VALUE ZERO.
012400 01  WK-N-OUT-POS                  PIC 9(03) COMP VALUE ZERO.
012500 01  WK-N-QUOTE-FIX-CNT-1           PIC 9(05) COMP VALUE ZERO.
012600 01  WK-C-REPAIRED-LINE            PIC X(600) VALUE SPACES.
012700
012800* ------------------ FIELD-COUNT REPAIR WORK AREA ------------------*
012900 01  WK-N-FLD-CNT                  PIC 9(03) COMP VALUE ZERO.
013000 01  WK-N-SEMI-NEEDED               PIC 9(03) COMP VALUE ZERO.
013100 01  WK-N-TRUNC-POS                 PIC 9(03) COMP VALUE ZERO.
013200 01  WK-N-SEMI-SEEN                 PIC 9(03) COMP VALUE ZERO.
013300
013400* ------------------ RUN STATISTICS ----------------------------------*
013500 01  WK-C-STATS-AREA.
013600     05  WK-N-TOTAL-CNT          PIC 9(07) COMP VALUE ZERO.
013700     05  WK-N-QFIX-LINE-CNT      PIC 9(07) COMP VALUE ZERO.
013800     05  WK-N-QFIX-TOTAL-CNT     PIC 9(07) COMP VALUE ZERO.
013900     05  WK-N-PAD-CNT            PIC 9(07) COMP VALUE ZERO.
014000     05  WK-N-TRUNC-CNT          PIC 9(07) COMP VALUE ZERO.
014100     05  WK-N-VERIFY-BAD-CNT     PIC 9(07) COMP VALUE ZERO.
014200     05  FILLER                  PIC X(10).
014300
014400 01  WK-R-COMPLETE-LINE.
014500     05  FILLER                  PIC X(20) VALUE
014600         "EU-REGISTER-REPAIR- ".
014700     05  WK-R-COUNTRY            PIC X(03).
014800     05  FILLER                  PIC X(04) VALUE " -  ".
014900     05  WK-R-TOTAL              PIC ZZZ,ZZ9.
015000     05  FILLER                  PIC X(08) VALUE " LINES, ".
015100     05  WK-R-QFIX-LINE          PIC ZZZ,ZZ9.
015200     05  FILLER                  PIC X(15) VALUE
015300         " QUOTE-FIXED,  ".
015400     05  WK-R-QFIX-TOTAL         PIC ZZZ,ZZ9.
015500     05  FILLER                  PIC X(11) VALUE " TOT FIXES,".
015600     05  WK-R-VERDICT            PIC X(10).
015700
015800     COPY ASCMWS.
015900
016000     EJECT
016100****************************
016200 PROCEDURE DIVISION.
016300****************************
016400 MAIN-MODULE.
016500     PERFORM A000-MAIN-PROCESSING
016600        THRU A099-MAIN-PROCESSING-EX.
016700     GOBACK.
016800
016900*-----------------------------------------------------------------*
017000 A000-MAIN-PROCESSING.
017100*-----------------------------------------------------------------*
017200     OPEN    INPUT  FSHEUCT.
017300     OPEN    OUTPUT FSHEULG.
017400     IF  NOT WK-C-SUCCESSFUL
017500         DISPLAY "FSHEURR - OPEN FILE ERROR - FSHEUCT"
017600         GO TO Y900-ABNORMAL-TERMINATION.
017700
017800 A010-READ-CTL-NEXT.
017900     READ    FSHEUCT
018000         AT END
018100             GO TO A090-MAIN-PROCESSING-EX.
018200     PERFORM B100-REPAIR-ONE-COUNTRY
018300        THRU B199-REPAIR-ONE-COUNTRY-EX.
018400     GO TO A010-READ-CTL-NEXT.
018500
018600 A090-MAIN-PROCESSING-EX.
018700     CLOSE   FSHEUCT FSHEULG.
018800 A099-MAIN-PROCESSING-EX.
018900 EXIT.
019000
019100*-----------------------------------------------------------------*
019200 B100-REPAIR-ONE-COUNTRY.
019300*-----------------------------------------------------------------*
019400     MOVE    FSH-EUC-IN-DDNAME    TO WK-C-EUC-IN-DDNAME.
019500     MOVE    FSH-EUC-OUT-DDNAME   TO WK-C-EUC-OUT-DDNAME.
019600     MOVE    "N"                  TO WK-C-BGR-COUNTRY-SW.
019700     IF  FSH-EUC-COUNTRY = "BGR"
019800         MOVE "Y"                 TO WK-C-BGR-COUNTRY-SW.
019900     MOVE    ZERO                 TO WK-N-TOTAL-CNT WK-N-QFIX-LINE-CNT
020000                                      WK-N-QFIX-TOTAL-CNT WK-N-PAD-CNT
020100                                      WK-N-TRUNC-CNT WK-N-VERIFY-BAD-CNT
020200                                      WK-N-HDR-FLD-CNT.
020300     MOVE    "Y"                  TO WK-C-FIRST-LINE-SW.
020400     OPEN    INPUT  FSHEUIN.
020500     OPEN    OUTPUT FSHEUOT.
020600     IF  WK-C-EUIN-STATUS NOT = "00"
020700         DISPLAY "FSHEURR - OPEN FILE ERROR - " WK-C-EUC-IN-DDNAME
020800         GO TO B199-REPAIR-ONE-COUNTRY-EX.
020900
021000 B110-READ-EUIN-NEXT.
021100     READ    FSHEUIN
021200         AT END
021300             GO TO B190-REPAIR-ONE-COUNTRY-EX.
021400     IF  FSH-EUIN-BUFFER = SPACES
021500         GO TO B110-READ-EUIN-NEXT.
021600     ADD     1                    TO WK-N-TOTAL-CNT.
021700     IF  WK-C-FIRST-LINE-SW = "Y"
021800*                                HEADER LINE - COUNT THE SEMI-
021900*                                COLONS TO GET THE EXPECTED
022000*                                FIELD COUNT, THEN WRITE AS-IS
022100         MOVE "N"                 TO WK-C-FIRST-LINE-SW
022200         PERFORM C900-COUNT-SEMIS THRU C999-COUNT-SEMIS-EX
022300         ADD 1                    TO WK-N-SEMI-SEEN
022400         MOVE WK-N-SEMI-SEEN      TO WK-N-HDR-FLD-CNT
022500         WRITE FSH-EUOT-BUFFER    FROM FSH-EUIN-BUFFER
022600         GO TO B110-READ-EUIN-NEXT.
022700     MOVE    FSH-EUIN-BUFFER      TO WK-C-LINE-WORK.
022800     PERFORM C100-QUOTE-REPAIR THRU C199-QUOTE-REPAIR-EX.
022900     PERFORM C500-FIELD-COUNT-REPAIR THRU C599-FIELD-COUNT-REPAIR-EX.
023000     WRITE   FSH-EUOT-BUFFER      FROM WK-C-REPAIRED-LINE.
023100     GO TO B110-READ-EUIN-NEXT.
023200
023300 B190-REPAIR-ONE-COUNTRY-EX.
023400     CLOSE   FSHEUIN FSHEUOT.
023500     PERFORM Y700-VERIFY-OUTPUT THRU Y799-VERIFY-OUTPUT-EX.
023600     PERFORM Y800-COMPLETION-LINE THRU Y899-COMPLETION-LINE-EX.
023700 B199-REPAIR-ONE-COUNTRY-EX.
023800 EXIT.
023900
024000*-----------------------------------------------------------------*
024100 C100-QUOTE-REPAIR.
024200*-----------------------------------------------------------------*
024300*                                SCAN BYTE-BY-BYTE, COPYING EVERY
024400*                                BYTE EXCEPT A QUOTE THAT SATIS-
024500*                                FIES ONE OF THE ARTIFACT RULES
024600     MOVE    SPACES               TO WK-C-REPAIRED-LINE.
024700     MOVE    ZERO                 TO WK-N-OUT-POS WK-N-LINE-LEN
024800                                      WK-N-QUOTE-FIX-CNT-1.
024900     PERFORM C110-FIND-LEN THRU C119-FIND-LEN-EX
025000        VARYING WK-N-SCAN-SUB FROM 1 BY 1 UNTIL WK-N-SCAN-SUB > 600.
025100     PERFORM C120-SCAN-ONE-BYTE THRU C129-SCAN-ONE-BYTE-EX
025200        VARYING WK-N-SCAN-SUB FROM 1 BY 1
025300           UNTIL WK-N-SCAN-SUB > WK-N-LINE-LEN.
025400 C199-QUOTE-REPAIR-EX.
025500 EXIT.
025600
025700 C110-FIND-LEN.
025800     IF  WK-C-LINE-BYTE(WK-N-SCAN-SUB) NOT = SPACE
025900         MOVE WK-N-SCAN-SUB       TO WK-N-LINE-LEN.
026000 C119-FIND-LEN-EX.
026100 EXIT.
026200
026300*                                GENERAL DNK/ESP RULE: A QUOTE
026400*                                IMMEDIATELY BEFORE ', ' INSIDE A
026500*                                FIELD IS DROPPED.  BGR RULE: A
026600*                                QUOTE BEFORE A COMMA WITH NO
026700*                                FOLLOWING SPACE (THE 'SV",NIKOLA'
026800*                                FORM), OR A QUOTE BETWEEN TWO
026900*                                CYRILLIC LETTERS, IS DROPPED
027000 C120-SCAN-ONE-BYTE.
027100     IF  WK-C-LINE-BYTE(WK-N-SCAN-SUB) = '"'
027200         IF  WK-C-LINE-BYTE(WK-N-SCAN-SUB + 1) = ","
027300             AND WK-C-LINE-BYTE(WK-N-SCAN-SUB + 2) = SPACE
027400             ADD 1                TO WK-N-QUOTE-FIX-CNT-1
027500             GO TO C129-SCAN-ONE-BYTE-EX
027600         END-IF
027700         IF  WK-THIS-IS-BGR
027800             AND WK-C-LINE-BYTE(WK-N-SCAN-SUB + 1) = ","
027900             ADD 1                TO WK-N-QUOTE-FIX-CNT-1
028000             GO TO C129-SCAN-ONE-BYTE-EX
028100         END-IF
028200         IF  WK-THIS-IS-BGR
028300             AND WK-N-SCAN-SUB > 1
028400             AND WK-C-LINE-BYTE(WK-N-SCAN-SUB - 1) > "~"
028500             AND WK-C-LINE-BYTE(WK-N-SCAN-SUB + 1) > "~"
028600             ADD 1                TO WK-N-QUOTE-FIX-CNT-1
028700             GO TO C129-SCAN-ONE-BYTE-EX
028800         END-IF
028900     END-IF.
029000     ADD     1                    TO WK-N-OUT-POS.
029100     MOVE    WK-C-LINE-BYTE(WK-N-SCAN-SUB)
029200                                  TO WK-C-REPAIRED-LINE(WK-N-OUT-POS:1).
029300 C129-SCAN-ONE-BYTE-EX.
029400 EXIT.
029500
029600*-----------------------------------------------------------------*
029700 C500-FIELD-COUNT-REPAIR.
029800*-----------------------------------------------------------------*
029900     IF  WK-N-QUOTE-FIX-CNT-1 > ZERO
030000         ADD 1                    TO WK-N-QFIX-LINE-CNT
030100         ADD WK-N-QUOTE-FIX-CNT-1 TO WK-N-QFIX-TOTAL-CNT.
030200     MOVE    ZERO                 TO WK-N-SEMI-SEEN.
030300     MOVE    WK-C-REPAIRED-LINE   TO WK-C-LINE-WORK.
030400     PERFORM C900-COUNT-SEMIS THRU C999-COUNT-SEMIS-EX.
030500     ADD     1                    TO WK-N-SEMI-SEEN.
030600     MOVE    WK-N-SEMI-SEEN       TO WK-N-FLD-CNT.
030700     EVALUATE TRUE
030800         WHEN WK-N-FLD-CNT < WK-N-HDR-FLD-CNT
030900             MOVE WK-N-HDR-FLD-CNT TO WK-N-SEMI-NEEDED
031000             SUBTRACT WK-N-FLD-CNT FROM WK-N-SEMI-NEEDED
031100             PERFORM C510-APPEND-SEMI THRU C519-APPEND-SEMI-EX
031200                VARYING WK-N-SCAN-SUB FROM 1 BY 1
031300                   UNTIL WK-N-SCAN-SUB > WK-N-SEMI-NEEDED
031400             ADD 1                TO WK-N-PAD-CNT
031500         WHEN WK-N-FLD-CNT > WK-N-HDR-FLD-CNT
031600             PERFORM C520-TRUNC-EXTRA-FIELDS
031650                THRU C529-TRUNC-EXTRA-FIELDS-EX
031700             ADD 1                TO WK-N-TRUNC-CNT
031800         WHEN OTHER
031900             CONTINUE
032000     END-EVALUATE.
032100 C599-FIELD-COUNT-REPAIR-EX.
032200 EXIT.
032300
032400 C510-APPEND-SEMI.
032500*                                RE-SYNC THE LENGTH-SCAN COPY
032600*                                FROM THE REPAIRED LINE EVERY
032700*                                PASS - EACH APPEND GROWS IT BY
032800*                                ONE BYTE, SO A STALE COPY WOULD
032900*                                OVERWRITE THE SAME POSITION
033000     MOVE    WK-C-REPAIRED-LINE   TO WK-C-LINE-WORK.
033100     PERFORM C110-FIND-LEN THRU C119-FIND-LEN-EX
033200        VARYING WK-N-SCAN-SUB FROM 1 BY 1 UNTIL WK-N-SCAN-SUB > 600.
033300     ADD     1                    TO WK-N-LINE-LEN.
033400     MOVE    ";"                  TO WK-C-REPAIRED-LINE(WK-N-LINE-LEN:1).
033500 C519-APPEND-SEMI-EX.
033600 EXIT.
033700
033800*                                TRUNCATE AT THE SEMICOLON THAT
033900*                                ENDS THE HEADER'S LAST EXPECTED
034000*                                FIELD - SCAN FORWARD COUNTING
034100*                                SEMICOLONS UNTIL THAT ONE IS HIT
034200 C520-TRUNC-EXTRA-FIELDS.
034300     MOVE    ZERO                 TO WK-N-SEMI-SEEN WK-N-TRUNC-POS.
034400     MOVE    WK-C-REPAIRED-LINE   TO WK-C-LINE-WORK.
034500     PERFORM C110-FIND-LEN THRU C119-FIND-LEN-EX
034600        VARYING WK-N-SCAN-SUB FROM 1 BY 1 UNTIL WK-N-SCAN-SUB > 600.
034700     PERFORM C530-FIND-TRUNC-POS THRU C539-FIND-TRUNC-POS-EX
034800        VARYING WK-N-SCAN-SUB FROM 1 BY 1
034900           UNTIL WK-N-SCAN-SUB > WK-N-LINE-LEN
035000              OR WK-N-SEMI-SEEN = WK-N-HDR-FLD-CNT.
035100     IF  WK-N-TRUNC-POS > ZERO
035200*                                BLANK FROM THE SEMICOLON THAT
035300*                                STARTS THE FIRST UNWANTED FIELD
035400*                                ONWARD - DROPS THE DELIMITER
035500*                                ITSELF SO THE FIELD COUNT COMES
035600*                                OUT RIGHT
035700         MOVE SPACES              TO WK-C-REPAIRED-LINE
035800                                     (WK-N-TRUNC-POS :
035900                                      601 - WK-N-TRUNC-POS).
036000 C529-TRUNC-EXTRA-FIELDS-EX.
036100 EXIT.
036200
036300 C530-FIND-TRUNC-POS.
036400     IF  WK-C-LINE-BYTE(WK-N-SCAN-SUB) = ";"
036500         ADD 1                    TO WK-N-SEMI-SEEN
036600         IF  WK-N-SEMI-SEEN = WK-N-HDR-FLD-CNT
036700             MOVE WK-N-SCAN-SUB   TO WK-N-TRUNC-POS
036800         END-IF.
036900 C539-FIND-TRUNC-POS-EX.
037000 EXIT.
037100
037200*-----------------------------------------------------------------*
037300 C900-COUNT-SEMIS.
037400*-----------------------------------------------------------------*
037500     MOVE    ZERO                 TO WK-N-SEMI-SEEN.
037600     PERFORM C910-TEST-ONE-BYTE THRU C919-TEST-ONE-BYTE-EX
037700        VARYING WK-N-SCAN-SUB FROM 1 BY 1 UNTIL WK-N-SCAN-SUB > 600.
037800 C999-COUNT-SEMIS-EX.
037900 EXIT.
038000
038100 C910-TEST-ONE-BYTE.
038200     IF  WK-C-LINE-BYTE(WK-N-SCAN-SUB) = ";"
038300         ADD 1                    TO WK-N-SEMI-SEEN.
038400 C919-TEST-ONE-BYTE-EX.
038500 EXIT.
038600
038700*-----------------------------------------------------------------*
038800 Y700-VERIFY-OUTPUT.
038900*-----------------------------------------------------------------*
039000     MOVE    "N"                  TO WK-C-LINE-EOF-SW.
039100     OPEN    INPUT  FSHEUVF.
039200     IF  WK-C-EUVF-STATUS NOT = "00"
039300         DISPLAY "FSHEURR - OPEN FILE ERROR - VERIFY PASS"
039400         GO TO Y799-VERIFY-OUTPUT-EX.
039500     MOVE    "Y"                  TO WK-C-FIRST-LINE-SW.
039600
039700 Y710-READ-EUVF-NEXT.
039800     READ    FSHEUVF
039900         AT END
040000             GO TO Y790-VERIFY-OUTPUT-EX.
040100     IF  WK-C-FIRST-LINE-SW = "Y"
040200         MOVE "N"                 TO WK-C-FIRST-LINE-SW
040300         GO TO Y710-READ-EUVF-NEXT.
040400     MOVE    FSH-EUVF-BUFFER      TO WK-C-LINE-WORK.
040500     PERFORM C900-COUNT-SEMIS THRU C999-COUNT-SEMIS-EX.
040600     ADD     1                    TO WK-N-SEMI-SEEN.
040700     IF  WK-N-SEMI-SEEN NOT = WK-N-HDR-FLD-CNT
040800         ADD 1                    TO WK-N-VERIFY-BAD-CNT.
040900     PERFORM C120-VERIFY-NO-QUOTE-COMMA
041000        THRU C128-VERIFY-NO-QUOTE-COMMA-EX.
041100     GO TO Y710-READ-EUVF-NEXT.
041200
041300 Y790-VERIFY-OUTPUT-EX.
041400     CLOSE   FSHEUVF.
041500 Y799-VERIFY-OUTPUT-EX.
041600 EXIT.
041700
041800*                                RE-RUN THE SAME QUOTE-ARTIFACT
041900*                                TESTS AGAINST THE REPAIRED LINE
042000*                                - A HIT HERE MEANS THE REPAIR
042100*                                DID NOT FULLY CLEAN THE LINE
042200 C120-VERIFY-NO-QUOTE-COMMA.
042300     MOVE    ZERO                 TO WK-N-LINE-LEN.
042400     PERFORM C110-FIND-LEN THRU C119-FIND-LEN-EX
042500        VARYING WK-N-SCAN-SUB FROM 1 BY 1 UNTIL WK-N-SCAN-SUB > 600.
042600     PERFORM C122-TEST-ONE-VFY-BYTE THRU C123-TEST-ONE-VFY-BYTE-EX
042700        VARYING WK-N-SCAN-SUB FROM 1 BY 1
042800           UNTIL WK-N-SCAN-SUB > WK-N-LINE-LEN.
042900 C128-VERIFY-NO-QUOTE-COMMA-EX.
043000 EXIT.
043100
043200 C122-TEST-ONE-VFY-BYTE.
043300     IF  WK-C-LINE-BYTE(WK-N-SCAN-SUB) = '"'
043400         IF  WK-C-LINE-BYTE(WK-N-SCAN-SUB + 1) = ","
043500             ADD 1                TO WK-N-VERIFY-BAD-CNT
043600             GO TO C123-TEST-ONE-VFY-BYTE-EX
043700         END-IF
043800         IF  WK-THIS-IS-BGR
043900             AND WK-N-SCAN-SUB > 1
044000             AND WK-C-LINE-BYTE(WK-N-SCAN-SUB - 1) > "~"
044100             AND WK-C-LINE-BYTE(WK-N-SCAN-SUB + 1) > "~"
044200             ADD 1                TO WK-N-VERIFY-BAD-CNT
044300         END-IF
044400     END-IF.
044500 C123-TEST-ONE-VFY-BYTE-EX.
044600 EXIT.
044700
044800*-----------------------------------------------------------------*
044900 Y800-COMPLETION-LINE.
045000*-----------------------------------------------------------------*
045100     MOVE    FSH-EUC-COUNTRY      TO WK-R-COUNTRY.
045200     MOVE    WK-N-TOTAL-CNT       TO WK-R-TOTAL.
045300     MOVE    WK-N-QFIX-LINE-CNT   TO WK-R-QFIX-LINE.
045400     MOVE    WK-N-QFIX-TOTAL-CNT  TO WK-R-QFIX-TOTAL.
045500     IF  WK-N-VERIFY-BAD-CNT = ZERO
045600         MOVE "CLEAN     " TO WK-R-VERDICT
045700     ELSE
045800         MOVE "NOT CLEAN " TO WK-R-VERDICT
045900         SET  UPSI-SWITCH-1 TO ON.
046000     WRITE   FSH-EULG-LINE        FROM WK-R-COMPLETE-LINE.
046100     DISPLAY WK-R-COMPLETE-LINE.
046200 Y899-COMPLETION-LINE-EX.
046300 EXIT.
046400
046500*-----------------------------------------------------------------*
046600 Y900-ABNORMAL-TERMINATION.
046700*-----------------------------------------------------------------*
046800     SET     UPSI-SWITCH-0         TO ON.
046900     GOBACK.
047000
047100******************************************************************
047200*************** END OF PROGRAM SOURCE - FSHEURR ***************
047300******************************************************************
