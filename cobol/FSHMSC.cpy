000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FSHMSC.
000300*      WORKING STORAGE FORMATS FOR THE MSC CERTIFIED-FISHERIES
000400*      RAW EXTRACT AND ITS CLEANED COUNTERPART.  USED BY THE
000500*      FSHMPRE (MSC-FISHERY-PREP) INTERFACE PROGRAM.
000600*****************************************************************
000700* MODIFICATION HISTORY                                          *
000800*****************************************************************
000900* TAG    DATE     DEV     DESCRIPTION                           *
001000*------- -------- ------- -------------------------------------*
001100* M002PL 04/09/99 PLCHYE  - Y2K REVIEW - NO DATE FIELDS, NO     *
001200*                   CHANGE REQUIRED                             *
001300*------------------------------------------------------------- *
001400* M001LT 19/05/93 LTANSEN - INITIAL VERSION, MSC FISHERY CERT   *
001500*                   STATUS FEED LAYOUT                          *
001600*****************************************************************
001700 01  WK-C-FSHMSC.
001800     05  WK-C-MSC-RAW-AREA         PIC X(445).
001900     05  WK-C-MSC-RAW REDEFINES WK-C-MSC-RAW-AREA.
002000* TAG 01 - FISHERY NAME (MAY EXCEED TARGET WIDTH - RAW)
002100     10  WK-MSC-RAW-FISHERY-NM     PIC X(120).
002200* TAG 02 - CERTIFICATION STATUS TEXT, MIXED CASE
002300     10  WK-MSC-RAW-STATUS         PIC X(45).
002400* TAG 03 - STATUS FOR UNIT OF CERTIFICATION
002500     10  WK-MSC-RAW-STATUS-UOC     PIC X(45).
002600* TAG 04 - SPECIES TEXT, MULTIPLE NAMES, PARENTHESES
002700     10  WK-MSC-RAW-SPECIES        PIC X(120).
002800* TAG 05 - GEAR DESCRIPTION
002900     10  WK-MSC-RAW-GEAR           PIC X(40).
003000* TAG 06 - FREE TEXT, FAO AREA NUMBERS OR OCEAN NAMES
003100     10  WK-MSC-RAW-OCEAN-AREA     PIC X(60).
003200* TAG 07 - CERTIFICATE CODES, POSSIBLY PARENTHESIZED ALTERNATES
003300     10  WK-MSC-RAW-CERT-CODE      PIC X(60).
003400     10  FILLER                    PIC X(15).
003500
003600*                                CLEANED / TARGET LAYOUT
003700     05  WK-C-MSC-CLN-AREA         PIC X(445).
003800     05  WK-C-MSC-CLEANED REDEFINES WK-C-MSC-CLN-AREA.
003900     10  WK-MSC-CLN-FISHERY-NM     PIC X(100).
004000*                                TRUNCATED AT WORD BOUNDARY '...'
004100     10  WK-MSC-CLN-STATUS         PIC X(45).
004200*                                NORMALIZED UPPERCASE ENUM
004300     10  WK-MSC-CLN-STATUS-UOC     PIC X(45).
004400     10  WK-MSC-CLN-SCI-NAMES      PIC X(120).
004500*                                PIPE-DELIMITED CLEANED NAMES
004600     10  WK-MSC-CLN-GEAR           PIC X(40).
004700     10  WK-MSC-CLN-FAO-AREAS      PIC X(30).
004800*                                PIPE-DELIMITED 2-DIGIT CODES
004900     10  WK-MSC-CLN-CERT-CODES     PIC X(60).
005000     10  FILLER                    PIC X(5).
005100
005200*                                ENUM-TEST WORK AREA - ONE
005300*                                OCCURRENCE PER RECOGNIZED MSC
005400*                                CERTIFICATION STATUS LITERAL
005500 01  WK-C-MSC-ENUM-VALUES.
005600     05  FILLER                    PIC X(45) VALUE "CERTIFIED".
005700     05  FILLER                    PIC X(45) VALUE
005800         "CERTIFIED WITH UNIT(S) IN ASSESSMENT".
005900     05  FILLER                    PIC X(45) VALUE
006000         "COMBINED WITH ANOTHER ASSESSMENT".
006100     05  FILLER                    PIC X(45) VALUE
006200         "IMPROVEMENT PROGRAM".
006300     05  FILLER                    PIC X(45) VALUE "IN ASSESSMENT".
006400     05  FILLER                    PIC X(45) VALUE "NOT CERTIFIED".
006500     05  FILLER                    PIC X(45) VALUE "SUSPENDED".
006600     05  FILLER                    PIC X(45) VALUE "WITHDRAWN".
006700 01  WK-C-MSC-ENUM-TABLE REDEFINES WK-C-MSC-ENUM-VALUES.
006800     05  WK-MSC-ENUM-VALUE OCCURS 8 TIMES PIC X(45).
006900 01  WK-MSC-ENUM-CNT               PIC 9(02) COMP VALUE 8.
