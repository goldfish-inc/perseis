000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     FSHAPRE.
000300 AUTHOR.         RJ NAIR.
000400 INSTALLATION.   FISHERIES INTELLIGENCE UNIT - BATCH SECTION.
000500 DATE-WRITTEN.   04 JUN 1988.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800*=================================================================
000900*
001000*DESCRIPTION : TABLE ASFIS PREPROCESS.  READS THE RAW FAO ASFIS
001100*              SPECIES EXTRACT AND INFERS THE TAXONOMIC RANK OF
001200*              EACH SCIENTIFIC NAME, SPLITTING DUAL-SPECIES AND
001300*              GENUS-PAIR NAMES INTO TWO OUTPUT ROWS.
001400*
001500*=================================================================
001600* HISTORY OF MODIFICATION:
001700*=================================================================
001800* F001RJN - RJNAIR  - 04/06/1988 - INITIAL VERSION.
001900* F006PLW - PLWEE   - 30/01/1992 - ADDED HYBRID RULE (' X ' TOKEN)
002000*                      PER FAO CIRCULAR 91-14.
002100* F010TYK - TYKOH   - 02/02/1999 - Y2K READINESS REVIEW - NO DATE
002200*                      FIELDS PROCESSED HERE, NO CHANGE REQUIRED.
002300* F5Q4ARV - RVTAN   - 21/05/2009 - EDGE-CASE TABLE MOVED OFF OF
002400*                      HARD-CODED EVALUATE INTO LOADED REFERENCE
002500*                      FILE FSHEDGTB - TABLE HAD GROWN PAST 100
002600*                      ENTRIES AND WAS UNMAINTAINABLE IN-LINE.
002700* F7Q2EM1 - TMPFYM  - 14/03/2016 - REFINEMENT OF WORD-COUNT RULE
002800*                      CASCADE ORDER PER E-REQ 47511.
002900* F5Q6EM1 - EMRAZ   - 09/03/2017 - ABBREVIATED-GENUS EXPANSION
003000*                      ("GENUS, A. SPECIES") NEVER FIRED - WORD-2
003100*                      WAS BUILT WITH A LEADING SPACE AFTER THE
003200*                      COMMA SO THE LETTER-PERIOD TEST IN
003300*                      C900-EXPAND-ABBREV NEVER LINED UP. FIXED
003400*                      THE SUBSTRING START IN C200-COMMA-RULE.
003500* F5Q9EM1 - EMRAZ   - 10/03/2017 - ABBREVIATION SUBSCRIPT RAISED
003600*                      TO A 77-LEVEL STANDALONE ITEM.
003700* F6Q0EM1 - EMRAZ   - 11/03/2017 - EDGE-CASE TABLE RELIED
003800*                      SOLELY ON FSHEDGTB AT RUN TIME WITH NO
003900*                      SEED DATA SHIPPED FOR IT, SO THE RULE
004000*                      COULD NEVER FIRE.  ADDED THE SHOP-
004100*                      STANDARD HARD-CODED FILLER TABLE (SEE
004200*                      FSHCNTRY ALIAS FALLBACK) FOR THE CORE
004300*                      IRREGULAR NAMES, LOADED AHEAD OF THE
004400*                      FILE READ AT A005-SEED-EDGE-TABLE.
004500* F6Q1EM1 - EMRAZ   - 11/03/2017 - HYBRID RULE (' X ' TOKEN)
004600*                      WAS EXPANDING "A. SPECIES" VIA THE
004700*                      COMMA RULE'S 7-LETTER ABBREVIATION
004800*                      TABLE.  FAO CIRCULAR 91-14 EXCLUDES
004900*                      "A" FROM THE HYBRID LIST - GAVE THE
005000*                      HYBRID RULE ITS OWN 6-LETTER TABLE AND
005100*                      EXPAND PARAGRAPH (C920/C930).
005200*---------------------------------------------------------------*
005300 EJECT
005400 ENVIRONMENT DIVISION.
005500**********************
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.  IBM-AS400.
005800 OBJECT-COMPUTER.  IBM-AS400.
005900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006000                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
006100                   UPSI-0 IS UPSI-SWITCH-0.
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT FSHEDGTB ASSIGN TO DATABASE-FSHEDGTB
006600            ORGANIZATION      IS SEQUENTIAL
006700            FILE STATUS       IS WK-C-FILE-STATUS.
006800
006900     SELECT FSHASRAW ASSIGN TO DATABASE-FSHASRAW
007000            ORGANIZATION      IS SEQUENTIAL
007100            FILE STATUS       IS WK-C-FILE-STATUS.
007200
007300     SELECT FSHASPRE ASSIGN TO DATABASE-FSHASPRE
007400            ORGANIZATION      IS SEQUENTIAL
007500            FILE STATUS       IS WK-C-FILE-STATUS.
007600
007700     SELECT FSHASLOG ASSIGN TO DATABASE-FSHASLOG
007800            ORGANIZATION      IS SEQUENTIAL
007900            FILE STATUS       IS WK-C-FILE-STATUS.
008000 EJECT
008100***************
008200 DATA DIVISION.
008300***************
008400 FILE SECTION.
008500**************
008600 FD  FSHEDGTB
008700     LABEL RECORDS ARE OMITTED
008800     DATA RECORD IS FSHEDGE-FD-REC.
008900 01  FSHEDGE-FD-REC.
009000     COPY FSHEDGE.
009100
009200 FD  FSHASRAW
009300     LABEL RECORDS ARE OMITTED.
009400 01  FSH-ASRAW-BUFFER            PIC X(352).
009500
009600 FD  FSHASPRE
009700     LABEL RECORDS ARE OMITTED.
009800 01  FSH-ASPRE-BUFFER            PIC X(364).
009900
010000 FD  FSHASLOG
010100     LABEL RECORDS ARE OMITTED.
010200 01  FSH-ASLOG-LINE              PIC X(80).
010300
010400*************************
010500 WORKING-STORAGE SECTION.
010600*************************
010700 01  FILLER              PIC X(24)  VALUE
010800     "** PROGRAM FSHAPRE   **".
010900
011000* ------------------ PROGRAM WORKING STORAGE -------------------*
011100 01  WK-C-WORK-AREA.
011200     05  WK-C-EOF-SW         PIC X(01) VALUE "N".
011300         88  WK-EOF-ASRAW           VALUE "Y".
011400     05  WK-N-WORD-CNT       PIC 9(02) COMP VALUE ZERO.
011500     05  WK-N-NAME-LEN       PIC 9(02) COMP VALUE ZERO.
011600     05  WK-N-COMMA-POS      PIC 9(02) COMP VALUE ZERO.
011700     05  WK-N-HYBRID-POS     PIC 9(02) COMP VALUE ZERO.
011800*F5Q8EM1- 09/03/2017 - WORD-1 LENGTH, SET BY C420-FIND-WORD1-LEN,
011900*         SO THE SUFFIX TESTS IN C400-WORDCOUNT-RULE CAN REFERENCE-
012000*         MODIFY OFF THE TRUE END OF THE WORD INSTEAD OF A FIXED
012100*         COLUMN IN THE 30-BYTE FIELD.
012200     05  WK-N-WORD1-LEN      PIC 9(02) COMP VALUE ZERO.
012300     05  WK-N-WORD1-SP       PIC 9(02) COMP VALUE ZERO.
012400     05  FILLER              PIC X(10).
012500*                                ABBREVIATED-GENUS TABLE SUBSCRIPT,
012600*                                77-LEVEL STANDALONE PER F5Q9EM1
012700 77  WK-N-ABBR-SUB           PIC 9(02) COMP VALUE ZERO.
012800
012900 01  WK-C-NAME-1              PIC X(60) VALUE SPACES.
013000 01  WK-C-NAME-2              PIC X(60) VALUE SPACES.
013100 01  WK-C-RANK-HOLD           PIC X(12) VALUE SPACES.
013200
013300* ------------------ ASFIS RECORD LAYOUTS (HELD IN W/S) ---------*
013400     COPY FSHASFIS.
013500
013600 01  WK-C-WORK-NAME           PIC X(60) VALUE SPACES.
013700*                                BYTE VIEW OF THE WORKING NAME,
013800*                                USED TO SCAN THE LAST CHARACTER
013900*                                FOR THE SUFFIX TESTS
014000 01  WK-C-WORK-NAME-VIEW REDEFINES WK-C-WORK-NAME.
014100     05  WK-C-WORK-NAME-BYTE PIC X(01) OCCURS 60 TIMES.
014200
014300 01  WK-C-WORD-1              PIC X(30) VALUE SPACES.
014400*                                BYTE VIEW OF WORD-1, USED BY
014500*                                C420-FIND-WORD1-LEN TO LOCATE THE
014600*                                TRAILING SPACE UNSTRING LEAVES
014700*                                AFTER THE WORD
014800 01  WK-C-WORD-1-VIEW REDEFINES WK-C-WORD-1.
014900     05  WK-C-WORD-1-BYTE    PIC X(01) OCCURS 30 TIMES.
015000 01  WK-C-WORD-2              PIC X(30) VALUE SPACES.
015100 01  WK-C-WORD-3              PIC X(30) VALUE SPACES.
015200
015300*                                ABBREVIATED-GENUS LETTER TABLE,
015400*                                USED BY THE COMMA AND HYBRID
015500*                                RULES TO EXPAND "A. FALLAX" ETC
015600 01  WK-C-ABBR-VALUES.
015700     05  FILLER              PIC X(01) VALUE "A".
015800     05  FILLER              PIC X(01) VALUE "C".
015900     05  FILLER              PIC X(01) VALUE "E".
016000     05  FILLER              PIC X(01) VALUE "I".
016100     05  FILLER              PIC X(01) VALUE "M".
016200     05  FILLER              PIC X(01) VALUE "O".
016300     05  FILLER              PIC X(01) VALUE "P".
016400 01  WK-C-ABBR-TABLE REDEFINES WK-C-ABBR-VALUES.
016500     05  WK-C-ABBR-LETTER    PIC X(01) OCCURS 7 TIMES.
016600
016700 01  WK-N-ABBR-CNT            PIC 9(02) COMP VALUE 7.
016800 01  WK-C-ABBR-FOUND-SW       PIC X(01) VALUE "N".
016900
017000*                                HYBRID-RULE ABBREVIATED-GENUS
017100*                                LETTER TABLE - FAO CIRCULAR 91-14
017200*                                EXCLUDES "A" FROM THE HYBRID LIST,
017300*                                SO THIS IS A SEPARATE 6-LETTER SET
017400*                                FROM WK-C-ABBR-VALUES ABOVE, PER
017500*                                F6Q1EM1
017600 01  WK-C-HYBR-VALUES.
017700    05  FILLER              PIC X(01) VALUE "O".
017800    05  FILLER              PIC X(01) VALUE "P".
017900    05  FILLER              PIC X(01) VALUE "C".
018000    05  FILLER              PIC X(01) VALUE "I".
018100    05  FILLER              PIC X(01) VALUE "M".
018200    05  FILLER              PIC X(01) VALUE "E".
018300 01  WK-C-HYBR-TABLE REDEFINES WK-C-HYBR-VALUES.
018400    05  WK-C-HYBR-LETTER    PIC X(01) OCCURS 6 TIMES.
018500
018600 01  WK-N-HYBR-CNT            PIC 9(02) COMP VALUE 6.
018700
018800*                                ASFIS-PREPROCESS EDGE-CASE SEED
018900*                                TABLE - FIXED IRREGULAR-NAME ROWS
019000*                                PER F6Q0EM1.  LOADED INTO FSH-EDGE-
019100*                                TABLE AT A005-SEED-EDGE-TABLE BELOW,
019200*                                AHEAD OF ANY ENTRIES ADDED FROM THE
019300*                                FSHEDGTB REFERENCE FILE.  FIELD
019400*                                WIDTHS MATCH FSH-EDGE-NAME-IN (60),
019500*                                FSH-EDGE-RANK (12), FSH-EDGE-NAME-1
019600*                                AND FSH-EDGE-NAME-2 (30 EACH).
019700 01  WK-C-EDGE-SEED-VALUES.
019800    05  FILLER              PIC X(60) VALUE "Osteichthyes".
019900    05  FILLER              PIC X(12) VALUE "Infraphylum".
020000    05  FILLER              PIC X(30) VALUE "Gnathostomata".
020100    05  FILLER              PIC X(30) VALUE SPACES.
020200    05  FILLER              PIC X(60) VALUE
020300        "Selachii or Selachimorpha (Pleurotremata)".
020400    05  FILLER              PIC X(12) VALUE "Superorder".
020500    05  FILLER              PIC X(30) VALUE "Euselachii".
020600    05  FILLER              PIC X(30) VALUE SPACES.
020700    05  FILLER              PIC X(60) VALUE
020800        "Batoidea or Batoidimorpha (Hypotremata)".
020900    05  FILLER              PIC X(12) VALUE "Order".
021000    05  FILLER              PIC X(30) VALUE "Rajiformes".
021100    05  FILLER              PIC X(30) VALUE SPACES.
021200    05  FILLER              PIC X(60) VALUE "Natantia".
021300    05  FILLER              PIC X(12) VALUE "Suborder".
021400    05  FILLER              PIC X(30) VALUE "Dendrobranchiata".
021500    05  FILLER              PIC X(30) VALUE SPACES.
021600    05  FILLER              PIC X(60) VALUE "Reptantia".
021700    05  FILLER              PIC X(12) VALUE "Suborder".
021800    05  FILLER              PIC X(30) VALUE "Pleocyemata".
021900    05  FILLER              PIC X(30) VALUE SPACES.
022000    05  FILLER              PIC X(60) VALUE "Algae".
022100    05  FILLER              PIC X(12) VALUE "Kingdom".
022200    05  FILLER              PIC X(30) VALUE "Chromista".
022300    05  FILLER              PIC X(30) VALUE SPACES.
022400    05  FILLER              PIC X(60) VALUE "Angiospermae".
022500    05  FILLER              PIC X(12) VALUE "Class".
022600    05  FILLER              PIC X(30) VALUE "Magnoliopsida".
022700    05  FILLER              PIC X(30) VALUE SPACES.
022800    05  FILLER              PIC X(60) VALUE "Elasmobranchii".
022900    05  FILLER              PIC X(12) VALUE "Subclass".
023000    05  FILLER              PIC X(30) VALUE "Elasmobranchii".
023100    05  FILLER              PIC X(30) VALUE SPACES.
023200    05  FILLER              PIC X(60) VALUE "Crustacea".
023300    05  FILLER              PIC X(12) VALUE "Subphylum".
023400    05  FILLER              PIC X(30) VALUE "Crustacea".
023500    05  FILLER              PIC X(30) VALUE SPACES.
023600    05  FILLER              PIC X(60) VALUE "Brachyura".
023700    05  FILLER              PIC X(12) VALUE "Infraorder".
023800    05  FILLER              PIC X(30) VALUE "Brachyura".
023900    05  FILLER              PIC X(30) VALUE SPACES.
024000    05  FILLER              PIC X(60) VALUE "Anomura".
024100    05  FILLER              PIC X(12) VALUE "Infraorder".
024200    05  FILLER              PIC X(30) VALUE "Anomura".
024300    05  FILLER              PIC X(30) VALUE SPACES.
024400    05  FILLER              PIC X(60) VALUE "Caridea".
024500    05  FILLER              PIC X(12) VALUE "Infraorder".
024600    05  FILLER              PIC X(30) VALUE "Caridea".
024700    05  FILLER              PIC X(30) VALUE SPACES.
024800    05  FILLER              PIC X(60) VALUE "Copepoda".
024900    05  FILLER              PIC X(12) VALUE "Class".
025000    05  FILLER              PIC X(30) VALUE "Copepoda".
025100    05  FILLER              PIC X(30) VALUE SPACES.
025200    05  FILLER              PIC X(60) VALUE "Bivalvia".
025300    05  FILLER              PIC X(12) VALUE "Class".
025400    05  FILLER              PIC X(30) VALUE "Bivalvia".
025500    05  FILLER              PIC X(30) VALUE SPACES.
025600    05  FILLER              PIC X(60) VALUE "Demospongiae".
025700    05  FILLER              PIC X(12) VALUE "Class".
025800    05  FILLER              PIC X(30) VALUE "Demospongiae".
025900    05  FILLER              PIC X(30) VALUE SPACES.
026000    05  FILLER              PIC X(60) VALUE "Aves".
026100    05  FILLER              PIC X(12) VALUE "Class".
026200    05  FILLER              PIC X(30) VALUE "Aves".
026300    05  FILLER              PIC X(30) VALUE SPACES.
026400    05  FILLER              PIC X(60) VALUE "Thunnini".
026500    05  FILLER              PIC X(12) VALUE "Tribe".
026600    05  FILLER              PIC X(30) VALUE "Thunnini".
026700    05  FILLER              PIC X(30) VALUE SPACES.
026800    05  FILLER              PIC X(60) VALUE "Scombrinae".
026900    05  FILLER              PIC X(12) VALUE "Subfamily".
027000    05  FILLER              PIC X(30) VALUE "Scombrinae".
027100    05  FILLER              PIC X(30) VALUE SPACES.
027200    05  FILLER              PIC X(60) VALUE "Melanostomiinae".
027300    05  FILLER              PIC X(12) VALUE "Subfamily".
027400    05  FILLER              PIC X(30) VALUE "Melanostomiinae".
027500    05  FILLER              PIC X(30) VALUE SPACES.
027600    05  FILLER              PIC X(60) VALUE "Actinopterygii".
027700    05  FILLER              PIC X(12) VALUE "Superclass".
027800    05  FILLER              PIC X(30) VALUE "Actinopterygii".
027900    05  FILLER              PIC X(30) VALUE SPACES.
028000    05  FILLER              PIC X(60) VALUE "Chondrichthyes".
028100    05  FILLER              PIC X(12) VALUE "Superclass".
028200    05  FILLER              PIC X(30) VALUE "Chondrichthyes".
028300    05  FILLER              PIC X(30) VALUE SPACES.
028400    05  FILLER              PIC X(60) VALUE "Mollusca".
028500    05  FILLER              PIC X(12) VALUE "Phylum".
028600    05  FILLER              PIC X(30) VALUE "Mollusca".
028700    05  FILLER              PIC X(30) VALUE SPACES.
028800    05  FILLER              PIC X(60) VALUE
028900        "Holothuria (Roweothuria) poli".
029000    05  FILLER              PIC X(12) VALUE "Species".
029100    05  FILLER              PIC X(30) VALUE "Holothuria poli".
029200    05  FILLER              PIC X(30) VALUE SPACES.
029300    05  FILLER              PIC X(60) VALUE
029400        "Osmerus spp, Hypomesus spp".
029500    05  FILLER              PIC X(12) VALUE "Genus".
029600    05  FILLER              PIC X(30) VALUE "Osmerus".
029700    05  FILLER              PIC X(30) VALUE "Hypomesus".
029800    05  FILLER              PIC X(60) VALUE
029900        "Alosa alosa, A. fallax".
030000    05  FILLER              PIC X(12) VALUE "Species".
030100    05  FILLER              PIC X(30) VALUE "Alosa alosa".
030200    05  FILLER              PIC X(30) VALUE "Alosa fallax".
030300 01  WK-C-EDGE-SEED-TABLE REDEFINES WK-C-EDGE-SEED-VALUES.
030400    05  WK-C-EDGE-SEED-ENTRY OCCURS 25 TIMES.
030500        10  WK-C-EDGE-SEED-NAME-IN  PIC X(60).
030600        10  WK-C-EDGE-SEED-RANK     PIC X(12).
030700        10  WK-C-EDGE-SEED-NAME-1   PIC X(30).
030800        10  WK-C-EDGE-SEED-NAME-2   PIC X(30).
030900
031000 01  WK-N-EDGE-SEED-CNT       PIC 9(02) COMP VALUE 25.
031100 01  WK-N-SEED-SUB            PIC 9(02) COMP VALUE ZERO.
031200
031300* ------------------ RUN STATISTICS ------------------------------
031400 01  WK-C-STATS-AREA.
031500     05  WK-N-ORIGINAL-CNT   PIC 9(07) COMP VALUE ZERO.
031600     05  WK-N-FINAL-CNT      PIC 9(07) COMP VALUE ZERO.
031700     05  WK-N-DUP-CNT        PIC 9(07) COMP VALUE ZERO.
031800     05  WK-N-RATIO-PCT      PIC 9(03)V99 COMP VALUE ZERO.
031900     05  FILLER              PIC X(10).
032000
032100 01  WK-R-STATS-LINE.
032200     05  FILLER              PIC X(20) VALUE
032300         "ASFIS-PREPROCESS - ".
032400     05  WK-R-ORIGINAL       PIC ZZZ,ZZ9.
032500     05  FILLER              PIC X(10) VALUE " ORIGINAL ".
032600     05  WK-R-FINAL          PIC ZZZ,ZZ9.
032700     05  FILLER              PIC X(08) VALUE " FINAL  ".
032800     05  WK-R-DUP            PIC ZZZ,ZZ9.
032900     05  FILLER              PIC X(13) VALUE " DUPLICATED  ".
033000     05  WK-R-RATIO          PIC ZZ9.99.
033100     05  FILLER              PIC X(09) VALUE " EXP RATE".
033200
033300     COPY ASCMWS.
033400
033500     EJECT
033600****************************
033700 PROCEDURE DIVISION.
033800****************************
033900 MAIN-MODULE.
034000     PERFORM A000-MAIN-PROCESSING
034100        THRU A099-MAIN-PROCESSING-EX.
034200     GOBACK.
034300
034400*-----------------------------------------------------------------*
034500 A000-MAIN-PROCESSING.
034600*-----------------------------------------------------------------*
034700     PERFORM A010-LOAD-EDGE-TABLE
034800        THRU A019-LOAD-EDGE-TABLE-EX.
034900
035000     OPEN    INPUT  FSHASRAW.
035100     OPEN    OUTPUT FSHASPRE.
035200     OPEN    OUTPUT FSHASLOG.
035300     IF  NOT WK-C-SUCCESSFUL
035400         DISPLAY "FSHAPRE - OPEN FILE ERROR"
035500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
035600         GO TO Y900-ABNORMAL-TERMINATION.
035700
035800 A020-READ-NEXT.
035900     READ    FSHASRAW INTO FSH-ASFIS-RAW-REC
036000         AT END
036100             MOVE "Y"          TO WK-C-EOF-SW
036200             GO TO A090-MAIN-PROCESSING-EX.
036300     ADD     1                 TO WK-N-ORIGINAL-CNT.
036400     PERFORM B100-INFER-RANK
036500        THRU B199-INFER-RANK-EX.
036600     PERFORM B200-WRITE-ROWS
036700        THRU B299-WRITE-ROWS-EX.
036800     GO TO A020-READ-NEXT.
036900
037000 A090-MAIN-PROCESSING-EX.
037100     PERFORM Y800-STATS-REPORT
037200        THRU Y899-STATS-REPORT-EX.
037300     CLOSE   FSHASRAW FSHASPRE FSHASLOG.
037400 A099-MAIN-PROCESSING-EX.
037500 EXIT.
037600
037700*-----------------------------------------------------------------*
037800 A005-SEED-EDGE-TABLE.
037900*-----------------------------------------------------------------*
038000     PERFORM A006-SEED-ONE-ENTRY THRU A007-SEED-ONE-ENTRY-EX
038100        VARYING WK-N-SEED-SUB FROM 1 BY 1
038200           UNTIL WK-N-SEED-SUB > WK-N-EDGE-SEED-CNT.
038300 A009-SEED-EDGE-TABLE-EX.
038400 EXIT.
038500
038600 A006-SEED-ONE-ENTRY.
038700     IF  FSH-EDGE-ENTRY-CNT < 200
038800         ADD 1                  TO FSH-EDGE-ENTRY-CNT
038900         MOVE WK-C-EDGE-SEED-NAME-IN(WK-N-SEED-SUB) TO
039000                 FSH-EDGE-NAME-IN(FSH-EDGE-ENTRY-CNT)
039100         MOVE WK-C-EDGE-SEED-RANK(WK-N-SEED-SUB) TO
039200                 FSH-EDGE-RANK(FSH-EDGE-ENTRY-CNT)
039300         MOVE WK-C-EDGE-SEED-NAME-1(WK-N-SEED-SUB) TO
039400                 FSH-EDGE-NAME-1(FSH-EDGE-ENTRY-CNT)
039500         MOVE WK-C-EDGE-SEED-NAME-2(WK-N-SEED-SUB) TO
039600                 FSH-EDGE-NAME-2(FSH-EDGE-ENTRY-CNT)
039700     END-IF.
039800 A007-SEED-ONE-ENTRY-EX.
039900 EXIT.
040000
040100*-----------------------------------------------------------------*
040200 A010-LOAD-EDGE-TABLE.
040300*-----------------------------------------------------------------*
040400     MOVE    ZERO              TO FSH-EDGE-ENTRY-CNT.
040500*                                SEED THE FIXED IRREGULAR-NAME ROWS
040600*                                BEFORE THE FILE READ - PER F6Q0EM1
040700     PERFORM A005-SEED-EDGE-TABLE
040800        THRU A009-SEED-EDGE-TABLE-EX.
040900     OPEN    INPUT FSHEDGTB.
041000     IF  NOT WK-C-SUCCESSFUL
041100         DISPLAY "FSHAPRE - OPEN FILE ERROR - FSHEDGTB"
041200         DISPLAY "SEED ENTRIES ONLY WILL BE USED FOR THIS RUN"
041300         SORT FSH-EDGE-ENTRY ASCENDING FSH-EDGE-NAME-IN
041400         GO TO A019-LOAD-EDGE-TABLE-EX.
041500 A011-READ-NEXT-EDGE.
041600     READ    FSHEDGTB
041700         AT END
041800             GO TO A018-SORT-EDGE-TABLE.
041900     IF  FSH-EDGE-ENTRY-CNT < 200
042000         ADD 1                  TO FSH-EDGE-ENTRY-CNT
042100         MOVE FSHEDGE-NAME-IN   TO
042200                 FSH-EDGE-NAME-IN(FSH-EDGE-ENTRY-CNT)
042300         MOVE FSHEDGE-RANK      TO
042400                 FSH-EDGE-RANK(FSH-EDGE-ENTRY-CNT)
042500         MOVE FSHEDGE-NAME-1    TO
042600                 FSH-EDGE-NAME-1(FSH-EDGE-ENTRY-CNT)
042700         MOVE FSHEDGE-NAME-2    TO
042800                 FSH-EDGE-NAME-2(FSH-EDGE-ENTRY-CNT)
042900     END-IF.
043000     GO TO A011-READ-NEXT-EDGE.
043100 A018-SORT-EDGE-TABLE.
043200     SORT FSH-EDGE-ENTRY ASCENDING FSH-EDGE-NAME-IN.
043300     CLOSE   FSHEDGTB.
043400 A019-LOAD-EDGE-TABLE-EX.
043500 EXIT.
043600
043700*-----------------------------------------------------------------*
043800 B100-INFER-RANK.
043900*-----------------------------------------------------------------*
044000     INITIALIZE              FSH-ASC-TAXON-RANK WK-C-NAME-2.
044100     MOVE    FSH-ASR-SCI-NAME TO WK-C-NAME-1.
044200     MOVE    FSH-ASR-SCI-NAME TO WK-C-WORK-NAME.
044300
044400     SEARCH ALL FSH-EDGE-ENTRY
044500         WHEN FSH-EDGE-NAME-IN(FSH-EDGE-IDX) = WK-C-WORK-NAME
044600             MOVE FSH-EDGE-RANK(FSH-EDGE-IDX)
044700                                TO FSH-ASC-TAXON-RANK
044800             MOVE FSH-EDGE-NAME-1(FSH-EDGE-IDX)
044900                                TO WK-C-NAME-1
045000             MOVE FSH-EDGE-NAME-2(FSH-EDGE-IDX)
045100                                TO WK-C-NAME-2
045200             GO TO B199-INFER-RANK-EX
045300     END-SEARCH.
045400
045500     IF  WK-C-WORK-NAME NOT = SPACES
045600         PERFORM C050-TEST-COMMA
045700            THRU C059-TEST-COMMA-EX
045800         IF  WK-N-COMMA-POS > 0
045900             PERFORM C200-COMMA-RULE THRU C299-COMMA-RULE-EX
046000             GO TO B199-INFER-RANK-EX
046100         END-IF
046200     END-IF.
046300
046400     PERFORM C350-TEST-HYBRID
046500        THRU C359-TEST-HYBRID-EX.
046600     IF  WK-N-HYBRID-POS > 0
046700         PERFORM C300-HYBRID-RULE THRU C399-HYBRID-RULE-EX
046800         GO TO B199-INFER-RANK-EX
046900     END-IF.
047000
047100     PERFORM C400-WORDCOUNT-RULE
047200        THRU C499-WORDCOUNT-RULE-EX.
047300
047400 B199-INFER-RANK-EX.
047500 EXIT.
047600
047700*-----------------------------------------------------------------*
047800 B200-WRITE-ROWS.
047900*-----------------------------------------------------------------*
048000     MOVE    FSH-ASC-TAXON-RANK  TO WK-C-RANK-HOLD.
048100     INITIALIZE              FSH-ASFIS-CLN-REC.
048200     MOVE    WK-C-RANK-HOLD      TO FSH-ASC-TAXON-RANK.
048300     MOVE    WK-C-NAME-1         TO FSH-ASC-SCI-NAME.
048400     MOVE    FSH-ASR-ISSCAAP-GRP TO FSH-ASC-ISSCAAP-GRP.
048500     MOVE    FSH-ASR-TAXON-CODE  TO FSH-ASC-TAXON-CODE.
048600     MOVE    FSH-ASR-ALPHA3-CODE TO FSH-ASC-ALPHA3-CODE.
048700     MOVE    FSH-ASR-ENGLISH-NM  TO FSH-ASC-ENGLISH-NM.
048800     MOVE    FSH-ASR-FRENCH-NM   TO FSH-ASC-FRENCH-NM.
048900     MOVE    FSH-ASR-SPANISH-NM  TO FSH-ASC-SPANISH-NM.
049000     MOVE    FSH-ASR-AUTHOR      TO FSH-ASC-AUTHOR.
049100     MOVE    FSH-ASR-FAMILY      TO FSH-ASC-FAMILY.
049200     MOVE    FSH-ASR-ORDER-HI    TO FSH-ASC-ORDER-HI.
049300     MOVE    FSH-ASR-FISHSTAT    TO FSH-ASC-FISHSTAT(1:3).
049400
049500     WRITE   FSH-ASPRE-BUFFER    FROM FSH-ASFIS-CLN-REC.
049600     ADD     1                  TO WK-N-FINAL-CNT.
049700
049800     IF  WK-C-NAME-2 NOT = SPACES
049900         MOVE WK-C-NAME-2       TO FSH-ASC-SCI-NAME
050000         WRITE FSH-ASPRE-BUFFER FROM FSH-ASFIS-CLN-REC
050100         ADD  1                 TO WK-N-FINAL-CNT
050200         ADD  1                 TO WK-N-DUP-CNT
050300     END-IF.
050400 B299-WRITE-ROWS-EX.
050500 EXIT.
050600
050700*-----------------------------------------------------------------*
050800 C050-TEST-COMMA.
050900*-----------------------------------------------------------------*
051000     MOVE    ZERO              TO WK-N-COMMA-POS.
051100     PERFORM C055-FIND-COMMA THRU C059-TEST-COMMA-EX
051200        VARYING WK-N-NAME-LEN FROM 1 BY 1 UNTIL WK-N-NAME-LEN > 60
051300           OR WK-N-COMMA-POS > 0.
051400 C059-TEST-COMMA-EX.
051500 EXIT.
051600
051700 C055-FIND-COMMA.
051800     IF  WK-C-WORK-NAME-BYTE(WK-N-NAME-LEN) = ","
051900         MOVE WK-N-NAME-LEN    TO WK-N-COMMA-POS.
052000
052100*-----------------------------------------------------------------*
052200 C200-COMMA-RULE.
052300*-----------------------------------------------------------------*
052400     MOVE    "Species"         TO FSH-ASC-TAXON-RANK.
052500     MOVE    WK-C-WORK-NAME(1:WK-N-COMMA-POS - 1)
052600                                TO WK-C-NAME-1.
052700*F5Q6EM1- 09/03/2017 - SKIP THE COMMA AND THE SPACE THAT ALWAYS
052800*         FOLLOWS IT, NOT THE COMMA ALONE - OTHERWISE WK-C-WORD-2
052900*         CARRIES A LEADING SPACE AND C900-EXPAND-ABBREV'S
053000*         LETTER-PERIOD-SPACE TEST AT (2:2) NEVER LINES UP.
053100     MOVE    WK-C-WORK-NAME(WK-N-COMMA-POS + 2:
053200                                59 - WK-N-COMMA-POS)
053300                                TO WK-C-WORD-2.
053400     PERFORM C900-EXPAND-ABBREV
053500        THRU C999-EXPAND-ABBREV-EX.
053600 C299-COMMA-RULE-EX.
053700 EXIT.
053800
053900*-----------------------------------------------------------------*
054000 C300-HYBRID-RULE.
054100*-----------------------------------------------------------------*
054200     MOVE    "Species"         TO FSH-ASC-TAXON-RANK.
054300     MOVE    WK-C-WORK-NAME(1:WK-N-HYBRID-POS - 1)
054400                                TO WK-C-NAME-1.
054500     MOVE    WK-C-WORK-NAME(WK-N-HYBRID-POS + 3:
054600                                57 - WK-N-HYBRID-POS)
054700                                TO WK-C-WORD-2.
054800     PERFORM C920-EXPAND-ABBREV-HYBR
054900        THRU C929-EXPAND-ABBREV-HYBR-EX.
055000 C399-HYBRID-RULE-EX.
055100 EXIT.
055200
055300*-----------------------------------------------------------------*
055400 C350-TEST-HYBRID.
055500*-----------------------------------------------------------------*
055600     MOVE    ZERO              TO WK-N-HYBRID-POS.
055700     PERFORM C355-FIND-HYBRID THRU C358-FIND-HYBRID-EX
055800        VARYING WK-N-NAME-LEN FROM 1 BY 1 UNTIL WK-N-NAME-LEN > 57
055900           OR WK-N-HYBRID-POS > 0.
056000 C359-TEST-HYBRID-EX.
056100 EXIT.
056200
056300 C355-FIND-HYBRID.
056400     IF  WK-C-WORK-NAME(WK-N-NAME-LEN:3) = " x "
056500         MOVE WK-N-NAME-LEN    TO WK-N-HYBRID-POS.
056600 C358-FIND-HYBRID-EX.
056700 EXIT.
056800
056900*-----------------------------------------------------------------*
057000 C900-EXPAND-ABBREV.
057100*-----------------------------------------------------------------*
057200*                                IF THE SECOND TOKEN IS A SINGLE
057300*                                LETTER PLUS "." (E.G. "A. FALLAX")
057400*                                REPLACE IT WITH THE GENUS WORD OF
057500*                                NAME-1 - ELSE TAKE IT AS-IS
057600     MOVE    WK-C-NAME-2   TO WK-C-WORD-3.
057700     MOVE    "N"                TO WK-C-ABBR-FOUND-SW.
057800     IF  WK-C-WORD-2(2:2) = ". "
057900         PERFORM C910-TEST-ONE-LETTER THRU C919-TEST-ONE-LETTER-EX
058000            VARYING WK-N-ABBR-SUB FROM 1 BY 1
058100               UNTIL WK-N-ABBR-SUB > WK-N-ABBR-CNT
058200         IF  WK-C-ABBR-FOUND-SW = "Y"
058300             PERFORM C100-EXTRACT-GENUS
058400                THRU C109-EXTRACT-GENUS-EX
058500             MOVE WK-C-WORD-1   TO WK-C-NAME-2
058600         ELSE
058700             MOVE WK-C-WORD-2   TO WK-C-NAME-2
058800         END-IF
058900     ELSE
059000         MOVE WK-C-WORD-2       TO WK-C-NAME-2
059100     END-IF.
059200 C999-EXPAND-ABBREV-EX.
059300 EXIT.
059400
059500 C910-TEST-ONE-LETTER.
059600     IF  WK-C-WORD-2(1:1) = WK-C-ABBR-LETTER(WK-N-ABBR-SUB)
059700         MOVE "Y"              TO WK-C-ABBR-FOUND-SW.
059800 C919-TEST-ONE-LETTER-EX.
059900 EXIT.
060000*-----------------------------------------------------------------*
060100 C920-EXPAND-ABBREV-HYBR.
060200*-----------------------------------------------------------------*
060300*                                SAME LOGIC AS C900-EXPAND-ABBREV
060400*                                BUT AGAINST THE 6-LETTER HYBRID
060500*                                TABLE (WK-C-HYBR-LETTER), WHICH
060600*                                EXCLUDES "A" PER FAO CIRCULAR
060700*                                91-14 - SEE F6Q1EM1.
060800     MOVE    WK-C-NAME-2   TO WK-C-WORD-3.
060900     MOVE    "N"                TO WK-C-ABBR-FOUND-SW.
061000     IF  WK-C-WORD-2(2:2) = ". "
061100         PERFORM C930-TEST-ONE-LETTER-HYBR
061200            THRU C939-TEST-ONE-LETTER-HYBR-EX
061300            VARYING WK-N-ABBR-SUB FROM 1 BY 1
061400               UNTIL WK-N-ABBR-SUB > WK-N-HYBR-CNT
061500         IF  WK-C-ABBR-FOUND-SW = "Y"
061600             PERFORM C100-EXTRACT-GENUS
061700                THRU C109-EXTRACT-GENUS-EX
061800             MOVE WK-C-WORD-1   TO WK-C-NAME-2
061900         ELSE
062000             MOVE WK-C-WORD-2   TO WK-C-NAME-2
062100         END-IF
062200     ELSE
062300         MOVE WK-C-WORD-2       TO WK-C-NAME-2
062400     END-IF.
062500 C929-EXPAND-ABBREV-HYBR-EX.
062600 EXIT.
062700
062800 C930-TEST-ONE-LETTER-HYBR.
062900     IF  WK-C-WORD-2(1:1) = WK-C-HYBR-LETTER(WK-N-ABBR-SUB)
063000         MOVE "Y"              TO WK-C-ABBR-FOUND-SW.
063100 C939-TEST-ONE-LETTER-HYBR-EX.
063200 EXIT.
063300
063400
063500*-----------------------------------------------------------------*
063600 C100-EXTRACT-GENUS.
063700*-----------------------------------------------------------------*
063800*                                REBUILD "GENUS SPECIES" FROM THE
063900*                                FIRST WORD OF NAME-1 (THE GENUS)
064000*                                PLUS THE SPECIES WORD FOLLOWING
064100*                                THE ABBREVIATED-GENUS TOKEN
064200     MOVE    SPACES             TO WK-C-WORD-1.
064300     MOVE    ZERO               TO WK-N-NAME-LEN.
064400     PERFORM C105-FIND-SPACE THRU C109-EXTRACT-GENUS-EX
064500        VARYING WK-N-ABBR-SUB FROM 1 BY 1
064600           UNTIL WK-N-ABBR-SUB > 30
064700              OR WK-N-NAME-LEN > 0.
064800     IF  WK-N-NAME-LEN = 0
064900         MOVE 31                TO WK-N-NAME-LEN.
065000     MOVE    WK-C-NAME-1(1:WK-N-NAME-LEN - 1)
065100                                 TO WK-C-WORD-1.
065200     STRING  WK-C-WORD-1 DELIMITED BY SPACE
065300             " "
065400             WK-C-WORD-2(4:27) DELIMITED BY SIZE
065500        INTO WK-C-WORD-1.
065600 C109-EXTRACT-GENUS-EX.
065700 EXIT.
065800
065900 C105-FIND-SPACE.
066000     IF  WK-C-NAME-1(WK-N-ABBR-SUB:1) = SPACE
066100         MOVE WK-N-ABBR-SUB     TO WK-N-NAME-LEN.
066200
066300*-----------------------------------------------------------------*
066400 C400-WORDCOUNT-RULE.
066500*-----------------------------------------------------------------*
066600     PERFORM C410-COUNT-WORDS THRU C419-COUNT-WORDS-EX.
066700     MOVE    ZERO               TO WK-N-WORD1-LEN.
066800     IF  WK-N-WORD-CNT = 1
066900         PERFORM C420-FIND-WORD1-LEN THRU C429-FIND-WORD1-LEN-EX.
067000*F5Q8EM1- 09/03/2017 - THE SUFFIX TESTS BELOW USED TO REFERENCE-
067100*         MODIFY FIXED COLUMNS NEAR THE END OF THE 30-BYTE FIELD -
067200*         THOSE ONLY LINE UP WHEN THE WORD RUNS 27-30 BYTES LONG.
067300*         THEY NOW RUN OFF WK-N-WORD1-LEN, THE WORD'S ACTUAL
067400*         LENGTH, SO A NAME OF ANY LENGTH IS TESTED CORRECTLY.
067500*         THE "PHY" TEST WAS ALSO WIDENED TO THE FULL 7-BYTE
067600*         "PHYCEAE" SUFFIX IT WAS MEANT TO CATCH.
067700
067800     EVALUATE TRUE
067900         WHEN WK-N-WORD-CNT = 1 AND WK-N-WORD1-LEN > 3
068000             AND WK-C-WORD-1(WK-N-WORD1-LEN - 2 : 3) = "dae"
068100             MOVE "Family"      TO FSH-ASC-TAXON-RANK
068200         WHEN WK-N-WORD-CNT = 2 AND WK-C-WORD-2 = "spp"
068300             MOVE "Genus"       TO FSH-ASC-TAXON-RANK
068400             MOVE WK-C-WORD-1   TO WK-C-NAME-1
068500         WHEN WK-N-WORD-CNT = 2
068600             MOVE "Species"     TO FSH-ASC-TAXON-RANK
068700         WHEN WK-N-WORD-CNT = 3
068800             MOVE "Subspecies"  TO FSH-ASC-TAXON-RANK
068900         WHEN WK-N-WORD-CNT = 1 AND WK-N-WORD1-LEN > 6
069000             AND WK-C-WORD-1(WK-N-WORD1-LEN - 5 : 6) = "formes"
069100             MOVE "Order"       TO FSH-ASC-TAXON-RANK
069200         WHEN WK-N-WORD-CNT = 1 AND WK-N-WORD1-LEN > 7
069300             AND WK-C-WORD-1(WK-N-WORD1-LEN - 6 : 7) = "phyceae"
069400             MOVE "Class"       TO FSH-ASC-TAXON-RANK
069500         WHEN WK-N-WORD-CNT = 1 AND WK-N-WORD1-LEN > 2
069600             AND WK-C-WORD-1(WK-N-WORD1-LEN - 1 : 2) = "ia"
069700             MOVE "Class"       TO FSH-ASC-TAXON-RANK
069800         WHEN WK-N-WORD-CNT = 1 AND WK-N-WORD1-LEN > 3
069900             AND WK-C-WORD-1(WK-N-WORD1-LEN - 2 : 3) = "nae"
070000             MOVE "Subfamily"   TO FSH-ASC-TAXON-RANK
070100         WHEN WK-N-WORD-CNT = 1 AND WK-N-WORD1-LEN > 3
070200             AND WK-C-WORD-1(WK-N-WORD1-LEN - 2 : 3) = "ini"
070300             MOVE "Tribe"       TO FSH-ASC-TAXON-RANK
070400         WHEN WK-N-WORD-CNT = 1 AND WK-N-WORD1-LEN > 1
070500             AND WK-C-WORD-1(WK-N-WORD1-LEN : 1) = "a"
070600             MOVE "Phylum"      TO FSH-ASC-TAXON-RANK
070700         WHEN OTHER
070800             MOVE SPACES        TO FSH-ASC-TAXON-RANK
070900     END-EVALUATE.
071000 C499-WORDCOUNT-RULE-EX.
071100 EXIT.
071200
071300*                                LOCATE THE TRAILING SPACE UNSTRING
071400*                                LEFT AFTER WORD-1 SO THE SUFFIX
071500*                                TESTS ABOVE CAN FIND THE TRUE END
071600*                                OF THE WORD
071700 C420-FIND-WORD1-LEN.
071800     MOVE    ZERO                  TO WK-N-WORD1-SP.
071900     PERFORM C425-TEST-ONE-BYTE THRU C427-TEST-ONE-BYTE-EX
072000        VARYING WK-N-NAME-LEN FROM 1 BY 1 UNTIL WK-N-NAME-LEN > 30
072100           OR WK-N-WORD1-SP > 0.
072200     IF  WK-N-WORD1-SP > 0
072300         COMPUTE WK-N-WORD1-LEN = WK-N-WORD1-SP - 1
072400     ELSE
072500         MOVE 30               TO WK-N-WORD1-LEN
072600     END-IF.
072700 C429-FIND-WORD1-LEN-EX.
072800 EXIT.
072900
073000 C425-TEST-ONE-BYTE.
073100     IF  WK-C-WORD-1-BYTE(WK-N-NAME-LEN) = SPACE
073200         MOVE WK-N-NAME-LEN    TO WK-N-WORD1-SP.
073300 C427-TEST-ONE-BYTE-EX.
073400 EXIT.
073500
073600*-----------------------------------------------------------------*
073700 C410-COUNT-WORDS.
073800*-----------------------------------------------------------------*
073900     MOVE    ZERO               TO WK-N-WORD-CNT.
074000     MOVE    SPACES             TO WK-C-WORD-1 WK-C-WORD-2
074100                                    WK-C-WORD-3.
074200     UNSTRING WK-C-NAME-1 DELIMITED BY ALL SPACES
074300         INTO WK-C-WORD-1 WK-C-WORD-2 WK-C-WORD-3
074400         TALLYING IN WK-N-WORD-CNT.
074500 C419-COUNT-WORDS-EX.
074600 EXIT.
074700
074800*-----------------------------------------------------------------*
074900 Y800-STATS-REPORT.
075000*-----------------------------------------------------------------*
075100     MOVE    WK-N-ORIGINAL-CNT  TO WK-R-ORIGINAL.
075200     MOVE    WK-N-FINAL-CNT     TO WK-R-FINAL.
075300     MOVE    WK-N-DUP-CNT       TO WK-R-DUP.
075400     IF  WK-N-ORIGINAL-CNT > 0
075500         COMPUTE WK-N-RATIO-PCT ROUNDED =
075600                 (WK-N-FINAL-CNT * 100) / WK-N-ORIGINAL-CNT
075700     END-IF.
075800     MOVE    WK-N-RATIO-PCT     TO WK-R-RATIO.
075900     WRITE   FSH-ASLOG-LINE     FROM WK-R-STATS-LINE.
076000     DISPLAY WK-R-STATS-LINE.
076100 Y899-STATS-REPORT-EX.
076200 EXIT.
076300
076400*-----------------------------------------------------------------*
076500 Y900-ABNORMAL-TERMINATION.
076600*-----------------------------------------------------------------*
076700     SET     UPSI-SWITCH-0      TO ON.
076800     GOBACK.
076900
077000******************************************************************
077100*************** END OF PROGRAM SOURCE - FSHAPRE ***************
077200******************************************************************
