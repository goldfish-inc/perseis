000100* FSHFLAG.CPYBK - LINKAGE FOR FSHCNTRY CALLED ROUTINE
000200 01  WK-C-FSHFLAG-RECORD.
000300     05  WK-C-FSHFLAG-INPUT.
000400         10  WK-C-FSHFLAG-CODE      PIC X(03).
000500*                                   FLAG CODE AS SUPPLIED
000600     05  WK-C-FSHFLAG-OUTPUT.
000700         10  WK-C-FSHFLAG-RESOLVED  PIC X(03).
000800*                                   CANONICAL ALPHA-3 IF MATCHED
000900         10  WK-C-FSHFLAG-ERROR-CD  PIC X(07).
001000*                                   'FLG0001' IF UNRESOLVED
001100         10  FILLER                 PIC X(10).
