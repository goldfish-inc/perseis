000100* FSHVESS.CPYBK
000200*  05  FSHVESS-RECORD               PIC X(0600).
000300*  05  FSHVESS-RECORD               PIC X(0585).
000400*  I-O FORMAT:FSHVESSR  FROM FILE FSHVESS   OF LIBRARY FSHLIB
000500*  VESSEL-IMPORT / VESSEL-VALIDATED COMBINED LAYOUT, USED BY THE
000600*  VESSEL-VALIDATE TWO-PASS DRIVER FSHVVAL AND ITS THREE LOOKUP
000700*  SUBPROGRAMS FSHCNTRY / FSHGEAR / FSHVTYP.
000800*
000900     05  FSHVESS-RECORD               PIC X(0600).
001000     05  FSHVESSR  REDEFINES FSHVESS-RECORD.
001100*                                ----- IMPORT FIELDS -----
001200         06  FSHVESS-NAME              PIC X(50).
001300*                                VESSEL NAME - REQUIRED
001400         06  FSHVESS-IMO               PIC X(10).
001500*                                7-DIGIT IMO NO, MAY BE DIRTY
001600         06  FSHVESS-FLAG-CD           PIC X(03).
001700*                                ISO A3 / A2 / COMMON ALIAS
001800         06  FSHVESS-GEAR-TYP          PIC X(05).
001900*                                FAO ISSCFG GEAR CODE
002000         06  FSHVESS-VES-TYP           PIC X(05).
002100*                                ISSCFV VESSEL TYPE CODE/ALPHA
002200*                                ----- VALIDATED FIELDS -----
002300         06  FSHVESS-STATUS            PIC X(07).
002400*                                'VALID'/'WARNING'/'ERROR'
002500         06  FSHVESS-IMO-VALID         PIC X(07).
002600*                                CLEANED 7 DIGITS IF CHECK OK
002700         06  FSHVESS-FLAG-RSLV         PIC X(03).
002800*                                CANONICAL ALPHA-3 OF MATCH
002900         06  FSHVESS-ERRTXT            PIC X(60).
003000*                                FIRST ERROR/WARNING MESSAGE
003100         06  FSHVESS-DATAAREA.
003200             08  FSHVESS-DATAREA1      PIC X(20).
003300* IMO-CHECK WORK IND
003400             08  FSHVESS-DATAREB1      PIC X(20).
003500* FLAG-LOOKUP WORK IND
003600             08  FSHVESS-DATAREC1      PIC X(20).
003700* GEAR-LOOKUP WORK IND
003800             08  FSHVESS-DATARED1      PIC X(20).
003900* VTYPE-LOOKUP WORK IND
004000             08  FSHVESS-DATAREE1      PIC X(20).
004100* DUP-CHECK WORK IND
004200         06  FSHVESS-ACTA.
004300             08  FSHVESS-ACT-IMO       PIC X.
004400* IMO RULE FIRED Y/N
004500             08  FSHVESS-ACT-NAME      PIC X.
004600* NAME RULE FIRED Y/N
004700         06  FSHVESS-ACTB.
004800             08  FSHVESS-ACT-FLAG      PIC X.
004900* FLAG RULE FIRED Y/N
005000             08  FSHVESS-ACT-GEAR      PIC X.
005100* GEAR RULE FIRED Y/N
005200             08  FSHVESS-ACT-VTYPE     PIC X.
005300* VTYPE RULE FIRED Y/N
005400             08  FSHVESS-ACT-DUP       PIC X.
005500* DUP RULE FIRED Y/N
005600         06  FSHVESS-ERRIND.
005700             08  FSHVESS-ERR-IMO       PIC X.
005800                 88  FSHVESS-IMO-OK            VALUE "V".
005900                 88  FSHVESS-IMO-BADLEN         VALUE "L".
006000                 88  FSHVESS-IMO-BADCHK         VALUE "C".
006100             08  FSHVESS-ERR-FLAG      PIC X.
006200                 88  FSHVESS-FLAG-OK           VALUE "V".
006300                 88  FSHVESS-FLAG-UNKNOWN       VALUE "U".
006400             08  FSHVESS-ERR-GEAR      PIC X.
006500                 88  FSHVESS-GEAR-OK           VALUE "V".
006600                 88  FSHVESS-GEAR-UNKNOWN       VALUE "U".
006700             08  FSHVESS-ERR-VTYPE     PIC X.
006800                 88  FSHVESS-VTYPE-OK          VALUE "V".
006900                 88  FSHVESS-VTYPE-UNKNOWN      VALUE "U".
007000         06  FILLER                    PIC X(341).
007100
007200*****************************************************************
007300* I-O FORMAT: FSHCNTRY-REC  COUNTRY/ISO REFERENCE TABLE ENTRY
007400*****************************************************************
007500 01  FSH-CNTRY-TABLE.
007600     05  FSH-CNTRY-CNT             PIC 9(04) COMP.
007700     05  FSH-CNTRY-ENTRY OCCURS 1 TO 300 TIMES
007800             DEPENDING ON FSH-CNTRY-CNT
007900             ASCENDING KEY IS FSH-CNTRY-A3
008000             INDEXED BY FSH-CNTRY-IDX.
008100         10  FSH-CNTRY-A3          PIC X(03).
008200         10  FSH-CNTRY-A2          PIC X(02).
008300         10  FSH-CNTRY-NUMCD       PIC X(03).
008400         10  FSH-CNTRY-NAME        PIC X(50).
008500
008600*****************************************************************
008700* I-O FORMAT: FSHGEAR-REC  FAO ISSCFG GEAR-TYPE TABLE ENTRY
008800*****************************************************************
008900 01  FSH-GEAR-TABLE.
009000     05  FSH-GEAR-CNT              PIC 9(04) COMP.
009100     05  FSH-GEAR-ENTRY OCCURS 1 TO 200 TIMES
009200             DEPENDING ON FSH-GEAR-CNT
009300             ASCENDING KEY IS FSH-GEAR-CODE
009400             INDEXED BY FSH-GEAR-IDX.
009500         10  FSH-GEAR-CODE         PIC X(05).
009600         10  FSH-GEAR-ALPHA        PIC X(05).
009700         10  FSH-GEAR-NAME         PIC X(50).
009800
009900*****************************************************************
010000* I-O FORMAT: FSHVTYP-REC  ISSCFV VESSEL-TYPE TABLE ENTRY
010100*****************************************************************
010200 01  FSH-VTYP-TABLE.
010300     05  FSH-VTYP-CNT              PIC 9(04) COMP.
010400     05  FSH-VTYP-ENTRY OCCURS 1 TO 200 TIMES
010500             DEPENDING ON FSH-VTYP-CNT
010600             ASCENDING KEY IS FSH-VTYP-CODE
010700             INDEXED BY FSH-VTYP-IDX.
010800         10  FSH-VTYP-CAT          PIC X(40).
010900         10  FSH-VTYP-SUBCAT       PIC X(40).
011000         10  FSH-VTYP-CODE         PIC X(04).
011100         10  FSH-VTYP-ALPHA        PIC X(05).
