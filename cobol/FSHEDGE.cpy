000100* FSHEDGE.CPYBK
000200*  05  FSHEDGE-RECORD              PIC X(1499).
000300* F038RV*  05  FSHEDGE-RECORD      PIC X(1504).
000400* I-O FORMAT:FSHEDGER  FAO ASFIS EDGE-CASE RANK-OVERRIDE TABLE
000500*
000600     05  FSHEDGE-RECORD              PIC X(140).
000700     05  FSHEDGER  REDEFINES FSHEDGE-RECORD.
000800         06  FSHEDGE-SEQNUM          PIC 9(04).
000900*                                TABLE LOAD SEQUENCE NUMBER
001000         06  FSHEDGE-NAME-IN         PIC X(60).
001100*                                RAW SCIENTIFIC NAME, EXACT MATCH
001200         06  FSHEDGE-RANK           PIC X(12).
001300*                                OVERRIDE RANK
001310*F061DL - 14/06/1996 - RANK FIELD WAS MIS-KEYED AS X(04) IN THE
001320*         ORIGINAL CPYBK, TRUNCATING LONGER RANK NAMES SUCH AS
001330*         "SUBSPECIES" ON LOAD INTO FSH-EDGE-RANK BELOW - WIDENED
001340*         TO MATCH THE WORKING-STORAGE TABLE ENTRY.
001500         06  FSHEDGE-NAME-1          PIC X(30).
001600*                                REPLACEMENT NAME 1
001700         06  FSHEDGE-NAME-2          PIC X(30).
001800*                                REPLACEMENT NAME 2, BLANK IF NONE
001900
002000*****************************************************************
002100* WORKING-STORAGE OCCURS TABLE BUILT FROM THE ABOVE LAYOUT AND
002200* SEARCHED (SEARCH ALL, ASCENDING ON FSH-EDGE-NAME-IN) FROM
002300* FSHAPRE PARAGRAPH B100-INFER-RANK.  LOADED ONCE AT
002400* A010-LOAD-EDGE-TABLE FROM THE FSHEDGTB REFERENCE FILE.
002500*****************************************************************
002600 01  FSH-EDGE-TABLE.
002700     05  FSH-EDGE-ENTRY-CNT          PIC 9(04) COMP.
002800     05  FSH-EDGE-ENTRY OCCURS 1 TO 200 TIMES
002900             DEPENDING ON FSH-EDGE-ENTRY-CNT
003000             ASCENDING KEY IS FSH-EDGE-NAME-IN
003100             INDEXED BY FSH-EDGE-IDX.
003200         10  FSH-EDGE-NAME-IN        PIC X(60).
003300         10  FSH-EDGE-RANK           PIC X(12).
003400         10  FSH-EDGE-NAME-1         PIC X(30).
003500         10  FSH-EDGE-NAME-2         PIC X(30).
