000100* FSHIMOL.CPYBK - LINKAGE FOR FSHIMOCK CALLED ROUTINE
000200 01  WK-C-FSHIMOL-RECORD.
000300     05  WK-C-FSHIMOL-INPUT.
000400         10  WK-C-FSHIMOL-RAW       PIC X(10).
000500*                                   RAW IMO NUMBER, MAY BE DIRTY
000600     05  WK-C-FSHIMOL-OUTPUT.
000700         10  WK-C-FSHIMOL-CLEAN     PIC X(07).
000800*                                   CLEANED 7 DIGITS IF CHECK OK
000900         10  WK-C-FSHIMOL-ERROR-CD  PIC X(07).
001000*                                   'IMO0001' BLANK, 'IMO0002'
001100*                                   BAD LENGTH, 'IMO0003' BAD
001200*                                   CHECK DIGIT
001300         10  WK-C-FSHIMOL-EXPECT    PIC 9(01).
001400         10  WK-C-FSHIMOL-GOT       PIC 9(01).
001500         10  FILLER                 PIC X(08).
