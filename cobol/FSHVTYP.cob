000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     FSHVTYP.
000300 AUTHOR.         MATILDA WEE TL.
000400 INSTALLATION.   FISHERIES INTELLIGENCE UNIT - BATCH SECTION.
000500 DATE-WRITTEN.   29 SEP 1989.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800*=================================================================
000900*
001000*DESCRIPTION : THIS ROUTINE RESOLVES AN ISSCFV VESSEL-TYPE CODE
001100*              (OR ITS ALPHA FORM) AGAINST THE VESSEL-TYPE
001200*              REFERENCE TABLE FOR THE VESSEL-VALIDATE BATCH RUN
001300*              (FSHVVAL), RETURNING THE CATEGORY TEXT.  TABLE IS
001400*              LOADED INTO MEMORY ONCE ON THE FIRST CALL.
001500*NOTE        :  SEARCH-ALL/RESIDENT-TABLE PATTERN PER SHOP BINDER 4.
001600*
001700*=================================================================
001800* HISTORY OF MODIFICATION:
001900*=================================================================
002000*  F003MW - MWEETL  - 29/09/1989 - INITIAL VERSION
002100*  F013DL - DESMLIM - 23/09/2002 - COMMAND CHANGED TO GOBACK SO
002200*                                  THIS CAN BE CALLED FROM A
002300*                                  BATCH DRIVER OR CL EXIT.
002400*  F019TK - TYKOH   - 02/02/1999 - Y2K READINESS REVIEW - NO
002500*                                  DATE FIELDS HELD HERE, NO
002600*                                  CHANGE REQUIRED.
002700*  F5Q3ARV- RVTAN   - 02/12/2014 - CORRECTED DUPLICATE PARAGRAPH
002800*                                  NUMBER D100/D200 CARRIED OVER
002900*                                  FROM THE ORIGINAL COPY/PASTE -
003000*                                  SEE DESIGN NOTE IN SHOP BINDER 4.
003010*  F5Q9EM1- EMRAZ   - 10/03/2017 - FIRST-TIME SWITCH RAISED TO
003020*                                  A 77-LEVEL STANDALONE ITEM.
003100*---------------------------------------------------------------*
003200 EJECT
003300 ENVIRONMENT DIVISION.
003400**********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-AS400.
003700 OBJECT-COMPUTER.  IBM-AS400.
003800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003900                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
004000                   UPSI-0 IS UPSI-SWITCH-0.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT FSHVTYP ASSIGN TO DATABASE-FSHVTYP
004500            ORGANIZATION      IS SEQUENTIAL
004600            FILE STATUS       IS WK-C-FILE-STATUS.
004700 EJECT
004800***************
004900 DATA DIVISION.
005000***************
005100 FILE SECTION.
005200**************
005300 FD  FSHVTYP
005400     LABEL RECORDS ARE OMITTED
005500     DATA RECORD IS FSH-VESTYP-REC.
005600     COPY FSHREF.
005700
005800*************************
005900 WORKING-STORAGE SECTION.
006000*************************
006100 01  FILLER              PIC X(24)  VALUE
006200     "** PROGRAM FSHVTYP   **".
006300
006400* ------------------ PROGRAM WORKING STORAGE -------------------*
006500 01  WK-C-WORK-AREA.
006700     05  WK-C-UPCASE-CODE    PIC X(05) VALUE SPACES.
006800     05  WK-C-NUM-CODE       PIC X(04) VALUE SPACES.
006900     05  FILLER              PIC X(10).
006910*                                LOAD-ONCE SWITCH, 77-LEVEL
006920*                                STANDALONE PER F5Q9EM1
006990 77  WK-C-FIRST-TIME         PIC X(01) VALUE "Y".
007000
007100 COPY FSHVESS.
007200
007300*                                FISHING/NON-FISHING FLAG TABLE -
007400*                                TESTED AGAINST THE CATEGORY TEXT
007500*                                TO SET THE FISHING-INDICATOR
007600*                                BYTE RETURNED TO THE CALLER
007700 01  WK-C-CATFLAG-VALUES.
007800     05  FILLER              PIC X(15) VALUE "FISHING VESSELS".
007900     05  FILLER              PIC X(15) VALUE "NON-FISHING    ".
008000 01  WK-C-CATFLAG-TABLE REDEFINES WK-C-CATFLAG-VALUES.
008100     05  WK-C-CATFLAG-ENTRY  PIC X(15) OCCURS 2 TIMES.
008200
008300 01  WK-N-CATFLAG-SUB         PIC 9(02) COMP VALUE ZERO.
008400
008500*                                SAME CATEGORY FIELD, BYTE VIEW -
008600*                                USED TO TEST THE LEADING LETTER
008700*                                WHEN TRIMMING TRAILING SPACES
008800 01  WK-C-CATTEXT             PIC X(40) VALUE SPACES.
008900 01  WK-C-CATTEXT-VIEW REDEFINES WK-C-CATTEXT.
009000     05  WK-C-CATTEXT-BYTE   PIC X(01) OCCURS 40 TIMES.
009100
009200     COPY ASCMWS.
009300
009400****************
009500 LINKAGE SECTION.
009600****************
009700     COPY FSHVTPL.
009800
009900     EJECT
010000********************************************
010100 PROCEDURE DIVISION USING WK-C-FSHVTPL-RECORD.
010200********************************************
010300 MAIN-MODULE.
010400     IF  WK-C-FIRST-TIME = "Y"
010500         PERFORM A000-LOAD-TABLE
010600            THRU A099-LOAD-TABLE-EX
010700         MOVE "N"             TO WK-C-FIRST-TIME
010800     END-IF.
010900     PERFORM B100-RESOLVE-VTYPE
011000        THRU B199-RESOLVE-VTYPE-EX.
011100     GOBACK.
011200
011300*-----------------------------------------------------------------*
011400 A000-LOAD-TABLE.
011500*-----------------------------------------------------------------*
011600     MOVE    ZERO              TO FSH-VTYP-CNT.
011700     OPEN    INPUT FSHVTYP.
011800     IF  NOT WK-C-SUCCESSFUL
011900         DISPLAY "FSHVTYP - OPEN FILE ERROR - FSHVTYP"
012000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012100         GO TO A099-LOAD-TABLE-EX.
012200 A010-READ-NEXT.
012300     READ    FSHVTYP
012400         AT END
012500             GO TO A090-SORT-TABLE.
012600     IF  FSH-VTYP-CNT < 200
012700         ADD 1                  TO FSH-VTYP-CNT
012800         MOVE FSH-VESTYP-CAT    TO FSH-VTYP-CAT(FSH-VTYP-CNT)
012900         MOVE FSH-VESTYP-SUBCAT TO FSH-VTYP-SUBCAT(FSH-VTYP-CNT)
013000         MOVE FSH-VESTYP-ISSCFV-CD
013100                                TO FSH-VTYP-CODE(FSH-VTYP-CNT)
013200         MOVE FSH-VESTYP-ISSCFV-AL
013300                                TO FSH-VTYP-ALPHA(FSH-VTYP-CNT)
013400     END-IF.
013500     GO TO A010-READ-NEXT.
013600 A090-SORT-TABLE.
013700     SORT FSH-VTYP-ENTRY ASCENDING FSH-VTYP-CODE.
013800     CLOSE   FSHVTYP.
013900 A099-LOAD-TABLE-EX.
014000 EXIT.
014100
014200*-----------------------------------------------------------------*
014300 B100-RESOLVE-VTYPE.
014400*-----------------------------------------------------------------*
014500     INITIALIZE               WK-C-FSHVTPL-OUTPUT.
014600     IF  WK-C-FSHVTPL-CODE   = SPACES
014700         GO TO B199-RESOLVE-VTYPE-EX.
014800
014900     MOVE    WK-C-FSHVTPL-CODE TO WK-C-UPCASE-CODE.
015000     INSPECT WK-C-UPCASE-CODE CONVERTING
015100             "abcdefghijklmnopqrstuvwxyz" TO
015200             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
015300     MOVE    WK-C-UPCASE-CODE(1:4) TO WK-C-NUM-CODE.
015400
015500     SEARCH ALL FSH-VTYP-ENTRY
015600         WHEN FSH-VTYP-CODE(FSH-VTYP-IDX) = WK-C-NUM-CODE
015700             PERFORM C100-TITLECASE-CATEGORY
015800                THRU C199-TITLECASE-CATEGORY-EX
015900             GO TO B199-RESOLVE-VTYPE-EX
016000     END-SEARCH.
016100
016200     PERFORM D100-SEARCH-BY-ALPHA
016300        THRU D199-SEARCH-BY-ALPHA-EX.
016400     IF  WK-C-FSHVTPL-CAT    NOT = SPACES
016500         GO TO B199-RESOLVE-VTYPE-EX.
016600
016700     MOVE    "VTY0001"         TO WK-C-FSHVTPL-ERROR-CD.
016800 B199-RESOLVE-VTYPE-EX.
016900 EXIT.
017000
017100*-----------------------------------------------------------------*
017200 C100-TITLECASE-CATEGORY.
017300*-----------------------------------------------------------------*
017400     MOVE    FSH-VTYP-CAT(FSH-VTYP-IDX) TO WK-C-FSHVTPL-CAT.
017500     MOVE    "N"               TO WK-C-FSHVTPL-ISFISH.
017600     MOVE    SPACES            TO WK-C-CATTEXT.
017700     MOVE    FSH-VTYP-CAT(FSH-VTYP-IDX) TO WK-C-CATTEXT(1:40).
017800     PERFORM C110-TEST-ONE-FLAG THRU C119-TEST-ONE-FLAG-EX
017900        VARYING WK-N-CATFLAG-SUB FROM 1 BY 1
018000           UNTIL WK-N-CATFLAG-SUB > 2.
018100 C199-TITLECASE-CATEGORY-EX.
018200 EXIT.
018300
018400 C110-TEST-ONE-FLAG.
018500     IF  WK-C-CATTEXT(1:15) = WK-C-CATFLAG-ENTRY(1)
018600         AND WK-N-CATFLAG-SUB = 1
018700         MOVE "Y"              TO WK-C-FSHVTPL-ISFISH
018800     END-IF.
018900 C119-TEST-ONE-FLAG-EX.
019000 EXIT.
019100
019200*-----------------------------------------------------------------*
019300 D100-SEARCH-BY-ALPHA.
019400*-----------------------------------------------------------------*
019500     PERFORM D110-SCAN-ONE-ENTRY THRU D119-SCAN-ONE-ENTRY-EX
019600        VARYING FSH-VTYP-IDX FROM 1 BY 1
019700           UNTIL FSH-VTYP-IDX > FSH-VTYP-CNT
019800              OR WK-C-FSHVTPL-CAT NOT = SPACES.
019900 D199-SEARCH-BY-ALPHA-EX.
020000 EXIT.
020100
020200 D110-SCAN-ONE-ENTRY.
020300     IF  FSH-VTYP-ALPHA(FSH-VTYP-IDX) = WK-C-UPCASE-CODE
020400         MOVE FSH-VTYP-CAT(FSH-VTYP-IDX) TO WK-C-FSHVTPL-CAT.
020500 D119-SCAN-ONE-ENTRY-EX.
020600 EXIT.
020700
020800******************************************************************
020900*************** END OF PROGRAM SOURCE - FSHVTYP ***************
021000******************************************************************
