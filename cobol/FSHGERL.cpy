000100* FSHGERL.CPYBK - LINKAGE FOR FSHGEAR CALLED ROUTINE
000200 01  WK-C-FSHGERL-RECORD.
000300     05  WK-C-FSHGERL-INPUT.
000400         10  WK-C-FSHGERL-CODE      PIC X(05).
000500*                                   FAO ISSCFG GEAR CODE
000600     05  WK-C-FSHGERL-OUTPUT.
000700         10  WK-C-FSHGERL-NAME      PIC X(50).
000800         10  WK-C-FSHGERL-ERROR-CD  PIC X(07).
000900*                                   'GER0001' IF UNRESOLVED
001000         10  WK-C-FSHGERL-AMBIG-FL  PIC X(01).
001100*                                   'Y' IF THE ALPHA CODE SENT
001200*                                   IS SHARED BY MORE THAN ONE
001300*                                   ISSCFG NUMERIC CODE - CALLER
001400*                                   SHOULD LOG FOR MANUAL REVIEW
001500         10  FILLER                 PIC X(09).
