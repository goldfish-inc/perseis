000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     FSHGEAR.
000300 AUTHOR.         MATILDA WEE TL.
000400 INSTALLATION.   FISHERIES INTELLIGENCE UNIT - BATCH SECTION.
000500 DATE-WRITTEN.   22 SEP 1989.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800*=================================================================
000900*
001000*DESCRIPTION : THIS ROUTINE RESOLVES A FAO ISSCFG GEAR-TYPE CODE
001100*              (OR ITS 3-LETTER ALPHA FORM) AGAINST THE GEAR
001200*              REFERENCE TABLE FOR THE VESSEL-VALIDATE BATCH RUN
001300*              (FSHVVAL).  TABLE IS LOADED INTO MEMORY ONCE ON
001400*              THE FIRST CALL.
001500*NOTE        :  SEARCH-ALL/RESIDENT-TABLE PATTERN PER SHOP BINDER 4.
001600*
001700*=================================================================
001800* HISTORY OF MODIFICATION:
001900*=================================================================
002000*  F002MW - MWEETL  - 22/09/1989 - INITIAL VERSION
002100*  F012DL - DESMLIM - 23/09/2002 - COMMAND CHANGED TO GOBACK SO
002200*                                  THIS CAN BE CALLED FROM A
002300*                                  BATCH DRIVER OR CL EXIT.
002400*  F018TK - TYKOH   - 02/02/1999 - Y2K READINESS REVIEW - NO
002500*                                  DATE FIELDS HELD HERE, NO
002600*                                  CHANGE REQUIRED.
002610*  F5Q9EM1- EMRAZ   - 10/03/2017 - FIRST-TIME SWITCH RAISED TO
002620*                                  A 77-LEVEL STANDALONE ITEM.
002700*---------------------------------------------------------------*
002800 EJECT
002900 ENVIRONMENT DIVISION.
003000**********************
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.  IBM-AS400.
003300 OBJECT-COMPUTER.  IBM-AS400.
003400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003500                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
003600                   UPSI-0 IS UPSI-SWITCH-0.
003700
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT FSHGEAR ASSIGN TO DATABASE-FSHGEAR
004100            ORGANIZATION      IS SEQUENTIAL
004200            FILE STATUS       IS WK-C-FILE-STATUS.
004300 EJECT
004400***************
004500 DATA DIVISION.
004600***************
004700 FILE SECTION.
004800**************
004900 FD  FSHGEAR
005000     LABEL RECORDS ARE OMITTED
005100     DATA RECORD IS FSH-GEARTYP-REC.
005200     COPY FSHREF.
005300
005400*************************
005500 WORKING-STORAGE SECTION.
005600*************************
005700 01  FILLER              PIC X(24)  VALUE
005800     "** PROGRAM FSHGEAR   **".
005900
006000* ------------------ PROGRAM WORKING STORAGE -------------------*
006100 01  WK-C-WORK-AREA.
006300     05  WK-C-UPCASE-CODE    PIC X(05) VALUE SPACES.
006400     05  FILLER              PIC X(10).
006410*                                LOAD-ONCE SWITCH, 77-LEVEL
006420*                                STANDALONE PER F5Q9EM1
006490 77  WK-C-FIRST-TIME         PIC X(01) VALUE "Y".
006500
006600 COPY FSHVESS.
006700
006800*                                AMBIGUOUS-ALPHA WARNING TABLE -
006900*                                GEAR ALPHA CODES THAT MAP TO
007000*                                MORE THAN ONE ISSCFG NUM CODE
007100 01  WK-C-AMBIG-VALUES.
007200     05  FILLER              PIC X(05) VALUE "GND  ".
007300     05  FILLER              PIC X(05) VALUE "SEN  ".
007400 01  WK-C-AMBIG-TABLE REDEFINES WK-C-AMBIG-VALUES.
007500     05  WK-C-AMBIG-CODE     PIC X(05) OCCURS 2 TIMES.
007600
007700 01  WK-N-AMBIG-CNT          PIC 9(02) COMP VALUE 2.
007800 01  WK-N-AMBIG-SUB          PIC 9(02) COMP VALUE ZERO.
007900
008000     COPY ASCMWS.
008100
008200****************
008300 LINKAGE SECTION.
008400****************
008500     COPY FSHGERL.
008600
008700     EJECT
008800********************************************
008900 PROCEDURE DIVISION USING WK-C-FSHGERL-RECORD.
009000********************************************
009100 MAIN-MODULE.
009200     IF  WK-C-FIRST-TIME = "Y"
009300         PERFORM A000-LOAD-TABLE
009400            THRU A099-LOAD-TABLE-EX
009500         MOVE "N"             TO WK-C-FIRST-TIME
009600     END-IF.
009700     PERFORM B100-RESOLVE-GEAR
009800        THRU B199-RESOLVE-GEAR-EX.
009900     GOBACK.
010000
010100*-----------------------------------------------------------------*
010200 A000-LOAD-TABLE.
010300*-----------------------------------------------------------------*
010400     MOVE    ZERO              TO FSH-GEAR-CNT.
010500     OPEN    INPUT FSHGEAR.
010600     IF  NOT WK-C-SUCCESSFUL
010700         DISPLAY "FSHGEAR - OPEN FILE ERROR - FSHGEAR"
010800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
010900         GO TO A099-LOAD-TABLE-EX.
011000 A010-READ-NEXT.
011100     READ    FSHGEAR
011200         AT END
011300             GO TO A090-SORT-TABLE.
011400     IF  FSH-GEAR-CNT < 200
011500         ADD 1                 TO FSH-GEAR-CNT
011600         MOVE FSH-GEARTYP-CD    TO FSH-GEAR-CODE(FSH-GEAR-CNT)
011700         MOVE FSH-GEARTYP-ALPHA TO FSH-GEAR-ALPHA(FSH-GEAR-CNT)
011800         MOVE FSH-GEARTYP-NM    TO FSH-GEAR-NAME(FSH-GEAR-CNT)
011900     END-IF.
012000     GO TO A010-READ-NEXT.
012100 A090-SORT-TABLE.
012200     SORT FSH-GEAR-ENTRY ASCENDING FSH-GEAR-CODE.
012300     CLOSE   FSHGEAR.
012400 A099-LOAD-TABLE-EX.
012500 EXIT.
012600
012700*-----------------------------------------------------------------*
012800 B100-RESOLVE-GEAR.
012900*-----------------------------------------------------------------*
013000     INITIALIZE               WK-C-FSHGERL-OUTPUT.
013100     IF  WK-C-FSHGERL-CODE   = SPACES
013200         GO TO B199-RESOLVE-GEAR-EX.
013300
013400     MOVE    WK-C-FSHGERL-CODE TO WK-C-UPCASE-CODE.
013500     INSPECT WK-C-UPCASE-CODE CONVERTING
013600             "abcdefghijklmnopqrstuvwxyz" TO
013700             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
013800
013900     SEARCH ALL FSH-GEAR-ENTRY
014000         WHEN FSH-GEAR-CODE(FSH-GEAR-IDX) = WK-C-UPCASE-CODE
014100             MOVE FSH-GEAR-NAME(FSH-GEAR-IDX)
014200                               TO WK-C-FSHGERL-NAME
014300             GO TO B199-RESOLVE-GEAR-EX
014400     END-SEARCH.
014500
014600     PERFORM C100-SEARCH-BY-ALPHA
014700        THRU C199-SEARCH-BY-ALPHA-EX.
014800     IF  WK-C-FSHGERL-NAME    NOT = SPACES
014900         PERFORM E100-CHECK-AMBIGUOUS
015000            THRU E199-CHECK-AMBIGUOUS-EX
015100         GO TO B199-RESOLVE-GEAR-EX.
015200
015300     MOVE    "GER0001"         TO WK-C-FSHGERL-ERROR-CD.
015400 B199-RESOLVE-GEAR-EX.
015500 EXIT.
015600
015700*-----------------------------------------------------------------*
015800 C100-SEARCH-BY-ALPHA.
015900*-----------------------------------------------------------------*
016000     PERFORM C110-SCAN-ONE-ENTRY THRU C119-SCAN-ONE-ENTRY-EX
016100        VARYING FSH-GEAR-IDX FROM 1 BY 1
016200           UNTIL FSH-GEAR-IDX > FSH-GEAR-CNT
016300              OR WK-C-FSHGERL-NAME NOT = SPACES.
016400 C199-SEARCH-BY-ALPHA-EX.
016500 EXIT.
016600
016700 C110-SCAN-ONE-ENTRY.
016800     IF  FSH-GEAR-ALPHA(FSH-GEAR-IDX) = WK-C-UPCASE-CODE
016900         MOVE FSH-GEAR-NAME(FSH-GEAR-IDX) TO WK-C-FSHGERL-NAME.
017000 C119-SCAN-ONE-ENTRY-EX.
017100 EXIT.
017200
017300*-----------------------------------------------------------------*
017400 E100-CHECK-AMBIGUOUS.
017500*-----------------------------------------------------------------*
017600*                                ALPHA CODE RESOLVED ONLY BY THE
017700*                                FALLBACK SCAN - WARN THE CALLER
017800*                                WHEN IT IS ONE OF THE CODES
017900*                                KNOWN TO MAP TO MORE THAN ONE
018000*                                ISSCFG NUMERIC CODE
018100     MOVE    "N"               TO WK-C-FSHGERL-AMBIG-FL.
018200     PERFORM E110-TEST-ONE-AMBIG THRU E119-TEST-ONE-AMBIG-EX
018300        VARYING WK-N-AMBIG-SUB FROM 1 BY 1
018400           UNTIL WK-N-AMBIG-SUB > WK-N-AMBIG-CNT.
018500 E199-CHECK-AMBIGUOUS-EX.
018600 EXIT.
018700
018800 E110-TEST-ONE-AMBIG.
018900     IF  WK-C-AMBIG-CODE(WK-N-AMBIG-SUB) = WK-C-UPCASE-CODE
019000         MOVE "Y"              TO WK-C-FSHGERL-AMBIG-FL.
019100 E119-TEST-ONE-AMBIG-EX.
019200 EXIT.
019300
019400******************************************************************
019500*************** END OF PROGRAM SOURCE - FSHGEAR ***************
019600******************************************************************
