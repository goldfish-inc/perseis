000100* FSHASFIS.CPYBK
000200*****************************************************************
000300* I-O FORMAT: FSHASFIS-REC   FAO ASFIS SPECIES MASTER LAYOUT
000400* USED BY FSHAPRE (ASFIS-PREPROCESS) AND FSHACLN (ASFIS-CLEAN)
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* F001RV 14/03/1991 RVDTAN  - INITIAL RELEASE FOR FAO SPECIES
000900*                             EXTRACT, ISSCAAP GROUP 03
001000* F014JW 22/11/1994 JWKWEE  - ADD TAXON-RANK AND SCI-NAME-2 FOR
001100*                             DUAL-SPECIES ROW SPLIT PROJECT
001200* F022MT 09/06/1999 MTANGHO - Y2K READINESS REVIEW - NO DATE
001300*                             FIELDS IN THIS COPYBOOK, NO CHANGE
001400*****************************************************************
001500 01  FSH-ASFIS-RAW-REC.
001600     05  FSH-ASR-ISSCAAP-GRP     PIC X(03).
001700*                                ISSCAAP STATISTICAL GROUP CODE
001800     05  FSH-ASR-TAXON-CODE      PIC X(13).
001900*                                FAO TAXONOMIC CODE
002000     05  FSH-ASR-ALPHA3-CODE     PIC X(03).
002100*                                FAO 3-ALPHA SPECIES CODE
002200     05  FSH-ASR-SCI-NAME        PIC X(60).
002300*                                RAW SCIENTIFIC NAME, MAY ENCODE
002400*                                TWO SPECIES / HYBRID / SUBGENUS
002500     05  FSH-ASR-ENGLISH-NM      PIC X(50).
002600     05  FSH-ASR-FRENCH-NM       PIC X(50).
002700     05  FSH-ASR-SPANISH-NM      PIC X(50).
002800     05  FSH-ASR-AUTHOR          PIC X(40).
002900     05  FSH-ASR-FAMILY          PIC X(30).
003000     05  FSH-ASR-ORDER-HI        PIC X(30).
003100     05  FSH-ASR-FISHSTAT        PIC X(03).
003200*                                'YES' OR 'NO'
003300     05  FILLER                  PIC X(20).
003400
003500*****************************************************************
003600* I-O FORMAT: FSHASFIS-CLN-REC  PREPROCESSED / CLEANED SPECIES
003700*             ROW (OUTPUT OF FSHAPRE, IN/OUT OF FSHACLN)
003800*****************************************************************
003900 01  FSH-ASFIS-CLN-REC.
004000     05  FSH-ASC-ISSCAAP-GRP     PIC X(03).
004100     05  FSH-ASC-TAXON-CODE      PIC X(13).
004200     05  FSH-ASC-ALPHA3-CODE     PIC X(03).
004300     05  FSH-ASC-TAXON-RANK      PIC X(12).
004400*                                Species/Genus/Family/Order/Class/
004500*                                Phylum/Subfamily/Suborder/etc.
004600     05  FSH-ASC-SCI-NAME        PIC X(60).
004700*                                SINGLE CLEANED SCIENTIFIC NAME
004800     05  FSH-ASC-ENGLISH-NM      PIC X(50).
004900     05  FSH-ASC-FRENCH-NM       PIC X(50).
005000     05  FSH-ASC-SPANISH-NM      PIC X(50).
005100     05  FSH-ASC-AUTHOR          PIC X(40).
005200     05  FSH-ASC-FAMILY          PIC X(30).
005300     05  FSH-ASC-ORDER-HI        PIC X(30).
005400     05  FSH-ASC-FISHSTAT        PIC X(05).
005500*                                'True ' OR 'False' AFTER CLEAN
005600     05  FILLER                  PIC X(18).
005700
005800*                                ALTERNATE VIEW USED BY FSHACLN
005900*                                WHEN TESTING RAW VS. CANONICAL
006000*                                RANK TEXT ONE WORD AT A TIME
006100     05  FSH-ASC-RANK-WORDS REDEFINES FSH-ASC-TAXON-RANK.
006200         10  FSH-ASC-RANK-1ST    PIC X(01).
006300         10  FSH-ASC-RANK-REST   PIC X(11).
006400
006500*****************************************************************
006600* I-O FORMAT: FSHASFIS-STS-REC  PREPROCESS RUN-STATISTICS LINE
006700*****************************************************************
006800 01  FSH-ASFIS-STS-REC.
006900     05  FSH-AST-ORIGINAL-CNT    PIC 9(07).
007000     05  FSH-AST-FINAL-CNT       PIC 9(07).
007100     05  FSH-AST-DUP-CNT         PIC 9(07).
007200     05  FSH-AST-EXPAND-RATIO    PIC 9(03)V99.
007300     05  FILLER                  PIC X(10).
007400
007500*                                REDEFINES THE RATIO AS TWO
007600*                                SEPARATE WHOLE/FRACTION BYTES
007700*                                FOR THE PRINT LINE EDIT STEP
007800     05  FSH-AST-RATIO-PARTS REDEFINES FSH-AST-EXPAND-RATIO.
007900         10  FSH-AST-RATIO-WHOLE PIC 9(03).
008000         10  FSH-AST-RATIO-FRAC  PIC 99.
