000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     FSHCPCL.
000300 AUTHOR.         DESMOND LIM.
000400 INSTALLATION.   FISHERIES INTELLIGENCE UNIT - BATCH SECTION.
000500 DATE-WRITTEN.   02 SEP 1994.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800*=================================================================
000900*
001000*DESCRIPTION : COUNTRY PROFILE CLEAN.  CLEANS THE FLAG-OF-
001100*              CONVENIENCE (FOC) AND ILO C188 RATIFICATION
001200*              COUNTRY PROFILE TABLES - TRIM, BOOLEAN STANDARD-
001300*              IZE, CALENDAR-DATE VALIDATION (ILO ONLY), DROP
001400*              EXACT-DUPLICATE ROWS, THEN VALIDATE THE OUTPUT
001500*              STRUCTURE BEFORE THE RUN IS ALLOWED TO SUCCEED.
001600*
001700*=================================================================
001800* HISTORY OF MODIFICATION:
001900*=================================================================
002000* P002DL  - DESMLIM - 02/09/1994 - INITIAL VERSION - FOC TABLE
002100*                      TRIM/BOOLEAN/DEDUP PASS.
002200* P006RJN - RJNAIR  - 14/01/1996 - ADDED ILO C188 PASS WITH
002300*                      CALENDAR-DATE VALIDATION OF BOTH DATE
002400*                      FIELDS.
002500* P009TYK - TYKOH   - 03/02/1999 - Y2K READINESS REVIEW - DATE
002600*                      VALIDATION ALREADY FULL 4-DIGIT YEAR,
002700*                      NO CHANGE REQUIRED.
002800* P7Q4EM1 - EMRAZ   - 19/09/2013 - ADDED OUTPUT-STRUCTURE
002900*                      VALIDATION STEP - JOB NOW ABENDS IF A
003000*                      REQUIRED COLUMN IS MISSING OR ZERO ROWS
003100*                      ARE WRITTEN - E-REQ 38810.
003110* F5Q9EM1 - EMRAZ   - 10/03/2017 - FOC FIRST-ROW SWITCH RAISED
003120*                      TO A 77-LEVEL STANDALONE ITEM.
003200*---------------------------------------------------------------*
003300 EJECT
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004000                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
004100                   UPSI-0 IS UPSI-SWITCH-0.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT FSHFOCIN ASSIGN TO DATABASE-FSHFOCIN
004600            ORGANIZATION      IS SEQUENTIAL
004700            FILE STATUS       IS WK-C-FILE-STATUS.
004800
004900     SELECT FSHFOCOT ASSIGN TO DATABASE-FSHFOCOT
005000            ORGANIZATION      IS SEQUENTIAL
005100            FILE STATUS       IS WK-C-FILE-STATUS.
005200
005300     SELECT FSHILOIN ASSIGN TO DATABASE-FSHILOIN
005400            ORGANIZATION      IS SEQUENTIAL
005500            FILE STATUS       IS WK-C-FILE-STATUS.
005600
005700     SELECT FSHILOOT ASSIGN TO DATABASE-FSHILOOT
005800            ORGANIZATION      IS SEQUENTIAL
005900            FILE STATUS       IS WK-C-FILE-STATUS.
006000
006100     SELECT FSHCPLG  ASSIGN TO DATABASE-FSHCPLG
006200            ORGANIZATION      IS SEQUENTIAL
006300            FILE STATUS       IS WK-C-FILE-STATUS.
006400 EJECT
006500***************
006600 DATA DIVISION.
006700***************
006800 FILE SECTION.
006900**************
007000 FD  FSHFOCIN
007100     LABEL RECORDS ARE OMITTED.
007200 01  FSH-FOCIN-BUFFER            PIC X(24).
007300
007400 FD  FSHFOCOT
007500     LABEL RECORDS ARE OMITTED.
007600 01  FSH-FOCOT-BUFFER            PIC X(24).
007700
007800 FD  FSHILOIN
007900     LABEL RECORDS ARE OMITTED.
008000 01  FSH-ILOIN-BUFFER            PIC X(60).
008100
008200 FD  FSHILOOT
008300     LABEL RECORDS ARE OMITTED.
008400 01  FSH-ILOOT-BUFFER            PIC X(60).
008500
008600 FD  FSHCPLG
008700     LABEL RECORDS ARE OMITTED.
008800 01  FSH-CPLG-LINE               PIC X(80).
008900
009000*************************
009100 WORKING-STORAGE SECTION.
009200*************************
009300 01  FILLER              PIC X(24)  VALUE
009400     "** PROGRAM FSHCPCL   **".
009500
009600     COPY FSHREF.
009700
009800* ------------------- DEDUP HOLD AREAS ---------------------------*
009900 01  WK-C-FOC-PRIOR              PIC X(24) VALUE SPACES.
009910*F5Q9EM1- EMRAZ   - 10/03/2017 - FIRST-ROW SWITCH MOVED TO A 77-
009920*         LEVEL, STANDALONE SCRATCH SWITCH, PER SHOP BINDER 4.
009950 77  WK-C-FOC-FIRST-SW           PIC X(01) VALUE "Y".
010100 01  WK-C-ILO-PRIOR              PIC X(60) VALUE SPACES.
010200 01  WK-C-ILO-FIRST-SW           PIC X(01) VALUE "Y".
010300
010400* ------------------- BOOLEAN STANDARDIZE WORK AREA --------------*
010500 01  WK-C-BOOL-RAW               PIC X(10) VALUE SPACES.
010600 01  WK-C-BOOL-OUT               PIC X(01) VALUE SPACE.
010700
010800* ------------------- CALENDAR VALIDATION WORK AREA --------------*
010900 01  WK-C-DATE-WORK.
011000     05  WK-N-CHK-YYYY           PIC 9(04) COMP VALUE ZERO.
011100     05  WK-N-CHK-MM             PIC 9(02) COMP VALUE ZERO.
011200     05  WK-N-CHK-DD             PIC 9(02) COMP VALUE ZERO.
011300     05  WK-N-CHK-MAXDAY         PIC 9(02) COMP VALUE ZERO.
011400     05  WK-N-CHK-QUOT           PIC 9(06) COMP VALUE ZERO.
011500     05  WK-N-CHK-REM-4          PIC 9(04) COMP VALUE ZERO.
011600     05  WK-N-CHK-REM-100        PIC 9(04) COMP VALUE ZERO.
011700     05  WK-N-CHK-REM-400        PIC 9(04) COMP VALUE ZERO.
011800     05  WK-C-DATE-VALID-SW      PIC X(01) VALUE "N".
011900         88  WK-DATE-IS-VALID       VALUE "Y".
01200001  WK-N-DAYS-IN-MONTH.
012100     05  FILLER                  PIC 9(02) COMP VALUE 31.
012200     05  FILLER                  PIC 9(02) COMP VALUE 28.
012300     05  FILLER                  PIC 9(02) COMP VALUE 31.
012400     05  FILLER                  PIC 9(02) COMP VALUE 30.
012500     05  FILLER                  PIC 9(02) COMP VALUE 31.
012600     05  FILLER                  PIC 9(02) COMP VALUE 30.
012700     05  FILLER                  PIC 9(02) COMP VALUE 31.
012800     05  FILLER                  PIC 9(02) COMP VALUE 31.
012900     05  FILLER                  PIC 9(02) COMP VALUE 30.
013000     05  FILLER                  PIC 9(02) COMP VALUE 31.
013100     05  FILLER                  PIC 9(02) COMP VALUE 30.
013200     05  FILLER                  PIC 9(02) COMP VALUE 31.
013300 01  WK-N-DAYS-TABLE REDEFINES WK-N-DAYS-IN-MONTH.
013400     05  WK-N-MAXDAY-ENTRY       PIC 9(02) COMP OCCURS 12 TIMES.
013500
013600* ------------------- OUTPUT-STRUCTURE VALIDATION -----------------*
013700 01  WK-C-VALIDATE-AREA.
013800     05  WK-N-FOC-OUT-CNT        PIC 9(07) COMP VALUE ZERO.
013900     05  WK-N-ILO-OUT-CNT        PIC 9(07) COMP VALUE ZERO.
014000     05  WK-C-STRUCT-OK-SW       PIC X(01) VALUE "Y".
014100         88  WK-STRUCT-IS-OK        VALUE "Y".
014200     05  FILLER                  PIC X(10).
014300
014400* ------------------- RUN STATISTICS -------------------------------*
014500 01  WK-C-STATS-AREA.
014600     05  WK-N-FOC-IN-CNT         PIC 9(07) COMP VALUE ZERO.
014700     05  WK-N-FOC-DUP-CNT        PIC 9(07) COMP VALUE ZERO.
014800     05  WK-N-ILO-IN-CNT         PIC 9(07) COMP VALUE ZERO.
014900     05  WK-N-ILO-DUP-CNT        PIC 9(07) COMP VALUE ZERO.
015000     05  WK-N-ILO-BADDATE-CNT    PIC 9(07) COMP VALUE ZERO.
015100     05  FILLER                  PIC X(10).
015200
015300 01  WK-R-FOC-LINE.
015400     05  FILLER                  PIC X(20) VALUE
015500         "FOC TABLE         - ".
015600     05  WK-R-FOC-IN             PIC ZZZ,ZZ9.
015700     05  FILLER                  PIC X(06) VALUE " IN,  ".
015800     05  WK-R-FOC-OUT            PIC ZZZ,ZZ9.
015900     05  FILLER                  PIC X(07) VALUE " OUT, ".
016000     05  WK-R-FOC-DUP            PIC ZZZ,ZZ9.
016100     05  FILLER                  PIC X(18) VALUE
016200         " DUPLICATES DROPPED".
016300
016400 01  WK-R-ILO-LINE.
016500     05  FILLER                  PIC X(20) VALUE
016600         "ILO C188 TABLE    - ".
016700     05  WK-R-ILO-IN             PIC ZZZ,ZZ9.
016800     05  FILLER                  PIC X(06) VALUE " IN,  ".
016900     05  WK-R-ILO-OUT            PIC ZZZ,ZZ9.
017000     05  FILLER                  PIC X(07) VALUE " OUT, ".
017100     05  WK-R-ILO-DUP            PIC ZZZ,ZZ9.
017200     05  FILLER                  PIC X(12) VALUE " DUPS DROP, ".
017300     05  WK-R-ILO-BADDATE        PIC ZZZ,ZZ9.
017400     05  FILLER                  PIC X(13) VALUE
017500         " DATES BLANKED".
017600
017700     COPY ASCMWS.
017800
017900     EJECT
018000****************************
018100 PROCEDURE DIVISION.
018200****************************
018300 MAIN-MODULE.
018400     PERFORM A000-MAIN-PROCESSING
018500        THRU A099-MAIN-PROCESSING-EX.
018600     GOBACK.
018700
018800*-----------------------------------------------------------------*
018900 A000-MAIN-PROCESSING.
019000*-----------------------------------------------------------------*
019100     OPEN    OUTPUT FSHCPLG.
019200     PERFORM B000-CLEAN-FOC-TABLE THRU B099-CLEAN-FOC-TABLE-EX.
019300     PERFORM C000-CLEAN-ILO-TABLE THRU C099-CLEAN-ILO-TABLE-EX.
019400     PERFORM Y700-VALIDATE-STRUCTURE THRU Y799-VALIDATE-STRUCTURE-EX.
019500     IF  NOT WK-STRUCT-IS-OK
019600         DISPLAY "FSHCPCL - OUTPUT STRUCTURE VALIDATION FAILED"
019700         GO TO Y900-ABNORMAL-TERMINATION.
019800     CLOSE   FSHCPLG.
019900 A099-MAIN-PROCESSING-EX.
020000 EXIT.
020100
020200*-----------------------------------------------------------------*
020300 B000-CLEAN-FOC-TABLE.
020400*-----------------------------------------------------------------*
020500     OPEN    INPUT  FSHFOCIN.
020600     OPEN    OUTPUT FSHFOCOT.
020700     IF  NOT WK-C-SUCCESSFUL
020800         DISPLAY "FSHCPCL - OPEN FILE ERROR - FSHFOCIN"
020900         GO TO B098-CLEAN-FOC-TABLE-EX.
021000
021100 B010-READ-FOCIN-NEXT.
021200     READ    FSHFOCIN
021300         AT END
021400             GO TO B090-CLEAN-FOC-TABLE-EX.
021500     ADD     1                  TO WK-N-FOC-IN-CNT.
021600     MOVE    FSH-FOCIN-BUFFER   TO FSH-FOC-REC.
021700     PERFORM B100-TRIM-A3       THRU B199-TRIM-A3-EX.
021800     PERFORM B200-STD-BOOLEAN   THRU B299-STD-BOOLEAN-EX.
021900     MOVE    WK-C-BOOL-OUT      TO FSH-FOC-IS-FOC.
022000     IF  FSH-FOC-REC = WK-C-FOC-PRIOR AND WK-C-FOC-FIRST-SW = "N"
022100         ADD 1                  TO WK-N-FOC-DUP-CNT
022200         GO TO B010-READ-FOCIN-NEXT.
022300     MOVE    "N"                TO WK-C-FOC-FIRST-SW.
022400     MOVE    FSH-FOC-REC        TO WK-C-FOC-PRIOR.
022500     WRITE   FSH-FOCOT-BUFFER   FROM FSH-FOC-REC.
022600     ADD     1                  TO WK-N-FOC-OUT-CNT.
022700     GO TO B010-READ-FOCIN-NEXT.
022800
022900 B090-CLEAN-FOC-TABLE-EX.
023000     CLOSE   FSHFOCIN FSHFOCOT.
023100     MOVE    WK-N-FOC-IN-CNT    TO WK-R-FOC-IN.
023200     MOVE    WK-N-FOC-OUT-CNT   TO WK-R-FOC-OUT.
023300     MOVE    WK-N-FOC-DUP-CNT   TO WK-R-FOC-DUP.
023400     WRITE   FSH-CPLG-LINE      FROM WK-R-FOC-LINE.
023500     DISPLAY WK-R-FOC-LINE.
023600 B098-CLEAN-FOC-TABLE-EX.
023700 B099-CLEAN-FOC-TABLE-EX.
023800 EXIT.
023900
024000*                                TRIM FOC ALPHA-3-CODE - PIC X
024100*                                MOVES ALREADY LEFT-JUSTIFY AND
024200*                                SPACE-FILL A SHORTER VALUE, SO
024300*                                ONLY AN EXPLICIT RE-MOVE IS
024400*                                NEEDED TO STRIP EMBEDDED BLANKS
024500 B100-TRIM-A3.
024600     MOVE    FSH-FOC-A3-CD      TO WK-C-BOOL-RAW(1:3).
024700     MOVE    SPACES             TO FSH-FOC-A3-CD.
024800     MOVE    WK-C-BOOL-RAW(1:3) TO FSH-FOC-A3-CD.
024900 B199-TRIM-A3-EX.
025000 EXIT.
025100
025200*-----------------------------------------------------------------*
025300 B200-STD-BOOLEAN.
025400*-----------------------------------------------------------------*
025500     MOVE    SPACES             TO WK-C-BOOL-RAW.
025600     MOVE    FSH-FOC-IS-FOC     TO WK-C-BOOL-RAW(1:1).
025700     PERFORM D800-BOOLEAN-TO-YN THRU D899-BOOLEAN-TO-YN-EX.
025800 B299-STD-BOOLEAN-EX.
025900 EXIT.
026000
026100*-----------------------------------------------------------------*
026200 C000-CLEAN-ILO-TABLE.
026300*-----------------------------------------------------------------*
026400     OPEN    INPUT  FSHILOIN.
026500     OPEN    OUTPUT FSHILOOT.
026600     IF  NOT WK-C-SUCCESSFUL
026700         DISPLAY "FSHCPCL - OPEN FILE ERROR - FSHILOIN"
026800         GO TO C098-CLEAN-ILO-TABLE-EX.
026900
027000 C010-READ-ILOIN-NEXT.
027100     READ    FSHILOIN
027200         AT END
027300             GO TO C090-CLEAN-ILO-TABLE-EX.
027400     ADD     1                  TO WK-N-ILO-IN-CNT.
027500     MOVE    FSH-ILOIN-BUFFER   TO FSH-ILO188-REC.
027600     MOVE    FSH-ILO-A3-CD      TO WK-C-BOOL-RAW(1:3).
027700     MOVE    SPACES             TO FSH-ILO-A3-CD WK-C-BOOL-RAW.
027800     MOVE    WK-C-BOOL-RAW(1:3) TO FSH-ILO-A3-CD.
027900     MOVE    SPACES             TO WK-C-BOOL-RAW.
028000     MOVE    FSH-ILO-RATIFIED   TO WK-C-BOOL-RAW(1:1).
028100     PERFORM D800-BOOLEAN-TO-YN THRU D899-BOOLEAN-TO-YN-EX.
028200     MOVE    WK-C-BOOL-OUT      TO FSH-ILO-RATIFIED.
028300     PERFORM C100-BLANK-LITERAL-NAN THRU C199-BLANK-LITERAL-NAN-EX.
028400     PERFORM C200-VALIDATE-DATE THRU C299-VALIDATE-DATE-EX.
028500     IF  FSH-ILO188-REC = WK-C-ILO-PRIOR AND WK-C-ILO-FIRST-SW = "N"
028600         ADD 1                  TO WK-N-ILO-DUP-CNT
028700         GO TO C010-READ-ILOIN-NEXT.
028800     MOVE    "N"                TO WK-C-ILO-FIRST-SW.
028900     MOVE    FSH-ILO188-REC     TO WK-C-ILO-PRIOR.
029000     WRITE   FSH-ILOOT-BUFFER   FROM FSH-ILO188-REC.
029100     ADD     1                  TO WK-N-ILO-OUT-CNT.
029200     GO TO C010-READ-ILOIN-NEXT.
029300
029400 C090-CLEAN-ILO-TABLE-EX.
029500     CLOSE   FSHILOIN FSHILOOT.
029600     MOVE    WK-N-ILO-IN-CNT       TO WK-R-ILO-IN.
029700     MOVE    WK-N-ILO-OUT-CNT      TO WK-R-ILO-OUT.
029800     MOVE    WK-N-ILO-DUP-CNT      TO WK-R-ILO-DUP.
029900     MOVE    WK-N-ILO-BADDATE-CNT  TO WK-R-ILO-BADDATE.
030000     WRITE   FSH-CPLG-LINE         FROM WK-R-ILO-LINE.
030100     DISPLAY WK-R-ILO-LINE.
030200 C098-CLEAN-ILO-TABLE-EX.
030300 C099-CLEAN-ILO-TABLE-EX.
030400 EXIT.
030500
030600*                                A LITERAL 'nan' IS WHAT THE OLD
030700*                                EXTRACT PRODUCES FOR A MISSING
030800*                                DATE FIELD - TREAT AS BLANK
030900 C100-BLANK-LITERAL-NAN.
031000     IF  FSH-ILO-DTE-RATIFIED(1:3) = "nan" OR "NAN" OR "Nan"
031100         MOVE SPACES            TO FSH-ILO-DTE-RATIFIED.
031200     IF  FSH-ILO-DTE-INFORCE(1:3) = "nan" OR "NAN" OR "Nan"
031300         MOVE SPACES            TO FSH-ILO-DTE-INFORCE.
031400 C199-BLANK-LITERAL-NAN-EX.
031500 EXIT.
031600
031700*-----------------------------------------------------------------*
031800 C200-VALIDATE-DATE.
031900*-----------------------------------------------------------------*
032000     PERFORM D900-CHECK-ONE-DATE THRU D999-CHECK-ONE-DATE-EX.
032100     IF  NOT WK-DATE-IS-VALID
032200         MOVE SPACES              TO FSH-ILO-DTE-RATIFIED
032300         ADD  1                   TO WK-N-ILO-BADDATE-CNT.
032400
032500     PERFORM D910-CHECK-INFORCE-DATE THRU D919-CHECK-INFORCE-DATE-EX.
032600     IF  NOT WK-DATE-IS-VALID
032700         MOVE SPACES              TO FSH-ILO-DTE-INFORCE
032800         ADD  1                   TO WK-N-ILO-BADDATE-CNT.
032900 C299-VALIDATE-DATE-EX.
033000 EXIT.
033100
033200*-----------------------------------------------------------------*
033300 D800-BOOLEAN-TO-YN.
033400*-----------------------------------------------------------------*
033500*                                ACCEPTED: TRUE/FALSE, YES/NO,
033600*                                1/0, Y/N, ANY CASE
033700     MOVE    "N"               TO WK-C-BOOL-OUT.
033800     EVALUATE WK-C-BOOL-RAW(1:1)
033900         WHEN "Y" WHEN "y" WHEN "1"
034000             MOVE "Y"          TO WK-C-BOOL-OUT
034100         WHEN "T" WHEN "t"
034200             MOVE "Y"          TO WK-C-BOOL-OUT
034300         WHEN OTHER
034400             CONTINUE
034500     END-EVALUATE.
034600 D899-BOOLEAN-TO-YN-EX.
034700 EXIT.
034800
034900*-----------------------------------------------------------------*
035000 D900-CHECK-ONE-DATE.
035100*-----------------------------------------------------------------*
035200     MOVE    "N"                  TO WK-C-DATE-VALID-SW.
035300     IF  FSH-ILO-DTE-RATIFIED = SPACES
035400         MOVE "Y"                 TO WK-C-DATE-VALID-SW
035500         GO TO D999-CHECK-ONE-DATE-EX.
035600     IF  FSH-ILO-RAT-YYYY IS NOT NUMERIC
035700         OR FSH-ILO-RAT-MM IS NOT NUMERIC
035800         OR FSH-ILO-RAT-DD IS NOT NUMERIC
035900         GO TO D999-CHECK-ONE-DATE-EX.
036000     MOVE    FSH-ILO-RAT-YYYY      TO WK-N-CHK-YYYY.
036100     MOVE    FSH-ILO-RAT-MM        TO WK-N-CHK-MM.
036200     MOVE    FSH-ILO-RAT-DD        TO WK-N-CHK-DD.
036300     PERFORM D950-TEST-CALENDAR    THRU D959-TEST-CALENDAR-EX.
036400 D999-CHECK-ONE-DATE-EX.
036500 EXIT.
036600
036700*                                THE DATE-ENTERED-FORCE FIELD HAS
036800*                                NO REDEFINES VIEW OF ITS OWN, SO
036900*                                THE BREAKOUT IS DONE DIRECTLY
037000*                                BY REFERENCE MODIFICATION HERE
037100 D910-CHECK-INFORCE-DATE.
037200     MOVE    "N"                  TO WK-C-DATE-VALID-SW.
037300     IF  FSH-ILO-DTE-INFORCE = SPACES
037400         MOVE "Y"                 TO WK-C-DATE-VALID-SW
037500         GO TO D919-CHECK-INFORCE-DATE-EX.
037600     IF  FSH-ILO-DTE-INFORCE(1:4)   IS NOT NUMERIC
037700         OR FSH-ILO-DTE-INFORCE(6:2) IS NOT NUMERIC
037800         OR FSH-ILO-DTE-INFORCE(9:2) IS NOT NUMERIC
037900         GO TO D919-CHECK-INFORCE-DATE-EX.
038000     MOVE    FSH-ILO-DTE-INFORCE(1:4) TO WK-N-CHK-YYYY.
038100     MOVE    FSH-ILO-DTE-INFORCE(6:2) TO WK-N-CHK-MM.
038200     MOVE    FSH-ILO-DTE-INFORCE(9:2) TO WK-N-CHK-DD.
038300     PERFORM D950-TEST-CALENDAR    THRU D959-TEST-CALENDAR-EX.
038400 D919-CHECK-INFORCE-DATE-EX.
038500 EXIT.
038600
038700*-----------------------------------------------------------------*
038800 D950-TEST-CALENDAR.
038900*-----------------------------------------------------------------*
039000     IF  WK-N-CHK-MM < 1 OR WK-N-CHK-MM > 12
039100         GO TO D959-TEST-CALENDAR-EX.
039200     IF  WK-N-CHK-DD < 1
039300         GO TO D959-TEST-CALENDAR-EX.
039400     MOVE    WK-N-MAXDAY-ENTRY(WK-N-CHK-MM) TO WK-N-CHK-MAXDAY.
039500     IF  WK-N-CHK-MM = 2
039600         DIVIDE WK-N-CHK-YYYY BY 4   GIVING WK-N-CHK-QUOT
039700                             REMAINDER WK-N-CHK-REM-4
039800         DIVIDE WK-N-CHK-YYYY BY 100 GIVING WK-N-CHK-QUOT
039900                             REMAINDER WK-N-CHK-REM-100
040000         DIVIDE WK-N-CHK-YYYY BY 400 GIVING WK-N-CHK-QUOT
040100                             REMAINDER WK-N-CHK-REM-400
040200         IF  WK-N-CHK-REM-4 = ZERO
040300             AND (WK-N-CHK-REM-100 NOT = ZERO
040400                  OR WK-N-CHK-REM-400 = ZERO)
040500             MOVE 29              TO WK-N-CHK-MAXDAY
040600         END-IF
040700     END-IF.
040800     IF  WK-N-CHK-DD > WK-N-CHK-MAXDAY
040900         GO TO D959-TEST-CALENDAR-EX.
041000     MOVE    "Y"                  TO WK-C-DATE-VALID-SW.
041100 D959-TEST-CALENDAR-EX.
041200 EXIT.
041300
041400*-----------------------------------------------------------------*
041500 Y700-VALIDATE-STRUCTURE.
041600*-----------------------------------------------------------------*
041700     MOVE    "Y"                  TO WK-C-STRUCT-OK-SW.
041800     IF  WK-N-FOC-OUT-CNT = ZERO
041900         MOVE "N"                 TO WK-C-STRUCT-OK-SW
042000         DISPLAY "FSHCPCL - FOC TABLE WROTE ZERO RECORDS".
042100     IF  WK-N-ILO-OUT-CNT = ZERO
042200         MOVE "N"                 TO WK-C-STRUCT-OK-SW
042300         DISPLAY "FSHCPCL - ILO C188 TABLE WROTE ZERO RECORDS".
042400 Y799-VALIDATE-STRUCTURE-EX.
042500 EXIT.
042600
042700*-----------------------------------------------------------------*
042800 Y900-ABNORMAL-TERMINATION.
042900*-----------------------------------------------------------------*
043000     SET     UPSI-SWITCH-0         TO ON.
043100     GOBACK.
043200
043300******************************************************************
043400*************** END OF PROGRAM SOURCE - FSHCPCL ***************
043500******************************************************************
