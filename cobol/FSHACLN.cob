000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     FSHACLN.
000300 AUTHOR.         RJ NAIR.
000400 INSTALLATION.   FISHERIES INTELLIGENCE UNIT - BATCH SECTION.
000500 DATE-WRITTEN.   11 JUN 1988.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800*=================================================================
000900*
001000*DESCRIPTION : TABLE ASFIS CLEAN.  SECOND PASS OVER THE ASFIS
001100*              EXTRACT ONCE FSHAPRE HAS SPLIT THE RAW ROWS.
001200*              STRIPS PARENTHESIZED TEXT FROM THE SCIENTIFIC
001300*              NAME, CANONICALIZES THE TAXON RANK, TITLE-CASES
001400*              FAMILY/ORDER-HIGHER AND CONVERTS THE FISHSTAT
001500*              FLAG TO ITS TRUE/FALSE FORM.
001600*
001700*=================================================================
001800* HISTORY OF MODIFICATION:
001900*=================================================================
002000* F002RJN - RJNAIR  - 11/06/1988 - INITIAL VERSION.
002100* F007PLW - PLWEE   - 02/02/1992 - ADDED FAMILY/ORDER-HIGHER
002200*                      TITLE-CASE STEP PER USER REQUEST #114.
002300* F011TYK - TYKOH   - 02/02/1999 - Y2K READINESS REVIEW - NO DATE
002400*                      FIELDS PROCESSED HERE, NO CHANGE REQUIRED.
002500* F7Q3EM1 - TMPFYM  - 09/08/2016 - RANK TABLE EXTENDED TO ALL 13
002600*                      CANONICAL RANKS PER E-REQ 47511.
002610* F5Q9EM1 - EMRAZ   - 10/03/2017 - PAREN-DEPTH COUNTER RAISED TO
002620*                      A 77-LEVEL STANDALONE ITEM.
002700*---------------------------------------------------------------*
002800 EJECT
002900 ENVIRONMENT DIVISION.
003000**********************
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.  IBM-AS400.
003300 OBJECT-COMPUTER.  IBM-AS400.
003400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003500                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
003600                   UPSI-0 IS UPSI-SWITCH-0.
003700
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT FSHASPRE ASSIGN TO DATABASE-FSHASPRE
004100            ORGANIZATION      IS SEQUENTIAL
004200            FILE STATUS       IS WK-C-FILE-STATUS.
004300
004400     SELECT FSHASCLN ASSIGN TO DATABASE-FSHASCLN
004500            ORGANIZATION      IS SEQUENTIAL
004600            FILE STATUS       IS WK-C-FILE-STATUS.
004700
004800     SELECT FSHACLOG ASSIGN TO DATABASE-FSHACLOG
004900            ORGANIZATION      IS SEQUENTIAL
005000            FILE STATUS       IS WK-C-FILE-STATUS.
005100 EJECT
005200***************
005300 DATA DIVISION.
005400***************
005500 FILE SECTION.
005600**************
005700 FD  FSHASPRE
005800     LABEL RECORDS ARE OMITTED.
005900 01  FSH-ASPRE-BUFFER            PIC X(364).
006000
006100 FD  FSHASCLN
006200     LABEL RECORDS ARE OMITTED.
006300 01  FSH-ASCLN-BUFFER            PIC X(364).
006400
006500 FD  FSHACLOG
006600     LABEL RECORDS ARE OMITTED.
006700 01  FSH-ACLOG-LINE              PIC X(80).
006800
006900*************************
007000 WORKING-STORAGE SECTION.
007100*************************
007200 01  FILLER              PIC X(24)  VALUE
007300     "** PROGRAM FSHACLN   **".
007400
007500* ------------------ PROGRAM WORKING STORAGE -------------------*
007600 01  WK-C-WORK-AREA.
007700     05  WK-C-EOF-SW         PIC X(01) VALUE "N".
007800         88  WK-EOF-ASPRE           VALUE "Y".
007900     05  WK-N-IN-SUB         PIC 9(02) COMP VALUE ZERO.
008000     05  WK-N-OUT-SUB        PIC 9(02) COMP VALUE ZERO.
008200     05  WK-N-RANK-SUB       PIC 9(02) COMP VALUE ZERO.
008300     05  FILLER              PIC X(10).
008310*                                PARENTHESIS-NESTING DEPTH COUNTER,
008320*                                77-LEVEL STANDALONE PER F5Q9EM1
008390 77  WK-N-PAREN-DEPTH        PIC 9(02) COMP VALUE ZERO.
008400
008500     COPY FSHASFIS.
008600
008700*                                SCRATCH COPY OF THE SCIENTIFIC
008800*                                NAME, BYTE VIEW, USED WHILE THE
008900*                                PARENTHESIS/WHITESPACE PASS IS
009000*                                BUILT INTO A FRESH BUFFER
009100 01  WK-C-NAME-IN             PIC X(60) VALUE SPACES.
009200 01  WK-C-NAME-IN-VIEW REDEFINES WK-C-NAME-IN.
009300     05  WK-C-NAME-IN-BYTE   PIC X(01) OCCURS 60 TIMES.
009400
009500 01  WK-C-NAME-OUT            PIC X(60) VALUE SPACES.
009600 01  WK-C-NAME-OUT-VIEW REDEFINES WK-C-NAME-OUT.
009700     05  WK-C-NAME-OUT-BYTE  PIC X(01) OCCURS 60 TIMES.
009800
009900 01  WK-C-PRIOR-BYTE          PIC X(01) VALUE SPACE.
010000
010100*                                RANK-CANONICALIZATION TABLE -
010200*                                LOWERCASE COMPARE FORM PAIRED
010300*                                WITH THE CAPITALIZED CANONICAL
010400*                                TEXT, ALL 13 RECOGNIZED RANKS
010500 01  WK-C-RANK-LC-VALUES.
010600     05  FILLER              PIC X(12) VALUE "species     ".
010700     05  FILLER              PIC X(12) VALUE "genus       ".
010800     05  FILLER              PIC X(12) VALUE "family      ".
010900     05  FILLER              PIC X(12) VALUE "order       ".
011000     05  FILLER              PIC X(12) VALUE "class       ".
011100     05  FILLER              PIC X(12) VALUE "phylum      ".
011200     05  FILLER              PIC X(12) VALUE "kingdom     ".
011300     05  FILLER              PIC X(12) VALUE "subfamily   ".
011400     05  FILLER              PIC X(12) VALUE "suborder    ".
011500     05  FILLER              PIC X(12) VALUE "infraorder  ".
011600     05  FILLER              PIC X(12) VALUE "superorder  ".
011700     05  FILLER              PIC X(12) VALUE "tribe       ".
011800     05  FILLER              PIC X(12) VALUE "subspecies  ".
011900 01  WK-C-RANK-LC-TABLE REDEFINES WK-C-RANK-LC-VALUES.
012000     05  WK-C-RANK-LC-ENTRY  PIC X(12) OCCURS 13 TIMES.
012100
012200 01  WK-C-RANK-CAN-VALUES.
012300     05  FILLER              PIC X(12) VALUE "Species     ".
012400     05  FILLER              PIC X(12) VALUE "Genus       ".
012500     05  FILLER              PIC X(12) VALUE "Family      ".
012600     05  FILLER              PIC X(12) VALUE "Order       ".
012700     05  FILLER              PIC X(12) VALUE "Class       ".
012800     05  FILLER              PIC X(12) VALUE "Phylum      ".
012900     05  FILLER              PIC X(12) VALUE "Kingdom     ".
013000     05  FILLER              PIC X(12) VALUE "Subfamily   ".
013100     05  FILLER              PIC X(12) VALUE "Suborder    ".
013200     05  FILLER              PIC X(12) VALUE "Infraorder  ".
013300     05  FILLER              PIC X(12) VALUE "Superorder  ".
013400     05  FILLER              PIC X(12) VALUE "Tribe       ".
013500     05  FILLER              PIC X(12) VALUE "Subspecies  ".
013600 01  WK-C-RANK-CAN-TABLE REDEFINES WK-C-RANK-CAN-VALUES.
013700     05  WK-C-RANK-CAN-ENTRY PIC X(12) OCCURS 13 TIMES.
013800
013900 01  WK-N-RANK-CNT            PIC 9(02) COMP VALUE 13.
014000 01  WK-C-RANK-LOWER          PIC X(12) VALUE SPACES.
014100 01  WK-C-RANK-MATCH-SW       PIC X(01) VALUE "N".
014200
014300* ------------------ RUN STATISTICS ------------------------------
014400 01  WK-C-STATS-AREA.
014500     05  WK-N-IN-CNT         PIC 9(07) COMP VALUE ZERO.
014600     05  WK-N-SPECIES-CNT    PIC 9(07) COMP VALUE ZERO.
014700     05  WK-N-GENUS-CNT      PIC 9(07) COMP VALUE ZERO.
014800     05  WK-N-OTHER-CNT      PIC 9(07) COMP VALUE ZERO.
014900     05  FILLER              PIC X(10).
015000
015100 01  WK-R-STATS-LINE.
015200     05  FILLER              PIC X(20) VALUE
015300         "ASFIS-CLEAN       - ".
015400     05  WK-R-IN-CNT         PIC ZZZ,ZZ9.
015500     05  FILLER              PIC X(10) VALUE " ROWS IN  ".
015600     05  WK-R-SPECIES-CNT    PIC ZZZ,ZZ9.
015700     05  FILLER              PIC X(10) VALUE " SPECIES  ".
015800     05  WK-R-GENUS-CNT      PIC ZZZ,ZZ9.
015900     05  FILLER              PIC X(10) VALUE " GENUS    ".
016000     05  WK-R-OTHER-CNT      PIC ZZZ,ZZ9.
016100     05  FILLER              PIC X(14) VALUE " OTHER RANKS  ".
016200
016300     COPY ASCMWS.
016400
016500     EJECT
016600****************************
016700 PROCEDURE DIVISION.
016800****************************
016900 MAIN-MODULE.
017000     PERFORM A000-MAIN-PROCESSING
017100        THRU A099-MAIN-PROCESSING-EX.
017200     GOBACK.
017300
017400*-----------------------------------------------------------------*
017500 A000-MAIN-PROCESSING.
017600*-----------------------------------------------------------------*
017700     OPEN    INPUT  FSHASPRE.
017800     OPEN    OUTPUT FSHASCLN.
017900     OPEN    OUTPUT FSHACLOG.
018000     IF  NOT WK-C-SUCCESSFUL
018100         DISPLAY "FSHACLN - OPEN FILE ERROR"
018200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018300         GO TO Y900-ABNORMAL-TERMINATION.
018400
018500 A020-READ-NEXT.
018600     READ    FSHASPRE INTO FSH-ASFIS-CLN-REC
018700         AT END
018800             MOVE "Y"          TO WK-C-EOF-SW
018900             GO TO A090-MAIN-PROCESSING-EX.
019000     ADD     1                 TO WK-N-IN-CNT.
019100     PERFORM B100-CLEAN-SCI-NAME
019200        THRU B199-CLEAN-SCI-NAME-EX.
019300     PERFORM B200-CANON-RANK
019400        THRU B299-CANON-RANK-EX.
019500     PERFORM B300-CAPITALIZE-WORDS
019600        THRU B399-CAPITALIZE-WORDS-EX.
019700     PERFORM B400-FISHSTAT-FLAG
019800        THRU B499-FISHSTAT-FLAG-EX.
019900     PERFORM B500-TALLY-RANK
020000        THRU B599-TALLY-RANK-EX.
020100     WRITE   FSH-ASCLN-BUFFER    FROM FSH-ASFIS-CLN-REC.
020200     GO TO A020-READ-NEXT.
020300
020400 A090-MAIN-PROCESSING-EX.
020500     PERFORM Y800-SUMMARY-REPORT
020600        THRU Y899-SUMMARY-REPORT-EX.
020700     CLOSE   FSHASPRE FSHASCLN FSHACLOG.
020800 A099-MAIN-PROCESSING-EX.
020900 EXIT.
021000
021100*-----------------------------------------------------------------*
021200 B100-CLEAN-SCI-NAME.
021300*-----------------------------------------------------------------*
021400*                                DROP PARENTHESIZED TEXT, THEN
021500*                                COLLAPSE RUNS OF SPACES TO ONE,
021600*                                LEADING SPACE NEVER EMITTED
021700     MOVE    FSH-ASC-SCI-NAME     TO WK-C-NAME-IN.
021800     MOVE    SPACES               TO WK-C-NAME-OUT.
021900     MOVE    ZERO                 TO WK-N-OUT-SUB WK-N-PAREN-DEPTH.
022000     MOVE    SPACE                TO WK-C-PRIOR-BYTE.
022100     PERFORM C110-COPY-ONE-BYTE THRU C119-COPY-ONE-BYTE-EX
022200        VARYING WK-N-IN-SUB FROM 1 BY 1 UNTIL WK-N-IN-SUB > 60.
022300     MOVE    WK-C-NAME-OUT        TO FSH-ASC-SCI-NAME.
022400 B199-CLEAN-SCI-NAME-EX.
022500 EXIT.
022600
022700 C110-COPY-ONE-BYTE.
022800     EVALUATE TRUE
022900         WHEN WK-C-NAME-IN-BYTE(WK-N-IN-SUB) = "("
023000             ADD  1              TO WK-N-PAREN-DEPTH
023100         WHEN WK-C-NAME-IN-BYTE(WK-N-IN-SUB) = ")"
023200             IF WK-N-PAREN-DEPTH > 0
023300                 SUBTRACT 1       FROM WK-N-PAREN-DEPTH
023400             END-IF
023500         WHEN WK-N-PAREN-DEPTH > 0
023600             CONTINUE
023700         WHEN WK-C-NAME-IN-BYTE(WK-N-IN-SUB) = SPACE
023800             IF  WK-C-PRIOR-BYTE NOT = SPACE
023900                 AND WK-N-OUT-SUB < 60
024000                 ADD 1            TO WK-N-OUT-SUB
024100                 MOVE SPACE       TO WK-C-NAME-OUT-BYTE(WK-N-OUT-SUB)
024200             END-IF
024300             MOVE SPACE           TO WK-C-PRIOR-BYTE
024400         WHEN OTHER
024500             IF  WK-N-OUT-SUB < 60
024600                 ADD 1            TO WK-N-OUT-SUB
024700                 MOVE WK-C-NAME-IN-BYTE(WK-N-IN-SUB)
024800                                  TO WK-C-NAME-OUT-BYTE(WK-N-OUT-SUB)
024900             END-IF
025000             MOVE WK-C-NAME-IN-BYTE(WK-N-IN-SUB) TO WK-C-PRIOR-BYTE
025100     END-EVALUATE.
025200 C119-COPY-ONE-BYTE-EX.
025300 EXIT.
025400
025500*-----------------------------------------------------------------*
025600 B200-CANON-RANK.
025700*-----------------------------------------------------------------*
025800     MOVE    FSH-ASC-TAXON-RANK   TO WK-C-RANK-LOWER.
025900     INSPECT WK-C-RANK-LOWER CONVERTING
026000             "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
026100             "abcdefghijklmnopqrstuvwxyz".
026200     MOVE    "N"                  TO WK-C-RANK-MATCH-SW.
026300     PERFORM C210-TEST-ONE-RANK THRU C219-TEST-ONE-RANK-EX
026400        VARYING WK-N-RANK-SUB FROM 1 BY 1
026500           UNTIL WK-N-RANK-SUB > WK-N-RANK-CNT
026600              OR WK-C-RANK-MATCH-SW = "Y".
026700 B299-CANON-RANK-EX.
026800 EXIT.
026900
027000 C210-TEST-ONE-RANK.
027100     IF  WK-C-RANK-LOWER = WK-C-RANK-LC-ENTRY(WK-N-RANK-SUB)
027200         MOVE WK-C-RANK-CAN-ENTRY(WK-N-RANK-SUB)
027300                                  TO FSH-ASC-TAXON-RANK
027400         MOVE "Y"                 TO WK-C-RANK-MATCH-SW.
027500 C219-TEST-ONE-RANK-EX.
027600 EXIT.
027700
027800*-----------------------------------------------------------------*
027900 B300-CAPITALIZE-WORDS.
028000*-----------------------------------------------------------------*
028100     PERFORM D100-TITLECASE-FIELD
028200        THRU D199-TITLECASE-FIELD-EX.
028300 B399-CAPITALIZE-WORDS-EX.
028400 EXIT.
028500
028600*-----------------------------------------------------------------*
028700 D100-TITLECASE-FIELD.
028800*-----------------------------------------------------------------*
028900*                                FAMILY, THEN ORDER-HIGHER - EACH
029000*                                WORD GETS ITS LEADING LETTER
029100*                                UPPERCASED AND THE REST LOWERED
029200     MOVE    FSH-ASC-FAMILY       TO WK-C-NAME-IN(1:30).
029300     PERFORM D110-TITLECASE-ONE-WORD THRU D119-TITLECASE-ONE-WORD-EX.
029400     MOVE    WK-C-NAME-IN(1:30)   TO FSH-ASC-FAMILY.
029500
029600     MOVE    FSH-ASC-ORDER-HI     TO WK-C-NAME-IN(1:30).
029700     PERFORM D110-TITLECASE-ONE-WORD THRU D119-TITLECASE-ONE-WORD-EX.
029800     MOVE    WK-C-NAME-IN(1:30)   TO FSH-ASC-ORDER-HI.
029900 D199-TITLECASE-FIELD-EX.
030000 EXIT.
030100
030200 D110-TITLECASE-ONE-WORD.
030300     INSPECT WK-C-NAME-IN(1:30) CONVERTING
030400             "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
030500             "abcdefghijklmnopqrstuvwxyz".
030600     MOVE    SPACE                TO WK-C-PRIOR-BYTE.
030700     PERFORM D120-TITLECASE-ONE-BYTE THRU D129-TITLECASE-ONE-BYTE-EX
030800        VARYING WK-N-IN-SUB FROM 1 BY 1 UNTIL WK-N-IN-SUB > 30.
030900 D119-TITLECASE-ONE-WORD-EX.
031000 EXIT.
031100
031200 D120-TITLECASE-ONE-BYTE.
031300     IF  WK-C-PRIOR-BYTE = SPACE
031400         AND WK-C-NAME-IN-BYTE(WK-N-IN-SUB) NOT = SPACE
031500         INSPECT WK-C-NAME-IN-BYTE(WK-N-IN-SUB) CONVERTING
031600                 "abcdefghijklmnopqrstuvwxyz" TO
031700                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
031800     END-IF.
031900     MOVE    WK-C-NAME-IN-BYTE(WK-N-IN-SUB) TO WK-C-PRIOR-BYTE.
032000 D129-TITLECASE-ONE-BYTE-EX.
032100 EXIT.
032200
032300*-----------------------------------------------------------------*
032400 B400-FISHSTAT-FLAG.
032500*-----------------------------------------------------------------*
032600     EVALUATE TRUE
032700         WHEN FSH-ASC-FISHSTAT(1:3) = "YES" OR "Yes" OR "yes"
032800             MOVE "True "         TO FSH-ASC-FISHSTAT
032900         WHEN FSH-ASC-FISHSTAT(1:2) = "NO" OR "No" OR "no"
033000             MOVE "False"         TO FSH-ASC-FISHSTAT
033100         WHEN OTHER
033200             MOVE SPACES          TO FSH-ASC-FISHSTAT
033300     END-EVALUATE.
033400 B499-FISHSTAT-FLAG-EX.
033500 EXIT.
033600
033700*-----------------------------------------------------------------*
033800 B500-TALLY-RANK.
033900*-----------------------------------------------------------------*
034000     EVALUATE TRUE
034100         WHEN FSH-ASC-TAXON-RANK(1:7) = "Species"
034200             ADD 1                TO WK-N-SPECIES-CNT
034300         WHEN FSH-ASC-TAXON-RANK(1:5) = "Genus"
034400             ADD 1                TO WK-N-GENUS-CNT
034500         WHEN OTHER
034600             ADD 1                TO WK-N-OTHER-CNT
034700     END-EVALUATE.
034800 B599-TALLY-RANK-EX.
034900 EXIT.
035000
035100*-----------------------------------------------------------------*
035200 Y800-SUMMARY-REPORT.
035300*-----------------------------------------------------------------*
035400     MOVE    WK-N-IN-CNT          TO WK-R-IN-CNT.
035500     MOVE    WK-N-SPECIES-CNT     TO WK-R-SPECIES-CNT.
035600     MOVE    WK-N-GENUS-CNT       TO WK-R-GENUS-CNT.
035700     MOVE    WK-N-OTHER-CNT       TO WK-R-OTHER-CNT.
035800     WRITE   FSH-ACLOG-LINE       FROM WK-R-STATS-LINE.
035900     DISPLAY WK-R-STATS-LINE.
036000 Y899-SUMMARY-REPORT-EX.
036100 EXIT.
036200
036300*-----------------------------------------------------------------*
036400 Y900-ABNORMAL-TERMINATION.
036500*-----------------------------------------------------------------*
036600     SET     UPSI-SWITCH-0        TO ON.
036700     GOBACK.
036800
036900******************************************************************
037000*************** END OF PROGRAM SOURCE - FSHACLN ***************
037100******************************************************************
