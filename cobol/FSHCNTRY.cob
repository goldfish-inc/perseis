000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     FSHCNTRY.
000300 AUTHOR.         MATILDA WEE TL.
000400 INSTALLATION.   FISHERIES INTELLIGENCE UNIT - BATCH SECTION.
000500 DATE-WRITTEN.   15 SEP 1989.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800*=================================================================
000900*
001000*DESCRIPTION : THIS ROUTINE RESOLVES A VESSEL FLAG CODE AGAINST
001100*              THE COUNTRY REFERENCE TABLE FOR THE VESSEL-
001200*              VALIDATE BATCH RUN (FSHVVAL).  TABLE IS LOADED
001300*              INTO MEMORY ONCE ON THE FIRST CALL.
001400*NOTE        :  LOAD-ONCE/RESIDENT-TABLE PATTERN PER SHOP BINDER 4.
001500*
001600*=================================================================
001700* HISTORY OF MODIFICATION:
001800*=================================================================
001900*  F001MW - MWEETL  - 15/09/1989 - INITIAL VERSION
002000*  F011DL - DESMLIM - 23/09/2002 - IN ORDER FOR THIS PROGRAM TO
002100*                                  BE USED EVEN BY THE CL EXIT
002200*                                  PROGRAM COMMAND IS CHANGED
002300*                                  TO GOBACK.
002400*  F017TK - TYKOH   - 02/02/1999 - Y2K READINESS REVIEW - NO
002500*                                  DATE FIELDS HELD HERE, NO
002600*                                  CHANGE REQUIRED.
002700*  F5Q1ARV- RVTAN   - 10/11/2014 - ADD ALIAS FALLBACK TABLE FOR
002800*                                  UK/ENG/SCO/GER/NED/POR.
002810*  F5Q9EM1- EMRAZ   - 10/03/2017 - FIRST-TIME SWITCH RAISED TO
002820*                                  A 77-LEVEL STANDALONE ITEM.
002900*---------------------------------------------------------------*
003000 EJECT
003100 ENVIRONMENT DIVISION.
003200**********************
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.  IBM-AS400.
003500 OBJECT-COMPUTER.  IBM-AS400.
003600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003700                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
003800                   UPSI-0 IS UPSI-SWITCH-0.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT FSHCNTRY ASSIGN TO DATABASE-FSHCNTRY
004300            ORGANIZATION      IS SEQUENTIAL
004400            FILE STATUS       IS WK-C-FILE-STATUS.
004500 EJECT
004600***************
004700 DATA DIVISION.
004800***************
004900 FILE SECTION.
005000**************
005100 FD  FSHCNTRY
005200     LABEL RECORDS ARE OMITTED
005300     DATA RECORD IS FSH-CNTRY-REC.
005400     COPY FSHREF.
005500
005600*************************
005700 WORKING-STORAGE SECTION.
005800*************************
005900 01  FILLER              PIC X(24)  VALUE
006000     "** PROGRAM FSHCNTRY  **".
006100
006200* ------------------ PROGRAM WORKING STORAGE -------------------*
006300 01  WK-C-WORK-AREA.
006500     05  WK-N-ALIAS-SUB      PIC 9(02) COMP VALUE ZERO.
006600     05  FILLER              PIC X(10).
006610*                                LOAD-ONCE SWITCH, 77-LEVEL
006620*                                STANDALONE PER F5Q9EM1
006690 77  WK-C-FIRST-TIME         PIC X(01) VALUE "Y".
006700
006800 COPY FSHVESS.
006900
007000*                                ALIAS TABLE - UK/ENG/SCO/GER/
007100*                                NED/POR COMMON-NAME FALLBACKS
007200 01  WK-C-ALIAS-FROM-VALUES.
007300     05  FILLER              PIC X(03) VALUE "UK ".
007400     05  FILLER              PIC X(03) VALUE "ENG".
007500     05  FILLER              PIC X(03) VALUE "SCO".
007600     05  FILLER              PIC X(03) VALUE "GER".
007700     05  FILLER              PIC X(03) VALUE "NED".
007800     05  FILLER              PIC X(03) VALUE "POR".
007900 01  WK-C-ALIAS-FROM REDEFINES WK-C-ALIAS-FROM-VALUES.
008000     05  WK-C-ALIAS-FROM-CD  PIC X(03) OCCURS 6 TIMES.
008100
008200 01  WK-C-ALIAS-TO-VALUES.
008300     05  FILLER              PIC X(03) VALUE "GBR".
008400     05  FILLER              PIC X(03) VALUE "GBR".
008500     05  FILLER              PIC X(03) VALUE "GBR".
008600     05  FILLER              PIC X(03) VALUE "DEU".
008700     05  FILLER              PIC X(03) VALUE "NLD".
008800     05  FILLER              PIC X(03) VALUE "PRT".
008900 01  WK-C-ALIAS-TO REDEFINES WK-C-ALIAS-TO-VALUES.
009000     05  WK-C-ALIAS-TO-CD    PIC X(03) OCCURS 6 TIMES.
009100
009200     COPY ASCMWS.
009300
009400****************
009500 LINKAGE SECTION.
009600****************
009700     COPY FSHFLAG.
009800
009900     EJECT
010000********************************************
010100 PROCEDURE DIVISION USING WK-C-FSHFLAG-RECORD.
010200********************************************
010300 MAIN-MODULE.
010400     IF  WK-C-FIRST-TIME = "Y"
010500         PERFORM A000-LOAD-TABLE
010600            THRU A099-LOAD-TABLE-EX
010700         MOVE "N"             TO WK-C-FIRST-TIME
010800     END-IF.
010900     PERFORM B100-RESOLVE-FLAG
011000        THRU B199-RESOLVE-FLAG-EX.
011100     GOBACK.
011200
011300*-----------------------------------------------------------------*
011400 A000-LOAD-TABLE.
011500*-----------------------------------------------------------------*
011600     MOVE    ZERO              TO FSH-CNTRY-CNT.
011700     OPEN    INPUT FSHCNTRY.
011800     IF  NOT WK-C-SUCCESSFUL
011900         DISPLAY "FSHCNTRY - OPEN FILE ERROR - FSHCNTRY"
012000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012100         GO TO A099-LOAD-TABLE-EX.
012200 A010-READ-NEXT.
012300     READ    FSHCNTRY
012400         AT END
012500             GO TO A090-SORT-TABLE.
012600     IF  FSH-CNTRY-CNT < 300
012700         ADD 1                 TO FSH-CNTRY-CNT
012800         MOVE FSH-CNTRY-A3-CD  TO FSH-CNTRY-A3(FSH-CNTRY-CNT)
012900         MOVE FSH-CNTRY-A2-CD  TO FSH-CNTRY-A2(FSH-CNTRY-CNT)
013000         MOVE FSH-CNTRY-NUM-CD TO FSH-CNTRY-NUMCD(FSH-CNTRY-CNT)
013100         MOVE FSH-CNTRY-NM     TO FSH-CNTRY-NAME(FSH-CNTRY-CNT)
013200     END-IF.
013300     GO TO A010-READ-NEXT.
013400 A090-SORT-TABLE.
013500     SORT FSH-CNTRY-ENTRY ASCENDING FSH-CNTRY-A3.
013600     CLOSE   FSHCNTRY.
013700 A099-LOAD-TABLE-EX.
013800 EXIT.
013900
014000*-----------------------------------------------------------------*
014100 B100-RESOLVE-FLAG.
014200*-----------------------------------------------------------------*
014300     INITIALIZE               WK-C-FSHFLAG-OUTPUT.
014400     IF  WK-C-FSHFLAG-CODE    = SPACES
014500         GO TO B199-RESOLVE-FLAG-EX.
014600
014700     INSPECT WK-C-FSHFLAG-CODE CONVERTING
014800             "abcdefghijklmnopqrstuvwxyz" TO
014900             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
015000
015100     SEARCH ALL FSH-CNTRY-ENTRY
015200         WHEN FSH-CNTRY-A3(FSH-CNTRY-IDX) = WK-C-FSHFLAG-CODE
015300             MOVE FSH-CNTRY-A3(FSH-CNTRY-IDX)
015400                               TO WK-C-FSHFLAG-RESOLVED
015500             GO TO B199-RESOLVE-FLAG-EX
015600     END-SEARCH.
015700
015800     PERFORM C100-SEARCH-BY-ALPHA2
015900        THRU C199-SEARCH-BY-ALPHA2-EX.
016000     IF  WK-C-FSHFLAG-RESOLVED NOT = SPACES
016100         GO TO B199-RESOLVE-FLAG-EX.
016200
016300     PERFORM D100-ALIAS-FALLBACK
016400        THRU D199-ALIAS-FALLBACK-EX.
016500     IF  WK-C-FSHFLAG-RESOLVED NOT = SPACES
016600         GO TO B199-RESOLVE-FLAG-EX.
016700
016800     MOVE    "FLG0001"         TO WK-C-FSHFLAG-ERROR-CD.
016900 B199-RESOLVE-FLAG-EX.
017000 EXIT.
017100
017200*-----------------------------------------------------------------*
017300 C100-SEARCH-BY-ALPHA2.
017400*-----------------------------------------------------------------*
017500     PERFORM C110-SCAN-ONE-ENTRY THRU C119-SCAN-ONE-ENTRY-EX
017600        VARYING FSH-CNTRY-IDX FROM 1 BY 1
017700           UNTIL FSH-CNTRY-IDX > FSH-CNTRY-CNT
017800              OR WK-C-FSHFLAG-RESOLVED NOT = SPACES.
017900 C199-SEARCH-BY-ALPHA2-EX.
018000 EXIT.
018100
018200 C110-SCAN-ONE-ENTRY.
018300     IF  FSH-CNTRY-A2(FSH-CNTRY-IDX) = WK-C-FSHFLAG-CODE
018400         MOVE FSH-CNTRY-A3(FSH-CNTRY-IDX) TO WK-C-FSHFLAG-RESOLVED.
018500 C119-SCAN-ONE-ENTRY-EX.
018600 EXIT.
018700
018800*-----------------------------------------------------------------*
018900 D100-ALIAS-FALLBACK.
019000*-----------------------------------------------------------------*
019100     MOVE    ZERO              TO WK-N-ALIAS-SUB.
019200     PERFORM D110-TEST-ONE-ALIAS THRU D119-TEST-ONE-ALIAS-EX
019300        VARYING WK-N-ALIAS-SUB FROM 1 BY 1
019400           UNTIL WK-N-ALIAS-SUB > 6
019500              OR WK-C-FSHFLAG-RESOLVED NOT = SPACES.
019600 D199-ALIAS-FALLBACK-EX.
019700 EXIT.
019800
019900 D110-TEST-ONE-ALIAS.
020000     IF  WK-C-ALIAS-FROM-CD(WK-N-ALIAS-SUB) = WK-C-FSHFLAG-CODE
020100         MOVE WK-C-ALIAS-TO-CD(WK-N-ALIAS-SUB)
020200                               TO WK-C-FSHFLAG-CODE
020300         SEARCH ALL FSH-CNTRY-ENTRY
020400             WHEN FSH-CNTRY-A3(FSH-CNTRY-IDX) = WK-C-FSHFLAG-CODE
020500                 MOVE FSH-CNTRY-A3(FSH-CNTRY-IDX)
020600                               TO WK-C-FSHFLAG-RESOLVED
020700         END-SEARCH
020800 END-IF.
020900 D119-TEST-ONE-ALIAS-EX.
021000 EXIT.
021100
021200******************************************************************
021300*************** END OF PROGRAM SOURCE - FSHCNTRY ***************
021400******************************************************************
