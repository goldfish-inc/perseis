000100*****************************************************************
000200* FSHREF.CPYBK - AMENDMENT HISTORY:
000300*****************************************************************
000400* R014B00 06/11/2008 RJNACN  CODE-TABLE CLEANUP PROJECT
000500* R014 REFERENCE DATA STREAM 2
000600* PCRM-FSH-506
000700* Modified to add the FAO<->CBP gear relationship explode record
000800* and the EU register raw-line record (41-field semicolon feed)
000900* - REM FISHERIES PROJECT: REFERENCE STREAM CHANGES
001000* - EXPAND EUREG-LINE TO 600 BYTES
001100* - ADD COUNTRY-PROFILE FOC / ILO C188 RECORDS
001200*****************************************************************
001300* RJIDVK 02/09/2011
001400* RQIMAF 07/10/2008
001500* RPIMBA 07/08/2001
001600*****************************************************************
001700
001800*****************************************************************
001900* I-O FORMAT: FSH-CNTRY-REC  COUNTRY ISO REFERENCE - RAW/CLEAN
002000* FROM FILE FSHCNTRY - REFERENCE-CLEAN ZERO-PAD NUMERIC CODE PASS
002100*****************************************************************
002200 01  FSH-CNTRY-REC.
002300RPIMBA*
002400     05  FSH-CNTRY-A2-CD           PIC X(02).
002500*        ISO ALPHA-2
002600     05  FSH-CNTRY-A3-CD           PIC X(03).
002700*        ISO ALPHA-3
002800     05  FSH-CNTRY-NUM-CD          PIC X(03).
002900*        ISO NUMERIC, ZERO-PADDED TO 3 (STRIP TRAILING '.0' FIRST)
003000     05  FSH-CNTRY-NM              PIC X(50).
003100*        COUNTRY NAME
003200     05  FILLER                    PIC X(10).
003300
003400*****************************************************************
003500* I-O FORMAT: FSH-FAOAREA-REC  FAO MAJOR FISHING AREA
003600*****************************************************************
003700 01  FSH-FAOAREA-REC.
003800RQIMAF*
003900     05  FSH-FAOAREA-CD            PIC X(02).
004000*        ZERO-PADDED TO 2, STRIP TRAILING '.0' FIRST
004100     05  FSH-FAOAREA-NM            PIC X(50).
004200     05  FILLER                    PIC X(10).
004300
004400*****************************************************************
004500* I-O FORMAT: FSH-GEARTYP-REC  FAO ISSCFG GEAR TYPE - RAW/CLEAN
004600*****************************************************************
004700 01  FSH-GEARTYP-REC.
004800RQIMAF*
004900     05  FSH-GEARTYP-CD            PIC X(05).
005000*        NUMERIC CODE, ZERO-PADDED TO AT LEAST 2
005100     05  FSH-GEARTYP-ALPHA         PIC X(05).
005200     05  FSH-GEARTYP-NM            PIC X(50).
005300*        ROW DROPPED IF BLANK
005400     05  FILLER                    PIC X(10).
005500
005600*****************************************************************
005700* I-O FORMAT: FSH-GEARREL-REC  FAO<->CBP GEAR RELATIONSHIP - RAW
005800*****************************************************************
005900 01  FSH-GEARREL-RAW-REC.
006000     05  FSH-GRR-FAO-CD            PIC X(05).
006100     05  FSH-GRR-CBP-LIST          PIC X(60).
006200*        SEMICOLON-SEPARATED LIST OF CBP GEAR CODES
006300     05  FILLER                    PIC X(10).
006400
006500*                                EXPLODED OUTPUT - ONE ROW PER
006600*                                (FAO-CODE, CBP-CODE) PAIR
006700 01  FSH-GEARREL-CLN-REC.
006800     05  FSH-GRC-FAO-CD            PIC X(05).
006900*        ZERO-PADDED
007000     05  FSH-GRC-CBP-CD            PIC X(10).
007100     05  FILLER                    PIC X(60).
007200
007300*****************************************************************
007400* I-O FORMAT: FSH-VESTYP-REC  ISSCFV VESSEL TYPE - RAW
007500*****************************************************************
007600 01  FSH-VESTYP-REC.
007700RJIDVK*
007800     05  FSH-VESTYP-CAT            PIC X(40).
007900     05  FSH-VESTYP-SUBCAT         PIC X(40).
008000     05  FSH-VESTYP-ISSCFV-CD      PIC X(04).
008100*        ZERO-PADDED TO 2
008200     05  FSH-VESTYP-ISSCFV-AL      PIC X(05).
008300     05  FILLER                    PIC X(10).
008400
008500*****************************************************************
008600* I-O FORMAT: FSH-FOC-REC  FLAG-OF-CONVENIENCE COUNTRY PROFILE
008700*****************************************************************
008800 01  FSH-FOC-REC.
008900     05  FSH-FOC-A3-CD             PIC X(03).
009000     05  FSH-FOC-IS-FOC            PIC X(01).
009100         88  FSH-FOC-YES             VALUE "Y".
009200         88  FSH-FOC-NO              VALUE "N".
009300     05  FILLER                    PIC X(20).
009400
009500*****************************************************************
009600* I-O FORMAT: FSH-ILO188-REC  ILO C188 RATIFICATION PROFILE
009700*****************************************************************
009800 01  FSH-ILO188-REC.
009900     05  FSH-ILO-A3-CD             PIC X(03).
010000     05  FSH-ILO-RATIFIED          PIC X(01).
010100         88  FSH-ILO-YES             VALUE "Y".
010200         88  FSH-ILO-NO              VALUE "N".
010300     05  FSH-ILO-DTE-RATIFIED      PIC X(10).
010400*        ISO YYYY-MM-DD OR SPACES
010500     05  FSH-ILO-DTE-INFORCE       PIC X(10).
010600     05  FSH-ILO-CONV-ORG          PIC X(20).
010700*                                ALTERNATE VIEW OF THE TWO DATE
010800*                                FIELDS FOR THE CALENDAR-CHECK
010900*                                SUB-PARAGRAPH IN FSHCPCL
011000     05  FSH-ILO-DATES REDEFINES FSH-ILO-DTE-RATIFIED.
011100         10  FSH-ILO-RAT-YYYY      PIC X(04).
011200         10  FILLER                PIC X(01).
011300         10  FSH-ILO-RAT-MM        PIC X(02).
011400         10  FILLER                PIC X(01).
011500         10  FSH-ILO-RAT-DD        PIC X(02).
011600     05  FILLER                    PIC X(16).
011700
011800*****************************************************************
011900* I-O FORMAT: FSH-EUREG-RAW-REC  EU FLEET REGISTER RAW LINE
012000* TREATED AS RAW TEXT, 41 SEMICOLON-DELIMITED FIELDS EXPECTED -
012100* THE HEADER LINE'S DELIMITER COUNT IS AUTHORITATIVE, NOT THIS
012200* PICTURE.  NOT PARSED INTO FIELDS EXCEPT FOR COUNTING/PADDING.
012300*****************************************************************
012400 01  FSH-EUREG-RAW-REC.
012500     05  FSH-EUREG-LINE            PIC X(600).
012600     05  FSH-EUREG-LINE-R REDEFINES FSH-EUREG-LINE.
012700         10  FSH-EUREG-FIRST-CH    PIC X(01).
012800         10  FSH-EUREG-REST        PIC X(599).
012900
013000*****************************************************************
013100* I-O FORMAT: FSH-GENCLN-CTL-REC  GENERIC-CLEAN DRIVER-TABLE ROW
013200* NAMES ONE REGISTRY EXTRACT FILE TO BE WHITESPACE-COLLAPSED
013300*****************************************************************
013400 01  FSH-GENCLN-CTL-REC.
013500     05  FSH-GCC-FILE-NM           PIC X(08).
013600     05  FSH-GCC-FLD-CNT           PIC 9(02) COMP.
013700     05  FILLER                    PIC X(20).
