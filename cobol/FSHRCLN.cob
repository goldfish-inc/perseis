000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     FSHRCLN.
000300 AUTHOR.         TY KOH.
000400 INSTALLATION.   FISHERIES INTELLIGENCE UNIT - BATCH SECTION.
000500 DATE-WRITTEN.   11 MAR 1994.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800*=================================================================
000900*
001000*DESCRIPTION : REFERENCE CLEAN.  DRIVEN BY THE FSHRCCT CONTROL
001100*              FILE, ONE ROW PER REFERENCE TABLE TO BE CLEANED
001200*              THIS RUN.  DISPATCHES BY TABLE-ID TO THE MATCHING
001300*              ZERO-PAD, RENAME, EXPLODE OR PASS-THROUGH PASS.
001400*
001500*=================================================================
001600* HISTORY OF MODIFICATION:
001700*=================================================================
001800* R005TYK - TYKOH   - 11/03/1994 - INITIAL VERSION - COUNTRY,
001900*                      FAO-AREA AND GEAR-TYPE ZERO-PAD PASSES.
002000* R008DL  - DESMLIM - 04/06/1998 - ADDED GEAR<->CBP RELATIONSHIP
002100*                      EXPLODE AND VESSEL-TYPE RENAME PASSES.
002200* R010TYK - TYKOH   - 02/02/1999 - Y2K READINESS REVIEW - NO DATE
002300*                      FIELDS PROCESSED HERE, NO CHANGE REQUIRED.
002400* R5Q5ARV - RVTAN   - 02/06/2009 - FOC/ILO/EU-MEMBERSHIP/RFMO/MSC
002500*                      GEAR TABLES ADDED AS PLAIN PASS-THROUGH
002600*                      TRIM PASSES - CODE-TABLE CLEANUP PROJECT.
002610* F5Q9EM1 - EMRAZ   - 10/03/2017 - DOT-POSITION SCAN RESULT
002620*                      RAISED TO A 77-LEVEL STANDALONE ITEM.
002700*---------------------------------------------------------------*
002800 EJECT
002900 ENVIRONMENT DIVISION.
003000**********************
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.  IBM-AS400.
003300 OBJECT-COMPUTER.  IBM-AS400.
003400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003500                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
003600                   UPSI-0 IS UPSI-SWITCH-0.
003700
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT FSHRCCT ASSIGN TO DATABASE-FSHRCCT
004100            ORGANIZATION      IS SEQUENTIAL
004200            FILE STATUS       IS WK-C-FILE-STATUS.
004300
004400     SELECT FSHRCIN ASSIGN TO WK-C-RCC-IN-DDNAME
004500            ORGANIZATION      IS SEQUENTIAL
004600            FILE STATUS       IS WK-C-RCIN-STATUS.
004700
004800     SELECT FSHRCOT ASSIGN TO WK-C-RCC-OUT-DDNAME
004900            ORGANIZATION      IS SEQUENTIAL
005000            FILE STATUS       IS WK-C-RCOT-STATUS.
005100
005200     SELECT FSHRCLG ASSIGN TO DATABASE-FSHRCLG
005300            ORGANIZATION      IS SEQUENTIAL
005400            FILE STATUS       IS WK-C-FILE-STATUS.
005500 EJECT
005600***************
005700 DATA DIVISION.
005800***************
005900 FILE SECTION.
006000**************
006100 FD  FSHRCCT
006200     LABEL RECORDS ARE OMITTED.
006300 01  FSH-RCC-CTL-REC.
006400     05  FSH-RCC-TABLE-ID        PIC X(08).
006500*                                'CNTRY   ', 'FAOAREA ', 'GEARTYP ',
006600*                                'GEARREL ', 'VESTYP  ', 'VESHULL ',
006700*                                'ORIGSRC ' OR A PASS-THROUGH ID
006800*                                ('FOC     ', 'ILO     ', 'EUMEMB  ',
006900*                                'RFMO    ', 'MSCGEAR ')
007000     05  FSH-RCC-IN-DDNAME       PIC X(08).
007100     05  FSH-RCC-OUT-DDNAME      PIC X(08).
007200     05  FILLER                  PIC X(20).
007300
007400 FD  FSHRCIN
007500     LABEL RECORDS ARE OMITTED.
007600 01  FSH-RCIN-BUFFER             PIC X(100).
007700
007800 FD  FSHRCOT
007900     LABEL RECORDS ARE OMITTED.
008000 01  FSH-RCOT-BUFFER             PIC X(100).
008100
008200 FD  FSHRCLG
008300     LABEL RECORDS ARE OMITTED.
008400 01  FSH-RCLG-LINE               PIC X(80).
008500
008600*************************
008700 WORKING-STORAGE SECTION.
008800*************************
008900 01  FILLER              PIC X(24)  VALUE
009000     "** PROGRAM FSHRCLN   **".
009100
009200* ------------------ PROGRAM WORKING STORAGE -------------------*
009300 01  WK-C-WORK-AREA.
009400     05  WK-C-CTL-EOF-SW     PIC X(01) VALUE "N".
009500         88  WK-EOF-RCCT             VALUE "Y".
009600     05  WK-C-IN-EOF-SW      PIC X(01) VALUE "N".
009700         88  WK-EOF-RCIN             VALUE "Y".
009800     05  WK-N-IN-SUB         PIC 9(02) COMP VALUE ZERO.
010000     05  WK-N-LAST-POS       PIC 9(02) COMP VALUE ZERO.
010100     05  FILLER              PIC X(10).
010110*                                DECIMAL-POINT SCAN RESULT,
010120*                                77-LEVEL STANDALONE PER F5Q9EM1
010190 77  WK-N-DOT-POS            PIC 9(02) COMP VALUE ZERO.
010200
010300 01  WK-C-RCC-IN-DDNAME        PIC X(08) VALUE SPACES.
010400 01  WK-C-RCC-OUT-DDNAME       PIC X(08) VALUE SPACES.
010500 01  WK-C-RCIN-STATUS          PIC X(02) VALUE "00".
010600 01  WK-C-RCOT-STATUS          PIC X(02) VALUE "00".
010700
010800     COPY FSHREF.
010900
011000* ---------------- ZERO-PAD GENERIC WORK AREA --------------------*
011100 01  WK-C-PAD-SRC              PIC X(10) VALUE SPACES.
011200 01  WK-C-PAD-SRC-VIEW REDEFINES WK-C-PAD-SRC.
011300     05  WK-C-PAD-SRC-BYTE   PIC X(01) OCCURS 10 TIMES.
011400 01  WK-C-PAD-RESULT           PIC X(10) VALUE SPACES.
011500 01  WK-N-PAD-WIDTH            PIC 9(02) COMP VALUE ZERO.
011600
011700* ---------------- GEAR-RELATIONSHIP EXPLODE WORK AREA -----------*
011800 01  WK-C-CBP-PARTS.
011900     05  WK-C-CBP-PART       PIC X(10) OCCURS 8 TIMES.
012000 01  WK-N-CBP-CNT               PIC 9(02) COMP VALUE ZERO.
012100
012200* ---------------- ORIGINAL-SOURCES WORK AREA --------------------*
012300 01  WK-C-ORIGSRC-RAW          PIC X(60) VALUE SPACES.
012400 01  WK-C-ORIGSRC-CLN          PIC X(90) VALUE SPACES.
012500 01  WK-N-ORIGSRC-OUT          PIC 9(02) COMP VALUE ZERO.
012600
012700* ---------------- RUN STATISTICS ---------------------------------*
012800 01  WK-C-STATS-AREA.
012900     05  WK-N-TABLE-CNT      PIC 9(05) COMP VALUE ZERO.
013000     05  WK-N-IN-CNT         PIC 9(07) COMP VALUE ZERO.
013100     05  WK-N-OUT-CNT        PIC 9(07) COMP VALUE ZERO.
013200     05  WK-N-DROP-CNT       PIC 9(07) COMP VALUE ZERO.
013300     05  FILLER              PIC X(10).
013400
013500 01  WK-R-COMPLETE-LINE.
013600     05  FILLER              PIC X(20) VALUE
013700         "REFERENCE-CLEAN   - ".
013800     05  WK-R-TABLE-ID       PIC X(08).
013900     05  FILLER              PIC X(04) VALUE " -  ".
014000     05  WK-R-IN-CNT         PIC ZZZ,ZZ9.
014100     05  FILLER              PIC X(06) VALUE " IN,  ".
014200     05  WK-R-OUT-CNT        PIC ZZZ,ZZ9.
014300     05  FILLER              PIC X(07) VALUE " OUT, ".
014400     05  WK-R-DROP-CNT       PIC ZZZ,ZZ9.
014500     05  FILLER              PIC X(08) VALUE " DROPPED".
014600
014700     COPY ASCMWS.
014800
014900     EJECT
015000****************************
015100 PROCEDURE DIVISION.
015200****************************
015300 MAIN-MODULE.
015400     PERFORM A000-MAIN-PROCESSING
015500        THRU A099-MAIN-PROCESSING-EX.
015600     GOBACK.
015700
015800*-----------------------------------------------------------------*
015900 A000-MAIN-PROCESSING.
016000*-----------------------------------------------------------------*
016100     OPEN    INPUT  FSHRCCT.
016200     OPEN    OUTPUT FSHRCLG.
016300     IF  NOT WK-C-SUCCESSFUL
016400         DISPLAY "FSHRCLN - OPEN FILE ERROR - FSHRCCT"
016500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016600         GO TO Y900-ABNORMAL-TERMINATION.
016700
016800 A010-READ-CTL-NEXT.
016900     READ    FSHRCCT
017000         AT END
017100             GO TO A090-MAIN-PROCESSING-EX.
017200     ADD     1                 TO WK-N-TABLE-CNT.
017300     PERFORM B100-PROCESS-ONE-TABLE
017400        THRU B199-PROCESS-ONE-TABLE-EX.
017500     GO TO A010-READ-CTL-NEXT.
017600
017700 A090-MAIN-PROCESSING-EX.
017800     CLOSE   FSHRCCT FSHRCLG.
017900 A099-MAIN-PROCESSING-EX.
018000 EXIT.
018100
018200*-----------------------------------------------------------------*
018300 B100-PROCESS-ONE-TABLE.
018400*-----------------------------------------------------------------*
018500     MOVE    FSH-RCC-IN-DDNAME    TO WK-C-RCC-IN-DDNAME.
018600     MOVE    FSH-RCC-OUT-DDNAME   TO WK-C-RCC-OUT-DDNAME.
018700     MOVE    ZERO                 TO WK-N-IN-CNT WK-N-OUT-CNT
018800                                      WK-N-DROP-CNT.
018900     MOVE    "N"                  TO WK-C-IN-EOF-SW.
019000     OPEN    INPUT  FSHRCIN.
019100     OPEN    OUTPUT FSHRCOT.
019200     IF  WK-C-RCIN-STATUS NOT = "00"
019300         DISPLAY "FSHRCLN - OPEN FILE ERROR - " WK-C-RCC-IN-DDNAME
019400         DISPLAY "FILE STATUS IS " WK-C-RCIN-STATUS
019500         GO TO B199-PROCESS-ONE-TABLE-EX.
019600
019700 B110-READ-RCIN-NEXT.
019800     READ    FSHRCIN
019900         AT END
020000             GO TO B190-PROCESS-ONE-TABLE-EX.
020100     ADD     1                    TO WK-N-IN-CNT.
020200     EVALUATE FSH-RCC-TABLE-ID
020300         WHEN "CNTRY   "
020400             PERFORM C100-CLEAN-CNTRY THRU C199-CLEAN-CNTRY-EX
020500         WHEN "FAOAREA "
020600             PERFORM C200-CLEAN-FAOAREA THRU C299-CLEAN-FAOAREA-EX
020700         WHEN "GEARTYP "
020800             PERFORM C300-CLEAN-GEARTYP THRU C399-CLEAN-GEARTYP-EX
020900         WHEN "GEARREL "
021000             PERFORM C400-EXPLODE-GEARREL THRU C499-EXPLODE-GEARREL-EX
021100         WHEN "VESTYP  "
021200             PERFORM C500-CLEAN-VESTYP THRU C599-CLEAN-VESTYP-EX
021300         WHEN "VESHULL "
021400             PERFORM C600-RENAME-PASSTHRU THRU C699-RENAME-PASSTHRU-EX
021500         WHEN "ORIGSRC "
021600             PERFORM C700-CLEAN-ORIGSRC THRU C799-CLEAN-ORIGSRC-EX
021700         WHEN OTHER
021800             PERFORM C600-RENAME-PASSTHRU THRU C699-RENAME-PASSTHRU-EX
021900     END-EVALUATE.
022000     GO TO B110-READ-RCIN-NEXT.
022100
022200 B190-PROCESS-ONE-TABLE-EX.
022300     CLOSE   FSHRCIN FSHRCOT.
022400     PERFORM Y800-COMPLETION-LINE
022500        THRU Y899-COMPLETION-LINE-EX.
022600 B199-PROCESS-ONE-TABLE-EX.
022700 EXIT.
022800
022900*-----------------------------------------------------------------*
023000 C100-CLEAN-CNTRY.
023100*-----------------------------------------------------------------*
023200     MOVE    FSH-RCIN-BUFFER(1:68) TO FSH-CNTRY-REC.
023300     MOVE    SPACES                TO WK-C-PAD-SRC.
023400     MOVE    FSH-CNTRY-NUM-CD      TO WK-C-PAD-SRC(1:3).
023500     MOVE    3                     TO WK-N-PAD-WIDTH.
023600     PERFORM D800-ZERO-PAD-CODE THRU D899-ZERO-PAD-CODE-EX.
023700     MOVE    WK-C-PAD-RESULT(1:3)  TO FSH-CNTRY-NUM-CD.
023800     WRITE   FSH-RCOT-BUFFER(1:68) FROM FSH-CNTRY-REC.
023900     ADD     1                     TO WK-N-OUT-CNT.
024000 C199-CLEAN-CNTRY-EX.
024100 EXIT.
024200
024300*-----------------------------------------------------------------*
024400 C200-CLEAN-FAOAREA.
024500*-----------------------------------------------------------------*
024600     MOVE    FSH-RCIN-BUFFER(1:62) TO FSH-FAOAREA-REC.
024700     MOVE    SPACES                TO WK-C-PAD-SRC.
024800     MOVE    FSH-FAOAREA-CD        TO WK-C-PAD-SRC(1:2).
024900     MOVE    2                     TO WK-N-PAD-WIDTH.
025000     PERFORM D800-ZERO-PAD-CODE THRU D899-ZERO-PAD-CODE-EX.
025100     MOVE    WK-C-PAD-RESULT(1:2)  TO FSH-FAOAREA-CD.
025200     WRITE   FSH-RCOT-BUFFER(1:62) FROM FSH-FAOAREA-REC.
025300     ADD     1                     TO WK-N-OUT-CNT.
025400 C299-CLEAN-FAOAREA-EX.
025500 EXIT.
025600
025700*-----------------------------------------------------------------*
025800 C300-CLEAN-GEARTYP.
025900*-----------------------------------------------------------------*
026000     MOVE    FSH-RCIN-BUFFER(1:70) TO FSH-GEARTYP-REC.
026100     IF  FSH-GEARTYP-NM = SPACES
026200         ADD  1                    TO WK-N-DROP-CNT
026300         GO TO C399-CLEAN-GEARTYP-EX.
026400     MOVE    SPACES                TO WK-C-PAD-SRC.
026500     MOVE    FSH-GEARTYP-CD        TO WK-C-PAD-SRC(1:5).
026600     MOVE    2                     TO WK-N-PAD-WIDTH.
026700     PERFORM D800-ZERO-PAD-CODE THRU D899-ZERO-PAD-CODE-EX.
026800     MOVE    WK-C-PAD-RESULT(1:5)  TO FSH-GEARTYP-CD.
026900     WRITE   FSH-RCOT-BUFFER(1:70) FROM FSH-GEARTYP-REC.
027000     ADD     1                     TO WK-N-OUT-CNT.
027100 C399-CLEAN-GEARTYP-EX.
027200 EXIT.
027300
027400*-----------------------------------------------------------------*
027500 C400-EXPLODE-GEARREL.
027600*-----------------------------------------------------------------*
027700     MOVE    FSH-RCIN-BUFFER(1:75) TO FSH-GEARREL-RAW-REC.
027800     MOVE    SPACES                TO WK-C-PAD-SRC.
027900     MOVE    FSH-GRR-FAO-CD        TO WK-C-PAD-SRC(1:5).
028000     MOVE    2                     TO WK-N-PAD-WIDTH.
028100     PERFORM D800-ZERO-PAD-CODE THRU D899-ZERO-PAD-CODE-EX.
028200     MOVE    SPACES                TO WK-C-CBP-PARTS.
028300     MOVE    ZERO                  TO WK-N-CBP-CNT.
028400     UNSTRING FSH-GRR-CBP-LIST DELIMITED BY ";"
028500             INTO WK-C-CBP-PART(1) WK-C-CBP-PART(2)
028600                  WK-C-CBP-PART(3) WK-C-CBP-PART(4)
028700                  WK-C-CBP-PART(5) WK-C-CBP-PART(6)
028800                  WK-C-CBP-PART(7) WK-C-CBP-PART(8)
028900             TALLYING IN WK-N-CBP-CNT.
029000     PERFORM C410-WRITE-ONE-PAIR THRU C419-WRITE-ONE-PAIR-EX
029100        VARYING WK-N-IN-SUB FROM 1 BY 1 UNTIL WK-N-IN-SUB > WK-N-CBP-CNT.
029200 C499-EXPLODE-GEARREL-EX.
029300 EXIT.
029400
029500 C410-WRITE-ONE-PAIR.
029600     IF  WK-C-CBP-PART(WK-N-IN-SUB) = SPACES
029700         GO TO C419-WRITE-ONE-PAIR-EX.
029800     MOVE    WK-C-PAD-RESULT(1:2)  TO FSH-GRC-FAO-CD.
029900     MOVE    WK-C-CBP-PART(WK-N-IN-SUB) TO FSH-GRC-CBP-CD.
030000     WRITE   FSH-RCOT-BUFFER(1:75) FROM FSH-GEARREL-CLN-REC.
030100     ADD     1                     TO WK-N-OUT-CNT.
030200 C419-WRITE-ONE-PAIR-EX.
030300 EXIT.
030400
030500*-----------------------------------------------------------------*
030600 C500-CLEAN-VESTYP.
030700*-----------------------------------------------------------------*
030800*                                RENAME-ONLY PASS - FIELD NAMES
030900*                                ARE ALREADY THE TARGET NAMES IN
031000*                                FSH-VESTYP-REC, SO THIS IS THE
031100*                                ZERO-PAD STEP ONLY
031200     MOVE    FSH-RCIN-BUFFER(1:99) TO FSH-VESTYP-REC.
031300     MOVE    SPACES                TO WK-C-PAD-SRC.
031400     MOVE    FSH-VESTYP-ISSCFV-CD  TO WK-C-PAD-SRC(1:4).
031500     MOVE    2                     TO WK-N-PAD-WIDTH.
031600     PERFORM D800-ZERO-PAD-CODE THRU D899-ZERO-PAD-CODE-EX.
031700     MOVE    WK-C-PAD-RESULT(1:4)  TO FSH-VESTYP-ISSCFV-CD.
031800     WRITE   FSH-RCOT-BUFFER(1:99) FROM FSH-VESTYP-REC.
031900     ADD     1                     TO WK-N-OUT-CNT.
032000 C599-CLEAN-VESTYP-EX.
032100 EXIT.
032200
032300*-----------------------------------------------------------------*
032400 C600-RENAME-PASSTHRU.
032500*-----------------------------------------------------------------*
032600*                                VESSEL-HULL-MATERIAL AND THE
032700*                                STRAIGHT PASS-THROUGH TABLES -
032800*                                THE TARGET FIELD NAMES DIFFER
032900*                                ONLY IN THE SOURCE SYSTEM, THIS
033000*                                BATCH JUST TRIM-COPIES THE ROW
033100     MOVE    FSH-RCIN-BUFFER       TO FSH-RCOT-BUFFER.
033200     WRITE   FSH-RCOT-BUFFER.
033300     ADD     1                     TO WK-N-OUT-CNT.
033400 C699-RENAME-PASSTHRU-EX.
033500 EXIT.
033600
033700*-----------------------------------------------------------------*
033800 C700-CLEAN-ORIGSRC.
033900*-----------------------------------------------------------------*
034000*                                NORMALIZE ';'-SEPARATED SOURCE
034100*                                TYPE LIST TO '; ' SPACING
034200     MOVE    FSH-RCIN-BUFFER(1:60) TO WK-C-ORIGSRC-RAW.
034300     MOVE    SPACES                TO WK-C-ORIGSRC-CLN.
034400     INSPECT WK-C-ORIGSRC-RAW REPLACING ALL ";" BY "# ".
034500     MOVE    ZERO                  TO WK-N-ORIGSRC-OUT.
034600     PERFORM C710-COPY-COMPACT THRU C719-COPY-COMPACT-EX
034700        VARYING WK-N-IN-SUB FROM 1 BY 1 UNTIL WK-N-IN-SUB > 60.
034800     INSPECT WK-C-ORIGSRC-CLN REPLACING ALL "#" BY ";".
034900     MOVE    WK-C-ORIGSRC-CLN(1:60) TO FSH-RCOT-BUFFER(1:60).
035000     WRITE   FSH-RCOT-BUFFER.
035100     ADD     1                     TO WK-N-OUT-CNT.
035200 C799-CLEAN-ORIGSRC-EX.
035300 EXIT.
035400
035500*                                DROP ANY DOUBLE SPACE THAT MAY
035600*                                HAVE RESULTED FROM THE ';' -> '# '
035700*                                SUBSTITUTION RUNNING TWICE
035800 C710-COPY-COMPACT.
035900     IF  WK-C-ORIGSRC-RAW(WK-N-IN-SUB:1) = SPACE
036000         AND WK-N-ORIGSRC-OUT > 0
036100         AND WK-C-ORIGSRC-CLN(WK-N-ORIGSRC-OUT:1) = SPACE
036200         GO TO C719-COPY-COMPACT-EX.
036300     ADD     1                     TO WK-N-ORIGSRC-OUT.
036400     MOVE    WK-C-ORIGSRC-RAW(WK-N-IN-SUB:1)
036500                               TO WK-C-ORIGSRC-CLN(WK-N-ORIGSRC-OUT:1).
036600 C719-COPY-COMPACT-EX.
036700 EXIT.
036800
036900*-----------------------------------------------------------------*
037000 D800-ZERO-PAD-CODE.
037100*-----------------------------------------------------------------*
037200*                                STRIP A TRAILING '.0' EXPORT
037300*                                ARTIFACT, THEN RIGHT-JUSTIFY THE
037400*                                REMAINING DIGITS WITH LEADING
037500*                                ZEROS INTO THE STATED WIDTH
037600     MOVE    SPACES                TO WK-C-PAD-RESULT.
037700     IF  WK-C-PAD-SRC = SPACES
037800         GO TO D899-ZERO-PAD-CODE-EX.
037900     MOVE    ZERO                  TO WK-N-DOT-POS WK-N-LAST-POS.
038000     PERFORM D810-SCAN-ONE-BYTE THRU D819-SCAN-ONE-BYTE-EX
038100        VARYING WK-N-IN-SUB FROM 1 BY 1 UNTIL WK-N-IN-SUB > 10.
038200     IF  WK-N-DOT-POS NOT = ZERO
038300         MOVE WK-N-DOT-POS - 1     TO WK-N-LAST-POS.
038400     IF  WK-N-LAST-POS = ZERO
038500         GO TO D899-ZERO-PAD-CODE-EX.
038600     IF  WK-N-LAST-POS NOT < WK-N-PAD-WIDTH
038700*                                CODE ALREADY MEETS OR EXCEEDS
038800*                                THE MINIMUM WIDTH - NO PAD NEEDED
038900         MOVE WK-C-PAD-SRC(1:WK-N-LAST-POS)
039000                                  TO WK-C-PAD-RESULT(1:WK-N-LAST-POS)
039100         GO TO D899-ZERO-PAD-CODE-EX.
039200     MOVE    WK-C-PAD-SRC(1:WK-N-LAST-POS)
039300                              TO WK-C-PAD-RESULT
039400                                 (WK-N-PAD-WIDTH - WK-N-LAST-POS + 1 : ).
039500     INSPECT WK-C-PAD-RESULT(1:WK-N-PAD-WIDTH) REPLACING
039600             LEADING SPACE BY "0".
039700 D899-ZERO-PAD-CODE-EX.
039800 EXIT.
039900
040000 D810-SCAN-ONE-BYTE.
040100     IF  WK-C-PAD-SRC-BYTE(WK-N-IN-SUB) NOT = SPACE
040200         MOVE WK-N-IN-SUB          TO WK-N-LAST-POS.
040300     IF  WK-C-PAD-SRC-BYTE(WK-N-IN-SUB) = "."
040400         AND WK-N-DOT-POS = ZERO
040500         MOVE WK-N-IN-SUB          TO WK-N-DOT-POS.
040600 D819-SCAN-ONE-BYTE-EX.
040700 EXIT.
040800
040900*-----------------------------------------------------------------*
041000 Y800-COMPLETION-LINE.
041100*-----------------------------------------------------------------*
041200     MOVE    FSH-RCC-TABLE-ID      TO WK-R-TABLE-ID.
041300     MOVE    WK-N-IN-CNT           TO WK-R-IN-CNT.
041400     MOVE    WK-N-OUT-CNT          TO WK-R-OUT-CNT.
041500     MOVE    WK-N-DROP-CNT         TO WK-R-DROP-CNT.
041600     WRITE   FSH-RCLG-LINE         FROM WK-R-COMPLETE-LINE.
041700     DISPLAY WK-R-COMPLETE-LINE.
041800 Y899-COMPLETION-LINE-EX.
041900 EXIT.
042000
042100*-----------------------------------------------------------------*
042200 Y900-ABNORMAL-TERMINATION.
042300*-----------------------------------------------------------------*
042400     SET     UPSI-SWITCH-0         TO ON.
042500     GOBACK.
042600
042700******************************************************************
042800*************** END OF PROGRAM SOURCE - FSHRCLN ***************
042900******************************************************************
