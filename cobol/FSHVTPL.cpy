000100* FSHVTPL.CPYBK - LINKAGE FOR FSHVTYP CALLED ROUTINE
000200 01  WK-C-FSHVTPL-RECORD.
000300     05  WK-C-FSHVTPL-INPUT.
000400         10  WK-C-FSHVTPL-CODE      PIC X(05).
000500*                                   ISSCFV CODE OR ALPHA
000600     05  WK-C-FSHVTPL-OUTPUT.
000700         10  WK-C-FSHVTPL-CAT       PIC X(40).
000800         10  WK-C-FSHVTPL-ERROR-CD  PIC X(07).
000900*                                   'VTY0001' IF UNRESOLVED
001000         10  WK-C-FSHVTPL-ISFISH    PIC X(01).
001100*                                   'Y' IF CATEGORY IS A FISHING
001200*                                   VESSEL CLASS, ELSE 'N'
001300         10  FILLER                 PIC X(09).
