000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     FSHMPRE.
000300 AUTHOR.         LISA TAN SENG.
000400 INSTALLATION.   FISHERIES INTELLIGENCE UNIT - BATCH SECTION.
000500 DATE-WRITTEN.   19 MAY 1993.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800*=================================================================
000900*
001000*DESCRIPTION : MSC FISHERY PREP.  MAPS THE RAW MSC CERTIFIED-
001100*              FISHERIES EXTRACT ONTO THE TARGET LAYOUT -
001200*              NORMALIZES THE TWO CERTIFICATION-STATUS ENUMS,
001300*              SPLITS THE SPECIES TEXT INTO INDIVIDUAL SCIENTIFIC
001400*              NAMES, PULLS FAO AREA NUMBERS OUT OF THE FREE-TEXT
001500*              OCEAN-AREA COLUMN, SPLITS THE CERTIFICATE CODE
001600*              LIST AND WORD-WRAPS THE FISHERY NAME.
001700*
001800*=================================================================
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100* M003LT - LTANSEN - 19/05/1993 - INITIAL VERSION.
002200* M006DL - DESMLIM - 14/11/1997 - FAO OCEAN-KEYWORD FALLBACK MAP
002300*                     ADDED PER USER REQUEST #271 - SOME FEEDS
002400*                     CARRY OCEAN NAMES INSTEAD OF AREA NUMBERS.
002500* M009TK - TYKOH   - 02/02/1999 - Y2K READINESS REVIEW - NO DATE
002600*                     FIELDS PROCESSED HERE, NO CHANGE REQUIRED.
002700* M7Q1EM1- TMPFYM  - 11/08/2016 - NESTED-SUBGENUS SPECIES FORM
002800*                     "GENUS (SUB) SPECIES" IS NOT SPLIT INTO TWO
002900*                     NAMES YET (SEE E-REQ 47522) - FALLS THROUGH
003000*                     THE GENERAL PARENTHESIS-STRIP RULE INSTEAD.
003010* M7Q2EM1- EMRAZ   - 09/03/2017 - CLOSES E-REQ 47522 - ADDED
003020*                     C250-SPLIT-NESTED-SUBGENUS AHEAD OF THE
003030*                     GENERAL PAREN-STRIP CALL IN
003040*                     C300-CLEAN-ONE-SPECIES SO "GENUS (SUB)
003050*                     SPECIES" NOW LOADS BOTH "GENUS SPECIES" AND
003060*                     "SUB SPECIES" INTO THE OUTPUT SCI-NAME LIST.
003070* M7Q3EM1- EMRAZ   - 09/03/2017 - CORRECTED WK-C-OCEANKEY-VALUES
003080*                     ATLANTIC ENTRY - SEE NOTE AT THE TABLE ITSELF.
003090* F5Q9EM1- EMRAZ   - 10/03/2017 - WORD-COUNT TALLY RAISED TO A
003095*                     77-LEVEL STANDALONE ITEM.
003100*---------------------------------------------------------------*
003200 EJECT
003300 ENVIRONMENT DIVISION.
003400**********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-AS400.
003700 OBJECT-COMPUTER.  IBM-AS400.
003800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003900                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
004000                   UPSI-0 IS UPSI-SWITCH-0.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT FSHMSCIN  ASSIGN TO DATABASE-FSHMSCIN
004500            ORGANIZATION      IS SEQUENTIAL
004600            FILE STATUS       IS WK-C-FILE-STATUS.
004700
004800     SELECT FSHMSCOT  ASSIGN TO DATABASE-FSHMSCOT
004900            ORGANIZATION      IS SEQUENTIAL
005000            FILE STATUS       IS WK-C-FILE-STATUS.
005100
005200     SELECT FSHMSCLG  ASSIGN TO DATABASE-FSHMSCLG
005300            ORGANIZATION      IS SEQUENTIAL
005400            FILE STATUS       IS WK-C-FILE-STATUS.
005500 EJECT
005600***************
005700 DATA DIVISION.
005800***************
005900 FILE SECTION.
006000**************
006100 FD  FSHMSCIN
006200     LABEL RECORDS ARE OMITTED.
006300 01  FSH-MSCIN-BUFFER            PIC X(445).
006400
006500 FD  FSHMSCOT
006600     LABEL RECORDS ARE OMITTED.
006700 01  FSH-MSCOT-BUFFER            PIC X(445).
006800
006900 FD  FSHMSCLG
007000     LABEL RECORDS ARE OMITTED.
007100 01  FSH-MSCLG-LINE              PIC X(80).
007200
007300*************************
007400 WORKING-STORAGE SECTION.
007500*************************
007600 01  FILLER              PIC X(24)  VALUE
007700     "** PROGRAM FSHMPRE   **".
007800
007900* ------------------ PROGRAM WORKING STORAGE -------------------*
008000 01  WK-C-WORK-AREA.
008100     05  WK-C-EOF-SW         PIC X(01) VALUE "N".
008200         88  WK-EOF-MSCIN           VALUE "Y".
008300     05  WK-N-SUB            PIC 9(02) COMP VALUE ZERO.
008400     05  WK-N-SUB2           PIC 9(02) COMP VALUE ZERO.
008500     05  WK-N-LPAREN-POS     PIC 9(03) COMP VALUE ZERO.
008600     05  WK-N-RPAREN-POS     PIC 9(03) COMP VALUE ZERO.
008700     05  WK-N-NAME-LEN       PIC 9(03) COMP VALUE ZERO.
008900     05  FILLER              PIC X(10).
008910*                                WORD-COUNT TALLY FOR THE NESTED-
008920*                                SUBGENUS SPLIT, 77-LEVEL
008930*                                STANDALONE PER F5Q9EM1
008990 77  WK-N-WORD-CNT           PIC 9(02) COMP VALUE ZERO.
009000
009100     COPY FSHMSC.
009200
009300* ---------------- GENERIC DELIMITER-SPLIT AREA -----------------*
009400 01  WK-C-SPLIT-SRC            PIC X(120) VALUE SPACES.
009500 01  WK-C-SPLIT-VALUES.
009600     05  WK-C-SPLIT-PART     PIC X(60) OCCURS 10 TIMES.
009700 01  WK-N-SPLIT-CNT            PIC 9(02) COMP VALUE ZERO.
009800
009900* ---------------- SCIENTIFIC-NAME WORK AREA --------------------*
010000 01  WK-C-WORK-NAME            PIC X(60) VALUE SPACES.
010100 01  WK-C-WORK-NAME-VIEW REDEFINES WK-C-WORK-NAME.
010200     05  WK-C-WORK-NAME-BYTE PIC X(01) OCCURS 60 TIMES.
010300 01  WK-C-WORK-NAME-2          PIC X(60) VALUE SPACES.
010400
010500 01  WK-C-WORD-1               PIC X(30) VALUE SPACES.
010600 01  WK-C-WORD-2               PIC X(30) VALUE SPACES.
010700 01  WK-C-WORD-3               PIC X(30) VALUE SPACES.
010800
010900 01  WK-C-SCINAME-DEDUP.
011000     05  WK-C-SCINAME-ENTRY  PIC X(60) OCCURS 8 TIMES.
011100 01  WK-N-SCINAME-CNT          PIC 9(02) COMP VALUE ZERO.
011200
011300* ---------------- FAO-AREA WORK AREA ----------------------------*
011400 01  WK-C-OCEAN-UP             PIC X(60) VALUE SPACES.
011500 01  WK-C-OCEAN-UP-VIEW REDEFINES WK-C-OCEAN-UP.
011600     05  WK-C-OCEAN-UP-BYTE  PIC X(01) OCCURS 60 TIMES.
011700
011800 01  WK-C-FAOAREA-DEDUP.
011900     05  WK-C-FAOAREA-ENTRY  PIC X(02) OCCURS 15 TIMES.
012000 01  WK-N-FAOAREA-CNT          PIC 9(02) COMP VALUE ZERO.
012100 01  WK-C-FAOAREA-CAND         PIC X(02) VALUE SPACES.
012200
012300*                                OCEAN KEYWORD FALLBACK TABLE -
012400*                                KEYWORD TEXT PAIRED WITH ITS
012500*                                COMMA-FREE FAO AREA CODE LIST
012600 01  WK-C-OCEANKEY-VALUES.
012610*F5Q7EM1 - EMRAZ   - 09/03/2017 - ATLANTIC CODE STRING WAS
012620*         KEYED AS 21-27-21-37-34-37-41, DOUBLING UP 21 AND 37
012630*         WHILE DROPPING THE 31 AND 47 AREAS ENTIRELY - RETYPED
012640*         TO THE CORRECT SEVEN-AREA SET.
012650     05  FILLER  PIC X(12) VALUE "ATLANTIC    ".
012700     05  FILLER  PIC X(18) VALUE "21273134374147    ".
012900     05  FILLER  PIC X(12) VALUE "PACIFIC     ".
013000     05  FILLER  PIC X(18) VALUE "61677177818700    ".
013100     05  FILLER  PIC X(12) VALUE "INDIAN      ".
013200     05  FILLER  PIC X(18) VALUE "51570000000000    ".
013300     05  FILLER  PIC X(12) VALUE "MEDITERRANEAN".
013400     05  FILLER  PIC X(18) VALUE "37000000000000    ".
013500     05  FILLER  PIC X(12) VALUE "NORTH SEA   ".
013600     05  FILLER  PIC X(18) VALUE "27000000000000    ".
013700     05  FILLER  PIC X(12) VALUE "BALTIC      ".
013800     05  FILLER  PIC X(18) VALUE "27000000000000    ".
013900 01  WK-C-OCEANKEY-TABLE REDEFINES WK-C-OCEANKEY-VALUES.
014000     05  WK-C-OCEANKEY-ENTRY OCCURS 6 TIMES.
014100         10  WK-C-OCEANKEY-TEXT    PIC X(12).
014200         10  WK-C-OCEANKEY-CODES   PIC X(18).
014300 01  WK-N-OCEANKEY-CNT         PIC 9(02) COMP VALUE 6.
014400
014500* ---------------- CERT-CODE WORK AREA ---------------------------*
014600 01  WK-C-CERT-DEDUP.
014700     05  WK-C-CERT-ENTRY     PIC X(20) OCCURS 8 TIMES.
014800 01  WK-N-CERT-CNT              PIC 9(02) COMP VALUE ZERO.
014900
015000* ---------------- FISHERY-NAME TRUNCATION WORK AREA -------------*
015100 01  WK-N-BACKUP-POS           PIC 9(03) COMP VALUE ZERO.
015200 01  WK-C-TRUNC-FOUND-SW       PIC X(01) VALUE "N".
015300
015400* ---------------- RUN STATISTICS ---------------------------------*
015500 01  WK-C-STATS-AREA.
015600     05  WK-N-IN-CNT         PIC 9(07) COMP VALUE ZERO.
015700     05  WK-N-OUT-CNT        PIC 9(07) COMP VALUE ZERO.
015800     05  WK-N-DROP-CNT       PIC 9(07) COMP VALUE ZERO.
015900     05  WK-N-SPECIES-CNT    PIC 9(07) COMP VALUE ZERO.
016000     05  WK-N-FAOAREA-CNT-T  PIC 9(07) COMP VALUE ZERO.
016100     05  WK-N-GEAR-CNT       PIC 9(07) COMP VALUE ZERO.
016200     05  WK-N-CERT-CNT-T     PIC 9(07) COMP VALUE ZERO.
016300     05  WK-N-TRUNC-CNT      PIC 9(07) COMP VALUE ZERO.
016400     05  FILLER              PIC X(10).
016500
016600 01  WK-R-STATS-LINE-1.
016700     05  FILLER              PIC X(20) VALUE
016800         "MSC-FISHERY-PREP  - ".
016900     05  WK-R-IN-CNT         PIC ZZZ,ZZ9.
017000     05  FILLER              PIC X(10) VALUE " ROWS IN  ".
017100     05  WK-R-OUT-CNT        PIC ZZZ,ZZ9.
017200     05  FILLER              PIC X(10) VALUE " ROWS OUT ".
017300     05  WK-R-DROP-CNT       PIC ZZZ,ZZ9.
017400     05  FILLER              PIC X(14) VALUE " DROPPED-BLANK".
017500
017600 01  WK-R-STATS-LINE-2.
017700     05  FILLER              PIC X(20) VALUE
017800         "MSC-FISHERY-PREP  - ".
017900     05  WK-R-SPECIES-CNT    PIC ZZZ,ZZ9.
018000     05  FILLER              PIC X(10) VALUE " W/SPECIES".
018100     05  WK-R-FAOAREA-CNT    PIC ZZZ,ZZ9.
018200     05  FILLER              PIC X(10) VALUE " W/FAOAREA".
018300     05  WK-R-GEAR-CNT       PIC ZZZ,ZZ9.
018400     05  FILLER              PIC X(8)  VALUE " W/GEAR ".
018500     05  WK-R-CERT-CNT       PIC ZZZ,ZZ9.
018600     05  FILLER              PIC X(8)  VALUE " W/CERT ".
018700     05  WK-R-TRUNC-CNT      PIC ZZZ,ZZ9.
018800     05  FILLER              PIC X(10) VALUE " TRUNCATED".
018900
019000     COPY ASCMWS.
019100
019200     EJECT
019300****************************
019400 PROCEDURE DIVISION.
019500****************************
019600 MAIN-MODULE.
019700     PERFORM A000-MAIN-PROCESSING
019800        THRU A099-MAIN-PROCESSING-EX.
019900     GOBACK.
020000
020100*-----------------------------------------------------------------*
020200 A000-MAIN-PROCESSING.
020300*-----------------------------------------------------------------*
020400     OPEN    INPUT  FSHMSCIN.
020500     OPEN    OUTPUT FSHMSCOT.
020600     OPEN    OUTPUT FSHMSCLG.
020700     IF  NOT WK-C-SUCCESSFUL
020800         DISPLAY "FSHMPRE - OPEN FILE ERROR"
020900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021000         GO TO Y900-ABNORMAL-TERMINATION.
021100
021200 A020-READ-NEXT.
021300     READ    FSHMSCIN INTO WK-C-MSC-RAW-AREA
021400         AT END
021500             GO TO A090-MAIN-PROCESSING-EX.
021600     ADD     1                 TO WK-N-IN-CNT.
021700     MOVE    SPACES            TO WK-C-MSC-CLN-AREA.
021800     PERFORM B100-NORMALIZE-STATUS
021900        THRU B199-NORMALIZE-STATUS-EX.
022000     PERFORM B200-CLEAN-SPECIES
022100        THRU B299-CLEAN-SPECIES-EX.
022200     PERFORM B300-CLEAN-OCEAN-AREA
022300        THRU B399-CLEAN-OCEAN-AREA-EX.
022400     MOVE    WK-MSC-RAW-GEAR   TO WK-MSC-CLN-GEAR.
022500     PERFORM B400-CLEAN-CERT-CODE
022600        THRU B499-CLEAN-CERT-CODE-EX.
022700     PERFORM B500-TRUNC-FISHERY-NAME
022800        THRU B599-TRUNC-FISHERY-NAME-EX.
022900     IF  WK-MSC-CLN-FISHERY-NM = SPACES
023000         ADD 1                 TO WK-N-DROP-CNT
023100         GO TO A020-READ-NEXT.
023200     PERFORM B600-ACCUM-COUNTS
023300        THRU B699-ACCUM-COUNTS-EX.
023400     ADD     1                 TO WK-N-OUT-CNT.
023500     WRITE   FSH-MSCOT-BUFFER  FROM WK-C-MSC-CLN-AREA.
023600     GO TO A020-READ-NEXT.
023700
023800 A090-MAIN-PROCESSING-EX.
023900     PERFORM Y800-SUMMARY-REPORT
024000        THRU Y899-SUMMARY-REPORT-EX.
024100     CLOSE   FSHMSCIN FSHMSCOT FSHMSCLG.
024200 A099-MAIN-PROCESSING-EX.
024300 EXIT.
024400
024500*-----------------------------------------------------------------*
024600 B100-NORMALIZE-STATUS.
024700*-----------------------------------------------------------------*
024800*                                MAIN STATUS - ALL 8 CANONICAL
024900*                                VALUES ELIGIBLE FOR EXACT MATCH
025000     MOVE    WK-MSC-RAW-STATUS     TO WK-MSC-CLN-STATUS.
025100     INSPECT WK-MSC-CLN-STATUS CONVERTING
025200             "abcdefghijklmnopqrstuvwxyz" TO
025300             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
025400     PERFORM C110-TEST-ONE-ENUM THRU C119-TEST-ONE-ENUM-EX
025500        VARYING WK-N-SUB FROM 1 BY 1
025600           UNTIL WK-N-SUB > WK-MSC-ENUM-CNT.
025700
025800*                                UOC STATUS - EXCLUDES THE TWO
025900*                                MULTI-ASSESSMENT ENUM VALUES
026000*                                (TABLE ENTRIES 2 AND 3)
026100     MOVE    WK-MSC-RAW-STATUS-UOC TO WK-MSC-CLN-STATUS-UOC.
026200     INSPECT WK-MSC-CLN-STATUS-UOC CONVERTING
026300             "abcdefghijklmnopqrstuvwxyz" TO
026400             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
026500     PERFORM C210-TEST-ONE-UOC-ENUM THRU C219-TEST-ONE-UOC-ENUM-EX
026600        VARYING WK-N-SUB FROM 1 BY 1
026700           UNTIL WK-N-SUB > WK-MSC-ENUM-CNT.
026800 B199-NORMALIZE-STATUS-EX.
026900 EXIT.
027000
027100 C110-TEST-ONE-ENUM.
027200     IF  WK-MSC-CLN-STATUS = WK-MSC-ENUM-VALUE(WK-N-SUB)
027300         MOVE WK-MSC-ENUM-VALUE(WK-N-SUB) TO WK-MSC-CLN-STATUS.
027400 C119-TEST-ONE-ENUM-EX.
027500 EXIT.
027600
027700 C210-TEST-ONE-UOC-ENUM.
027800     IF  WK-N-SUB = 2 OR WK-N-SUB = 3
027900         GO TO C219-TEST-ONE-UOC-ENUM-EX.
028000     IF  WK-MSC-CLN-STATUS-UOC = WK-MSC-ENUM-VALUE(WK-N-SUB)
028100         MOVE WK-MSC-ENUM-VALUE(WK-N-SUB) TO WK-MSC-CLN-STATUS-UOC.
028200 C219-TEST-ONE-UOC-ENUM-EX.
028300 EXIT.
028400
028500*-----------------------------------------------------------------*
028600 B200-CLEAN-SPECIES.
028700*-----------------------------------------------------------------*
028800     MOVE    WK-MSC-RAW-SPECIES(1:60) TO WK-C-SPLIT-SRC(1:60).
028900     MOVE    SPACES               TO WK-MSC-CLN-SCI-NAMES.
029000     MOVE    ZERO                 TO WK-N-SCINAME-CNT.
029100     INSPECT WK-C-SPLIT-SRC REPLACING
029200             ALL " and " BY ";    "
029300             ALL " & "   BY ";  "
029400             ALL "|"     BY ";"
029500             ALL ","     BY ";".
029600     PERFORM D900-SPLIT-ON-SEMIS THRU D999-SPLIT-ON-SEMIS-EX.
029700     PERFORM C300-CLEAN-ONE-SPECIES THRU C399-CLEAN-ONE-SPECIES-EX
029800        VARYING WK-N-SUB FROM 1 BY 1
029900           UNTIL WK-N-SUB > WK-N-SPLIT-CNT.
030000     PERFORM D800-JOIN-SCINAMES THRU D899-JOIN-SCINAMES-EX.
030100 B299-CLEAN-SPECIES-EX.
030200 EXIT.
030300
030400 C300-CLEAN-ONE-SPECIES.
030410*M7Q2EM1- EMRAZ   - 09/03/2017 - CHECK FOR THE NESTED-SUBGENUS
030420*         FORM FIRST - IF IT FIRES, BOTH SCI-NAMES ARE ALREADY
030430*         LOADED AND THE GENERAL STRIP/ADD STEPS BELOW ARE SKIPPED.
030500     MOVE    WK-C-SPLIT-PART(WK-N-SUB) TO WK-C-WORK-NAME.
030510     PERFORM C250-SPLIT-NESTED-SUBGENUS
030520        THRU C259-SPLIT-NESTED-SUBGENUS-EX.
030530     IF  WK-C-TRUNC-FOUND-SW = "Y"
030540         GO TO C399-CLEAN-ONE-SPECIES-EX.
030600     PERFORM E100-STRIP-PARENS THRU E199-STRIP-PARENS-EX.
030700     PERFORM E200-DROP-TRAILING-SP THRU E299-DROP-TRAILING-SP-EX.
030800     IF  WK-C-WORK-NAME(1:1) NOT < "A" AND NOT > "Z"
030900         AND WK-C-WORK-NAME(2:1) NOT < "a" AND NOT > "z"
031000         PERFORM E300-ADD-SCINAME THRU E399-ADD-SCINAME-EX.
031100 C399-CLEAN-ONE-SPECIES-EX.
031200 EXIT.
031210
031220*                                "GENUS (SUB) SPECIES" - EMIT BOTH
031230*                                "GENUS SPECIES" AND "SUB SPECIES"
031240*                                AS SEPARATE SCIENTIFIC NAMES.
031250*                                PARENS NOT AT THE FRONT OR BACK OF
031260*                                THE STRING, WITH EXACTLY ONE WORD
031270*                                ON EACH SIDE, IS THE SIGNAL.
031280 C250-SPLIT-NESTED-SUBGENUS.
031290     MOVE    "N"                   TO WK-C-TRUNC-FOUND-SW.
031300     MOVE    ZERO                  TO WK-N-NAME-LEN
031310                                      WK-N-LPAREN-POS
031320                                      WK-N-RPAREN-POS.
031330     PERFORM F110-SCAN-ONE-BYTE THRU F119-SCAN-ONE-BYTE-EX
031340        VARYING WK-N-SUB2 FROM 1 BY 1 UNTIL WK-N-SUB2 > 60.
031350     IF  WK-N-LPAREN-POS < 2 OR WK-N-RPAREN-POS = ZERO
031360         OR WK-N-RPAREN-POS NOT < WK-N-NAME-LEN
031370         GO TO C259-SPLIT-NESTED-SUBGENUS-EX.
031380     MOVE    WK-C-WORK-NAME        TO WK-C-WORK-NAME-2.
031390     INSPECT WK-C-WORK-NAME-2 REPLACING ALL "(" BY SPACE
031400                                          ALL ")" BY SPACE.
031410     MOVE    SPACES                TO WK-C-WORD-1 WK-C-WORD-2
031420                                       WK-C-WORD-3.
031430     MOVE    ZERO                  TO WK-N-WORD-CNT.
031440     UNSTRING WK-C-WORK-NAME-2 DELIMITED BY ALL SPACES
031450             INTO WK-C-WORD-1 WK-C-WORD-2 WK-C-WORD-3
031460             TALLYING IN WK-N-WORD-CNT.
031470     IF  WK-N-WORD-CNT NOT = 3
031480         GO TO C259-SPLIT-NESTED-SUBGENUS-EX.
031490     MOVE    SPACES                TO WK-C-WORK-NAME.
031500     STRING  WK-C-WORD-1 DELIMITED BY SPACE
031510             " "                   DELIMITED BY SIZE
031520             WK-C-WORD-3 DELIMITED BY SPACE
031530             INTO WK-C-WORK-NAME
031540     END-STRING.
031550     PERFORM E300-ADD-SCINAME THRU E399-ADD-SCINAME-EX.
031560     MOVE    SPACES                TO WK-C-WORK-NAME.
031570     STRING  WK-C-WORD-2 DELIMITED BY SPACE
031580             " "                   DELIMITED BY SIZE
031590             WK-C-WORD-3 DELIMITED BY SPACE
031600             INTO WK-C-WORK-NAME
031610     END-STRING.
031620     PERFORM E300-ADD-SCINAME THRU E399-ADD-SCINAME-EX.
031630     MOVE    "Y"                   TO WK-C-TRUNC-FOUND-SW.
031640 C259-SPLIT-NESTED-SUBGENUS-EX.
031650 EXIT.
031660
031670*                                FIND THE LAST NON-BLANK BYTE,
031680*                                THEN A FIRST "(" / MATCHING ")"
031690 E100-STRIP-PARENS.
031700     MOVE    ZERO                 TO WK-N-NAME-LEN
031800                                      WK-N-LPAREN-POS
031900                                      WK-N-RPAREN-POS.
032000     PERFORM F110-SCAN-ONE-BYTE THRU F119-SCAN-ONE-BYTE-EX
032100        VARYING WK-N-SUB2 FROM 1 BY 1 UNTIL WK-N-SUB2 > 60.
032200     IF  WK-N-LPAREN-POS = ZERO OR WK-N-RPAREN-POS = ZERO
032300         GO TO E199-STRIP-PARENS-EX.
032400     IF  WK-N-RPAREN-POS = WK-N-NAME-LEN
032500*                                PAREN TEXT AT THE END - KEEP
032600*                                ONLY WHAT IS INSIDE THE PARENS
032700         MOVE WK-C-WORK-NAME(WK-N-LPAREN-POS + 1 :
032800                 WK-N-RPAREN-POS - WK-N-LPAREN-POS - 1)
032900                                  TO WK-C-WORK-NAME-2
033000         MOVE SPACES             TO WK-C-WORK-NAME
033100         MOVE WK-C-WORK-NAME-2   TO WK-C-WORK-NAME
033200     ELSE
033300*                                PAREN TEXT IN THE MIDDLE -
033400*                                DROP IT, KEEP BOTH SIDES
033500         MOVE SPACES             TO WK-C-WORK-NAME-2
033600         EVALUATE TRUE
033700             WHEN WK-N-LPAREN-POS > 1 AND WK-N-RPAREN-POS < WK-N-NAME-LEN
033800                 STRING WK-C-WORK-NAME(1 : WK-N-LPAREN-POS - 1)
033900                            DELIMITED BY SIZE
034000                        " "      DELIMITED BY SIZE
034100                        WK-C-WORK-NAME(WK-N-RPAREN-POS + 1 :
034200                            WK-N-NAME-LEN - WK-N-RPAREN-POS)
034300                            DELIMITED BY SIZE
034400                        INTO WK-C-WORK-NAME-2
034500                 END-STRING
034600             WHEN WK-N-LPAREN-POS > 1
034700                 MOVE WK-C-WORK-NAME(1 : WK-N-LPAREN-POS - 1)
034800                                  TO WK-C-WORK-NAME-2
034900             WHEN WK-N-RPAREN-POS < WK-N-NAME-LEN
035000                 MOVE WK-C-WORK-NAME(WK-N-RPAREN-POS + 1 :
035100                         WK-N-NAME-LEN - WK-N-RPAREN-POS)
035200                                  TO WK-C-WORK-NAME-2
035300         END-EVALUATE.
035400         MOVE SPACES             TO WK-C-WORK-NAME
035500         MOVE WK-C-WORK-NAME-2   TO WK-C-WORK-NAME.
035600 E199-STRIP-PARENS-EX.
035700 EXIT.
035800
035900 F110-SCAN-ONE-BYTE.
036000     IF  WK-C-WORK-NAME-BYTE(WK-N-SUB2) NOT = SPACE
036100         MOVE WK-N-SUB2            TO WK-N-NAME-LEN.
036200     IF  WK-C-WORK-NAME-BYTE(WK-N-SUB2) = "("
036300         AND WK-N-LPAREN-POS = ZERO
036400         MOVE WK-N-SUB2            TO WK-N-LPAREN-POS.
036500     IF  WK-C-WORK-NAME-BYTE(WK-N-SUB2) = ")"
036600         AND WK-N-LPAREN-POS NOT = ZERO
036700         AND WK-N-RPAREN-POS = ZERO
036800         MOVE WK-N-SUB2            TO WK-N-RPAREN-POS.
036900 F119-SCAN-ONE-BYTE-EX.
037000 EXIT.
037100
037200*                                DROP A TRAILING "SPP" OR "SP"
037300*                                WORD SO ONLY THE GENUS REMAINS
037400 E200-DROP-TRAILING-SP.
037500     MOVE    SPACES                TO WK-C-WORD-1 WK-C-WORD-2
037600                                       WK-C-WORD-3.
037700     MOVE    ZERO                  TO WK-N-WORD-CNT.
037800     UNSTRING WK-C-WORK-NAME DELIMITED BY ALL SPACES
037900             INTO WK-C-WORD-1 WK-C-WORD-2 WK-C-WORD-3
038000             TALLYING IN WK-N-WORD-CNT.
038100     IF  WK-N-WORD-CNT = 2
038200         AND (WK-C-WORD-2(1:3) = "spp" OR WK-C-WORD-2(1:2) = "sp")
038300         MOVE SPACES               TO WK-C-WORK-NAME
038400         MOVE WK-C-WORD-1          TO WK-C-WORK-NAME.
038500 E299-DROP-TRAILING-SP-EX.
038600 EXIT.
038700
038800 E300-ADD-SCINAME.
038900     MOVE    "N"                   TO WK-C-TRUNC-FOUND-SW.
039000     PERFORM F300-TEST-ONE-DUP THRU F399-TEST-ONE-DUP-EX
039100        VARYING WK-N-SUB2 FROM 1 BY 1
039200           UNTIL WK-N-SUB2 > WK-N-SCINAME-CNT
039300              OR WK-C-TRUNC-FOUND-SW = "Y".
039400     IF  WK-C-TRUNC-FOUND-SW = "N"
039500         AND WK-N-SCINAME-CNT < 8
039600         ADD 1                     TO WK-N-SCINAME-CNT
039700         MOVE WK-C-WORK-NAME TO WK-C-SCINAME-ENTRY(WK-N-SCINAME-CNT).
039800 E399-ADD-SCINAME-EX.
039900 EXIT.
040000
040100 F300-TEST-ONE-DUP.
040200     IF  WK-C-SCINAME-ENTRY(WK-N-SUB2) = WK-C-WORK-NAME
040300         MOVE "Y"                  TO WK-C-TRUNC-FOUND-SW.
040400 F399-TEST-ONE-DUP-EX.
040500 EXIT.
040600
040700 D900-SPLIT-ON-SEMIS.
040800     MOVE    SPACES                TO WK-C-SPLIT-VALUES.
040900     MOVE    ZERO                  TO WK-N-SPLIT-CNT.
041000     UNSTRING WK-C-SPLIT-SRC DELIMITED BY ";"
041100             INTO WK-C-SPLIT-PART(1) WK-C-SPLIT-PART(2)
041200                  WK-C-SPLIT-PART(3) WK-C-SPLIT-PART(4)
041300                  WK-C-SPLIT-PART(5) WK-C-SPLIT-PART(6)
041400                  WK-C-SPLIT-PART(7) WK-C-SPLIT-PART(8)
041500                  WK-C-SPLIT-PART(9) WK-C-SPLIT-PART(10)
041600             TALLYING IN WK-N-SPLIT-CNT.
041700 D999-SPLIT-ON-SEMIS-EX.
041800 EXIT.
041900
042000 D800-JOIN-SCINAMES.
042100     MOVE    SPACES                TO WK-MSC-CLN-SCI-NAMES.
042200     PERFORM F800-JOIN-ONE-SCINAME THRU F899-JOIN-ONE-SCINAME-EX
042300        VARYING WK-N-SUB FROM 1 BY 1
042400           UNTIL WK-N-SUB > WK-N-SCINAME-CNT.
042500 D899-JOIN-SCINAMES-EX.
042600 EXIT.
042700
042800 F800-JOIN-ONE-SCINAME.
042900     IF  WK-N-SUB = 1
043000         MOVE WK-C-SCINAME-ENTRY(1) TO WK-MSC-CLN-SCI-NAMES
043100     ELSE
043200         STRING WK-MSC-CLN-SCI-NAMES DELIMITED BY SPACE
043300                "|"                  DELIMITED BY SIZE
043400                WK-C-SCINAME-ENTRY(WK-N-SUB) DELIMITED BY SPACE
043500                INTO WK-MSC-CLN-SCI-NAMES
043600         END-STRING.
043700 F899-JOIN-ONE-SCINAME-EX.
043800 EXIT.
043900
044000*-----------------------------------------------------------------*
044100 B300-CLEAN-OCEAN-AREA.
044200*-----------------------------------------------------------------*
044300     MOVE    WK-MSC-RAW-OCEAN-AREA TO WK-C-OCEAN-UP.
044400     INSPECT WK-C-OCEAN-UP CONVERTING
044500             "abcdefghijklmnopqrstuvwxyz" TO
044600             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
044700     MOVE    SPACES                TO WK-MSC-CLN-FAO-AREAS.
044800     MOVE    ZERO                  TO WK-N-FAOAREA-CNT.
044900     PERFORM E400-SCAN-FOR-DIGITS THRU E499-SCAN-FOR-DIGITS-EX
045000        VARYING WK-N-SUB FROM 1 BY 1 UNTIL WK-N-SUB > 60.
045100     IF  WK-N-FAOAREA-CNT = ZERO
045200         PERFORM E500-OCEAN-KEYWORD-FALLBACK
045300            THRU E599-OCEAN-KEYWORD-FALLBACK-EX.
045400     PERFORM D700-JOIN-FAOAREAS THRU D799-JOIN-FAOAREAS-EX.
045500 B399-CLEAN-OCEAN-AREA-EX.
045600 EXIT.
045700
045800*                                A 1- OR 2-DIGIT RUN IS A FAO
045900*                                AREA NUMBER; A RUN OF 3 OR MORE
046000*                                DIGITS IS NOT RECOGNIZED
046100 E400-SCAN-FOR-DIGITS.
046200     IF  WK-C-OCEAN-UP-BYTE(WK-N-SUB) NOT NUMERIC
046300         GO TO E499-SCAN-FOR-DIGITS-EX.
046400     IF  WK-N-SUB > 1
046500         AND WK-C-OCEAN-UP-BYTE(WK-N-SUB - 1) NUMERIC
046600         GO TO E499-SCAN-FOR-DIGITS-EX.
046700     IF  WK-N-SUB < 59
046800         AND WK-C-OCEAN-UP-BYTE(WK-N-SUB + 1) NUMERIC
046900         AND WK-C-OCEAN-UP-BYTE(WK-N-SUB + 2) NUMERIC
047000         GO TO E499-SCAN-FOR-DIGITS-EX.
047100     IF  WK-N-SUB < 60
047200         AND WK-C-OCEAN-UP-BYTE(WK-N-SUB + 1) NUMERIC
047300         MOVE WK-C-OCEAN-UP(WK-N-SUB : 2) TO WK-C-FAOAREA-CAND
047400     ELSE
047500         MOVE SPACE                TO WK-C-FAOAREA-CAND(1:1)
047600         MOVE WK-C-OCEAN-UP-BYTE(WK-N-SUB) TO
047700                                      WK-C-FAOAREA-CAND(2:1).
047800     INSPECT WK-C-FAOAREA-CAND REPLACING ALL SPACE BY "0".
047900     PERFORM E410-ADD-FAOAREA THRU E419-ADD-FAOAREA-EX.
048000 E499-SCAN-FOR-DIGITS-EX.
048100 EXIT.
048200
048300 E410-ADD-FAOAREA.
048400     MOVE    "N"                   TO WK-C-TRUNC-FOUND-SW.
048500     PERFORM F410-TEST-ONE-FAO-DUP THRU F419-TEST-ONE-FAO-DUP-EX
048600        VARYING WK-N-SUB2 FROM 1 BY 1
048700           UNTIL WK-N-SUB2 > WK-N-FAOAREA-CNT
048800              OR WK-C-TRUNC-FOUND-SW = "Y".
048900     IF  WK-C-TRUNC-FOUND-SW = "N"
049000         AND WK-N-FAOAREA-CNT < 15
049100         ADD 1                     TO WK-N-FAOAREA-CNT
049200         MOVE WK-C-FAOAREA-CAND TO WK-C-FAOAREA-ENTRY(WK-N-FAOAREA-CNT).
049300 E419-ADD-FAOAREA-EX.
049400 EXIT.
049500
049600 F410-TEST-ONE-FAO-DUP.
049700     IF  WK-C-FAOAREA-ENTRY(WK-N-SUB2) = WK-C-FAOAREA-CAND
049800         MOVE "Y"                  TO WK-C-TRUNC-FOUND-SW.
049900 F419-TEST-ONE-FAO-DUP-EX.
050000 EXIT.
050100
050200*                                NO NUMBERS FOUND - TRY THE
050300*                                FIRST RECOGNIZED OCEAN KEYWORD
050400 E500-OCEAN-KEYWORD-FALLBACK.
050500     MOVE    "N"                   TO WK-C-TRUNC-FOUND-SW.
050600     PERFORM E510-TEST-ONE-KEYWORD THRU E519-TEST-ONE-KEYWORD-EX
050700        VARYING WK-N-SUB FROM 1 BY 1
050800           UNTIL WK-N-SUB > WK-N-OCEANKEY-CNT
050900              OR WK-C-TRUNC-FOUND-SW = "Y".
051000 E599-OCEAN-KEYWORD-FALLBACK-EX.
051100 EXIT.
051200
051300 E510-TEST-ONE-KEYWORD.
051400     PERFORM F500-LOCATE-KEYWORD THRU F599-LOCATE-KEYWORD-EX.
051500     IF  WK-N-LPAREN-POS NOT = ZERO
051600         MOVE "Y"                  TO WK-C-TRUNC-FOUND-SW
051700         PERFORM F600-LOAD-CODE-SET THRU F699-LOAD-CODE-SET-EX.
051800 E519-TEST-ONE-KEYWORD-EX.
051900 EXIT.
052000
052100*                                WK-N-LPAREN-POS REUSED HERE AS
052200*                                A GENERIC "FOUND-AT" POSITION
052300 F500-LOCATE-KEYWORD.
052400     MOVE    ZERO                  TO WK-N-LPAREN-POS.
052500     PERFORM F510-TEST-ONE-POSITION THRU F519-TEST-ONE-POSITION-EX
052600        VARYING WK-N-SUB2 FROM 1 BY 1 UNTIL WK-N-SUB2 > 49
052700           OR WK-N-LPAREN-POS NOT = ZERO.
052800 F599-LOCATE-KEYWORD-EX.
052900 EXIT.
053000
053100 F510-TEST-ONE-POSITION.
053200     IF  WK-C-OCEAN-UP(WK-N-SUB2 : 12) =
053300             WK-C-OCEANKEY-TEXT(WK-N-SUB)
053400         MOVE WK-N-SUB2             TO WK-N-LPAREN-POS.
053500 F519-TEST-ONE-POSITION-EX.
053600 EXIT.
053700
053800*                                CODE LIST IS 14 TWO-DIGIT
053900*                                CODES, ZERO-PAIRS ARE FILLER
054000 F600-LOAD-CODE-SET.
054100     PERFORM F610-ADD-ONE-CODE THRU F619-ADD-ONE-CODE-EX
054200        VARYING WK-N-SUB2 FROM 1 BY 2 UNTIL WK-N-SUB2 > 14.
054300 F699-LOAD-CODE-SET-EX.
054400 EXIT.
054500
054600 F610-ADD-ONE-CODE.
054700     MOVE    WK-C-OCEANKEY-CODES(WK-N-SUB)(WK-N-SUB2 : 2)
054800                                  TO WK-C-FAOAREA-CAND.
054900     IF  WK-C-FAOAREA-CAND NOT = "00"
055000         PERFORM E410-ADD-FAOAREA THRU E419-ADD-FAOAREA-EX.
055100 F619-ADD-ONE-CODE-EX.
055200 EXIT.
055300
055400 D700-JOIN-FAOAREAS.
055500     PERFORM F700-JOIN-ONE-FAOAREA THRU F799-JOIN-ONE-FAOAREA-EX
055600        VARYING WK-N-SUB FROM 1 BY 1
055700           UNTIL WK-N-SUB > WK-N-FAOAREA-CNT.
055800 D799-JOIN-FAOAREAS-EX.
055900 EXIT.
056000
056100 F700-JOIN-ONE-FAOAREA.
056200     IF  WK-N-SUB = 1
056300         MOVE WK-C-FAOAREA-ENTRY(1) TO WK-MSC-CLN-FAO-AREAS
056400     ELSE
056500         STRING WK-MSC-CLN-FAO-AREAS DELIMITED BY SPACE
056600                "|"                  DELIMITED BY SIZE
056700                WK-C-FAOAREA-ENTRY(WK-N-SUB) DELIMITED BY SIZE
056800                INTO WK-MSC-CLN-FAO-AREAS
056900         END-STRING.
057000 F799-JOIN-ONE-FAOAREA-EX.
057100 EXIT.
057200
057300*-----------------------------------------------------------------*
057400 B400-CLEAN-CERT-CODE.
057500*-----------------------------------------------------------------*
057600     MOVE    WK-MSC-RAW-CERT-CODE(1:60) TO WK-C-SPLIT-SRC(1:60).
057700     MOVE    SPACES                TO WK-MSC-CLN-CERT-CODES.
057800     MOVE    ZERO                  TO WK-N-CERT-CNT.
057900     INSPECT WK-C-SPLIT-SRC(1:60) REPLACING
058000             ALL " and " BY ";    "
058100             ALL " & "   BY ";  "
058200             ALL "|"     BY ";".
058300     PERFORM D900-SPLIT-ON-SEMIS THRU D999-SPLIT-ON-SEMIS-EX.
058400     PERFORM C400-CLEAN-ONE-CERT-GROUP THRU C499-CLEAN-ONE-CERT-GROUP-EX
058500        VARYING WK-N-SUB FROM 1 BY 1
058600           UNTIL WK-N-SUB > WK-N-SPLIT-CNT.
058700     PERFORM D600-JOIN-CERTCODES THRU D699-JOIN-CERTCODES-EX.
058800 B499-CLEAN-CERT-CODE-EX.
058900 EXIT.
059000
059100*                                PARENS HOLD A CODE OF THEIR OWN -
059200*                                STRIP THEM AND TREAT THE TEXT
059300*                                INSIDE AS A SEPARATE CANDIDATE,
059400*                                THEN COMMA-SPLIT WHAT REMAINS
059500 C400-CLEAN-ONE-CERT-GROUP.
059600     MOVE    WK-C-SPLIT-PART(WK-N-SUB) TO WK-C-WORK-NAME.
059700     MOVE    ZERO                  TO WK-N-NAME-LEN
059800                                      WK-N-LPAREN-POS
059900                                      WK-N-RPAREN-POS.
060000     PERFORM F110-SCAN-ONE-BYTE THRU F119-SCAN-ONE-BYTE-EX
060100        VARYING WK-N-SUB2 FROM 1 BY 1 UNTIL WK-N-SUB2 > 60.
060200     IF  WK-N-LPAREN-POS NOT = ZERO AND WK-N-RPAREN-POS NOT = ZERO
060300         MOVE WK-C-WORK-NAME(WK-N-LPAREN-POS + 1 :
060400                 WK-N-RPAREN-POS - WK-N-LPAREN-POS - 1)
060500                                  TO WK-C-WORK-NAME-2
060600         PERFORM E600-ADD-CERTCODE THRU E699-ADD-CERTCODE-EX.
060700     MOVE    SPACES                TO WK-C-WORK-NAME-2.
060800     IF  WK-N-LPAREN-POS > 1
060900         MOVE WK-C-WORK-NAME(1 : WK-N-LPAREN-POS - 1)
061000                                  TO WK-C-WORK-NAME-2
061100     ELSE
061200         IF  WK-N-LPAREN-POS = ZERO
061300             MOVE WK-C-WORK-NAME  TO WK-C-WORK-NAME-2
061400         END-IF
061500     END-IF.
061600     INSPECT WK-C-WORK-NAME-2 REPLACING ALL "," BY ";".
061700     MOVE    WK-C-WORK-NAME-2(1:60) TO WK-C-SPLIT-SRC(1:60).
061800     PERFORM D900-SPLIT-ON-SEMIS THRU D999-SPLIT-ON-SEMIS-EX.
061900     PERFORM C410-ADD-ONE-SUBCODE THRU C419-ADD-ONE-SUBCODE-EX
062000        VARYING WK-N-SUB2 FROM 1 BY 1
062100           UNTIL WK-N-SUB2 > WK-N-SPLIT-CNT.
062200 C499-CLEAN-ONE-CERT-GROUP-EX.
062300 EXIT.
062400
062500 C410-ADD-ONE-SUBCODE.
062600     MOVE    WK-C-SPLIT-PART(WK-N-SUB2) TO WK-C-WORK-NAME-2.
062700     IF  WK-C-WORK-NAME-2 NOT = SPACES
062800         PERFORM E600-ADD-CERTCODE THRU E699-ADD-CERTCODE-EX.
062900 C419-ADD-ONE-SUBCODE-EX.
063000 EXIT.
063100
063200*                                KEEP ONLY CODES THAT START WITH
063300*                                A LETTER, DIGIT OR HYPHEN, AND
063400*                                DE-DUPLICATE PRESERVING ORDER
063500 E600-ADD-CERTCODE.
063600     IF  (WK-C-WORK-NAME-2(1:1) < "A" OR WK-C-WORK-NAME-2(1:1) > "Z")
063700         AND (WK-C-WORK-NAME-2(1:1) < "0" OR WK-C-WORK-NAME-2(1:1) > "9")
063800         AND WK-C-WORK-NAME-2(1:1) NOT = "-"
063900         GO TO E699-ADD-CERTCODE-EX.
064000     MOVE    "N"                   TO WK-C-TRUNC-FOUND-SW.
064100     PERFORM F900-TEST-ONE-CERT-DUP THRU F999-TEST-ONE-CERT-DUP-EX
064200        VARYING WK-N-SUB2 FROM 1 BY 1
064300           UNTIL WK-N-SUB2 > WK-N-CERT-CNT
064400              OR WK-C-TRUNC-FOUND-SW = "Y".
064500     IF  WK-C-TRUNC-FOUND-SW = "N"
064600         AND WK-N-CERT-CNT < 8
064700         ADD 1                     TO WK-N-CERT-CNT
064800         MOVE WK-C-WORK-NAME-2(1:20) TO
064900                                   WK-C-CERT-ENTRY(WK-N-CERT-CNT).
065000 E699-ADD-CERTCODE-EX.
065100 EXIT.
065200
065300 F900-TEST-ONE-CERT-DUP.
065400     IF  WK-C-CERT-ENTRY(WK-N-SUB2) = WK-C-WORK-NAME-2(1:20)
065500         MOVE "Y"                  TO WK-C-TRUNC-FOUND-SW.
065600 F999-TEST-ONE-CERT-DUP-EX.
065700 EXIT.
065800
065900 D600-JOIN-CERTCODES.
066000     PERFORM F610-JOIN-ONE-CERTCODE THRU F619-JOIN-ONE-CERTCODE-EX
066100        VARYING WK-N-SUB FROM 1 BY 1
066200           UNTIL WK-N-SUB > WK-N-CERT-CNT.
066300 D699-JOIN-CERTCODES-EX.
066400 EXIT.
066500
066600 F610-JOIN-ONE-CERTCODE.
066700     IF  WK-N-SUB = 1
066800         MOVE WK-C-CERT-ENTRY(1) TO WK-MSC-CLN-CERT-CODES
066900     ELSE
067000         STRING WK-MSC-CLN-CERT-CODES DELIMITED BY SPACE
067100                "|"                  DELIMITED BY SIZE
067200                WK-C-CERT-ENTRY(WK-N-SUB) DELIMITED BY SPACE
067300                INTO WK-MSC-CLN-CERT-CODES
067400         END-STRING.
067500 F619-JOIN-ONE-CERTCODE-EX.
067600 EXIT.
067700
067800*-----------------------------------------------------------------*
067900 B500-TRUNC-FISHERY-NAME.
068000*-----------------------------------------------------------------*
068100     MOVE    WK-MSC-RAW-FISHERY-NM(1:100) TO WK-MSC-CLN-FISHERY-NM.
068200     MOVE    ZERO                  TO WK-N-NAME-LEN.
068300     PERFORM F120-NAME-LEN THRU F129-NAME-LEN-EX
068400        VARYING WK-N-SUB FROM 1 BY 1 UNTIL WK-N-SUB > 100.
068500     IF  WK-MSC-RAW-FISHERY-NM(101:20) NOT = SPACES
068600         OR WK-N-NAME-LEN > 100
068700         PERFORM E700-BACKUP-TO-SPACE THRU E799-BACKUP-TO-SPACE-EX
068800         ADD 1                     TO WK-N-TRUNC-CNT.
068900 B599-TRUNC-FISHERY-NAME-EX.
069000 EXIT.
069100
069200 F120-NAME-LEN.
069300     IF  WK-MSC-RAW-FISHERY-NM(WK-N-SUB:1) NOT = SPACE
069400         MOVE WK-N-SUB              TO WK-N-NAME-LEN.
069500 F129-NAME-LEN-EX.
069600 EXIT.
069700
069800*                                TRUNCATE TO 97, BACK UP TO LAST
069900*                                SPACE IF BEYOND 80% OF LIMIT,
070000*                                APPEND '...'
070100 E700-BACKUP-TO-SPACE.
070200     MOVE    97                    TO WK-N-BACKUP-POS.
070300     PERFORM F700-SCAN-BACK-FOR-SPACE THRU F799-SCAN-BACK-FOR-SPACE-EX
070400        VARYING WK-N-SUB FROM 97 BY -1 UNTIL WK-N-SUB < 81
070500           OR WK-C-TRUNC-FOUND-SW = "Y".
070600     MOVE    WK-MSC-RAW-FISHERY-NM(1:WK-N-BACKUP-POS)
070700                                  TO WK-MSC-CLN-FISHERY-NM.
070800     STRING  WK-MSC-CLN-FISHERY-NM(1:WK-N-BACKUP-POS) DELIMITED BY SIZE
070900             "..."                DELIMITED BY SIZE
071000             INTO WK-MSC-CLN-FISHERY-NM
071100     END-STRING.
071200 E799-BACKUP-TO-SPACE-EX.
071300 EXIT.
071400
071500 F700-SCAN-BACK-FOR-SPACE.
071600     MOVE    "N"                   TO WK-C-TRUNC-FOUND-SW.
071700     IF  WK-MSC-RAW-FISHERY-NM(WK-N-SUB:1) = SPACE
071800         MOVE WK-N-SUB              TO WK-N-BACKUP-POS
071900         MOVE "Y"                   TO WK-C-TRUNC-FOUND-SW.
072000 F799-SCAN-BACK-FOR-SPACE-EX.
072100 EXIT.
072200
072300*-----------------------------------------------------------------*
072400 B600-ACCUM-COUNTS.
072500*-----------------------------------------------------------------*
072600     IF  WK-MSC-CLN-SCI-NAMES  NOT = SPACES
072700         ADD 1                     TO WK-N-SPECIES-CNT.
072800     IF  WK-MSC-CLN-FAO-AREAS  NOT = SPACES
072900         ADD 1                     TO WK-N-FAOAREA-CNT-T.
073000     IF  WK-MSC-CLN-GEAR       NOT = SPACES
073100         ADD 1                     TO WK-N-GEAR-CNT.
073200     IF  WK-MSC-CLN-CERT-CODES NOT = SPACES
073300         ADD 1                     TO WK-N-CERT-CNT-T.
073400 B699-ACCUM-COUNTS-EX.
073500 EXIT.
073600
073700*-----------------------------------------------------------------*
073800 Y800-SUMMARY-REPORT.
073900*-----------------------------------------------------------------*
074000     MOVE    WK-N-IN-CNT           TO WK-R-IN-CNT.
074100     MOVE    WK-N-OUT-CNT          TO WK-R-OUT-CNT.
074200     MOVE    WK-N-DROP-CNT         TO WK-R-DROP-CNT.
074300     MOVE    WK-N-SPECIES-CNT      TO WK-R-SPECIES-CNT.
074400     MOVE    WK-N-FAOAREA-CNT-T    TO WK-R-FAOAREA-CNT.
074500     MOVE    WK-N-GEAR-CNT         TO WK-R-GEAR-CNT.
074600     MOVE    WK-N-CERT-CNT-T       TO WK-R-CERT-CNT.
074700     MOVE    WK-N-TRUNC-CNT        TO WK-R-TRUNC-CNT.
074800     WRITE   FSH-MSCLG-LINE        FROM WK-R-STATS-LINE-1.
074900     WRITE   FSH-MSCLG-LINE        FROM WK-R-STATS-LINE-2.
075000     DISPLAY WK-R-STATS-LINE-1.
075100     DISPLAY WK-R-STATS-LINE-2.
075200 Y899-SUMMARY-REPORT-EX.
075300 EXIT.
075400
075500*-----------------------------------------------------------------*
075600 Y900-ABNORMAL-TERMINATION.
075700*-----------------------------------------------------------------*
075800     SET     UPSI-SWITCH-0         TO ON.
075900     GOBACK.
076000
076100******************************************************************
076200*************** END OF PROGRAM SOURCE - FSHMPRE ***************
076300******************************************************************
