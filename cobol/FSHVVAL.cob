000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     FSHVVAL.
000300 AUTHOR.         RJ NAIR.
000400 INSTALLATION.   FISHERIES INTELLIGENCE UNIT - BATCH SECTION.
000500 DATE-WRITTEN.   11 MAR 1987.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800*=================================================================
000900*
001000*DESCRIPTION : VESSEL-VALIDATE.  TWO-PASS DRIVER FOR THE VESSEL
001100*              IMPORT FILE.  PASS 1 LOADS EVERY IMPORT RECORD
001200*              INTO A WORKING-STORAGE TABLE AND TALLIES IMO AND
001300*              NAME+FLAG DUPLICATE GROUPS.  PASS 2 WALKS THE
001400*              SAME TABLE, CALLING THE FLAG/GEAR/VESSEL-TYPE
001500*              LOOKUP ROUTINES AND THE IMO CHECK-DIGIT ROUTINE
001600*              FOR EACH ROW, CLASSIFIES THE ROW ERROR/WARNING/
001700*              VALID, AND WRITES THE FULL VALIDATED FILE PLUS
001800*              THE VALID/WARNING ACCEPTED-STAGING FILE.
001900*
002000*=================================================================
002100* HISTORY OF MODIFICATION:
002200*=================================================================
002300* V001RJN - RJNAIR  - 11/03/1987 - INITIAL VERSION - TWO-PASS
002400*                      VESSEL IMPORT VALIDATION, FLAG/GEAR/
002500*                      VESSEL-TYPE LOOKUPS CODED INLINE.
002600* V004MWT - MWEETL  - 29/09/1989 - FLAG, GEAR AND VESSEL-TYPE
002700*                      LOOKUPS MOVED OUT TO THE CALLED ROUTINES
002800*                      FSHCNTRY / FSHGEAR / FSHVTYP SO THE SAME
002900*                      REFERENCE TABLES CAN BE SHARED WITH OTHER
003000*                      BATCH JOBS THAT NEED THEM.
003100* V007DL  - DESMLIM - 18/04/1994 - ADDED DUPLICATE-IMO AND
003200*                      DUPLICATE NAME+FLAG DETECTION IN PASS 1 -
003300*                      A WARNING LINE IS NOW LOGGED FOR EACH
003400*                      DUPLICATE GROUP AS SOON AS IT IS FOUND.
003500* V010TYK - TYKOH   - 02/02/1999 - Y2K READINESS REVIEW - NO
003600*                      DATE FIELDS ARE HELD HERE, NO CHANGE
003700*                      REQUIRED.
003800* V013RJN - RJNAIR  - 07/11/2002 - RAISED THE IN-MEMORY VESSEL
003900*                      TABLE LIMIT TO 2000 ROWS, REGISTRY VOLUME
004000*                      HAD OUTGROWN THE OLD 500-ROW LIMIT.
004100* V7Q3ARV - RVTAN   - 25/03/2011 - ADDED THE 90.00% VALIDATION-
004200*                      RATE ACCEPTANCE GATE AND THE PRINTED
004300*                      SUMMARY REPORT - E-REQ 41220.
004400* V7Q8EM1 - EMRAZ   - 14/08/2015 - UNKNOWN FLAG CODE IS NOW AN
004500*                      ERROR RATHER THAN A WARNING PER REGISTRY
004600*                      BODY MEMO 61, TO MATCH THE GEAR/VESSEL-
004700*                      TYPE WARNING TREATMENT ELSEWHERE IN THIS
004800*                      RUN.
004810* F5Q9EM1 - EMRAZ   - 10/03/2017 - DUP-SCAN SUBSCRIPT RAISED TO
004820*                      A 77-LEVEL STANDALONE ITEM.
004900*---------------------------------------------------------------*
005000 EJECT
005100 ENVIRONMENT DIVISION.
005200**********************
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.  IBM-AS400.
005500 OBJECT-COMPUTER.  IBM-AS400.
005600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005700                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
005800                   UPSI-0 IS UPSI-SWITCH-0.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT FSHVSIN ASSIGN TO DATABASE-FSHVSIN
006300            ORGANIZATION      IS SEQUENTIAL
006400            FILE STATUS       IS WK-C-FILE-STATUS.
006500
006600     SELECT FSHVSOT ASSIGN TO DATABASE-FSHVSOT
006700            ORGANIZATION      IS SEQUENTIAL
006800            FILE STATUS       IS WK-C-FILE-STATUS.
006900
007000     SELECT FSHVSAC ASSIGN TO DATABASE-FSHVSAC
007100            ORGANIZATION      IS SEQUENTIAL
007200            FILE STATUS       IS WK-C-FILE-STATUS.
007300
007400     SELECT FSHVSLG ASSIGN TO DATABASE-FSHVSLG
007500            ORGANIZATION      IS SEQUENTIAL
007600            FILE STATUS       IS WK-C-FILE-STATUS.
007700 EJECT
007800***************
007900 DATA DIVISION.
008000***************
008100 FILE SECTION.
008200**************
008300 FD  FSHVSIN
008400     LABEL RECORDS ARE OMITTED.
008500 01  FSH-VSIN-BUFFER             PIC X(0600).
008600
008700 FD  FSHVSOT
008800     LABEL RECORDS ARE OMITTED.
008900 01  FSH-VSOT-BUFFER             PIC X(0600).
009000
009100 FD  FSHVSAC
009200     LABEL RECORDS ARE OMITTED.
009300 01  FSH-VSAC-BUFFER             PIC X(0600).
009400
009500 FD  FSHVSLG
009600     LABEL RECORDS ARE OMITTED.
009700 01  FSH-VSLG-LINE               PIC X(132).
009800
009900*************************
010000 WORKING-STORAGE SECTION.
010100*************************
010200 01  FILLER              PIC X(24)  VALUE
010300     "** PROGRAM FSHVVAL    **".
010400
010500     COPY FSHVESS.
010600
010700* ------------------- IN-MEMORY VESSEL TABLE ----------------------*
010800*                                PASS 1 LOADS EVERY IMPORT ROW
010900*                                HERE SO THE FILE NEVER HAS TO BE
011000*                                OPENED A SECOND TIME FOR PASS 2
011100 01  WK-VESSEL-TABLE.
011200     05  WK-N-VESSEL-CNT         PIC 9(04) COMP VALUE ZERO.
011300     05  WK-V-ENTRY OCCURS 1 TO 2000 TIMES
011400             DEPENDING ON WK-N-VESSEL-CNT.
011500         10  WK-V-REC            PIC X(600).
011600         10  WK-V-FLD REDEFINES WK-V-REC.
011700             15  WK-V-NAME       PIC X(50).
011800             15  WK-V-IMO        PIC X(10).
011900             15  WK-V-FLAG       PIC X(03).
012000             15  WK-V-GEAR       PIC X(05).
012100             15  WK-V-VTYP       PIC X(05).
012200             15  WK-V-STATUS     PIC X(07).
012300             15  WK-V-IMOVALID   PIC X(07).
012400             15  WK-V-FLAGRSLV   PIC X(03).
012500             15  WK-V-ERRTXT     PIC X(60).
012600             15  FILLER          PIC X(450).
012700         10  WK-V-DUP-IMO-CNT    PIC 9(04) COMP VALUE ZERO.
012800         10  WK-V-DUP-NF-CNT     PIC 9(04) COMP VALUE ZERO.
012900         10  FILLER              PIC X(04).
013000
013100* ------------------- PASS 1 / PASS 2 WORK FIELDS ------------------*
013200 01  WK-C-CONTROL-AREA.
013300     05  WK-N-CUR-IDX            PIC 9(04) COMP VALUE ZERO.
013400     05  WK-N-OUT-SUB            PIC 9(04) COMP VALUE ZERO.
013600     05  WK-N-IMO-MATCH-CNT      PIC 9(04) COMP VALUE ZERO.
013700     05  WK-N-NF-MATCH-CNT       PIC 9(04) COMP VALUE ZERO.
013800     05  WK-C-FIRST-OCC-SW       PIC X(01) VALUE "Y".
013900     05  WK-C-ERR-SW             PIC X(01) VALUE "N".
014000     05  WK-C-WARN-SW            PIC X(01) VALUE "N".
014100     05  FILLER                  PIC X(06).
014110*                                DUP-GROUP SCAN SUBSCRIPT,
014120*                                77-LEVEL STANDALONE PER F5Q9EM1
014190 77  WK-N-SCAN-SUB               PIC 9(04) COMP VALUE ZERO.
014200
014300* ------------------- RUN STATISTICS -------------------------------*
014400 01  WK-C-STATS-AREA.
014500     05  WK-N-TOTAL-CNT          PIC 9(07) COMP VALUE ZERO.
014600     05  WK-N-VALID-CNT          PIC 9(07) COMP VALUE ZERO.
014700     05  WK-N-ERROR-CNT          PIC 9(07) COMP VALUE ZERO.
014800     05  WK-N-WARNING-CNT        PIC 9(07) COMP VALUE ZERO.
014900     05  WK-N-RATE-PCT           PIC 9(03)V99 COMP VALUE ZERO.
015000     05  FILLER                  PIC X(08).
015100
015200* ------------------- SAMPLE-ERROR HOLD AREA -----------------------*
015300*                                UP TO 10 SAMPLE ERROR LINES ARE
015400*                                KEPT FOR THE SUMMARY REPORT
015500 01  WK-C-SAMPLE-AREA.
015600     05  WK-N-SAMPLE-CNT         PIC 9(02) COMP VALUE ZERO.
015700     05  WK-N-SAMPLE-IDX         PIC 9(02) COMP VALUE ZERO.
015800     05  WK-SAMPLE-ENTRY OCCURS 10 TIMES.
015900         10  WK-SAMPLE-NAME      PIC X(50).
016000         10  WK-SAMPLE-ERRTXT    PIC X(60).
016100     05  FILLER                  PIC X(06).
016200
016300* ------------------- GATE MESSAGE TABLE ---------------------------*
016400 01  WK-C-GATE-TEXT-VALUES.
016450     05  FILLER                  PIC X(70) VALUE "VALIDATION RATE
016460-    "MEETS THE 90.00 PERCENT GATE - RUN ACCEPTED           ".
016470     05  FILLER                  PIC X(70) VALUE "VALIDATION RATE
016480-    "IS BELOW THE 90.00 PERCENT GATE - RUN REJECTED        ".
016900 01  WK-C-GATE-TEXT REDEFINES WK-C-GATE-TEXT-VALUES.
017000     05  WK-C-GATE-MSG           PIC X(70) OCCURS 2 TIMES.
017100
017200* ------------------- SUMMARY REPORT LINES ---------------------------*
017300 01  WK-R-TOTAL-LINE.
017400     05  FILLER                  PIC X(20) VALUE
017500         "TOTAL RECORDS:    - ".
017600     05  WK-R-TOTAL              PIC ZZZ,ZZ9.
017700
017800 01  WK-R-VALID-LINE.
017900     05  FILLER                  PIC X(20) VALUE
018000         "VALID:            - ".
018100     05  WK-R-VALID              PIC ZZZ,ZZ9.
018200     05  FILLER                  PIC X(04) VALUE "  ( ".
018300     05  WK-R-RATE               PIC ZZ9.99.
018400     05  FILLER                  PIC X(03) VALUE "% )".
018500
018600 01  WK-R-ERRORS-LINE.
018700     05  FILLER                  PIC X(20) VALUE
018800         "ERRORS:           - ".
018900     05  WK-R-ERRORS             PIC ZZZ,ZZ9.
019000
019100 01  WK-R-WARN-LINE.
019200     05  FILLER                  PIC X(20) VALUE
019300         "WARNINGS:         - ".
019400     05  WK-R-WARNINGS           PIC ZZZ,ZZ9.
019500
019600 01  WK-R-SAMPLE-LINE.
019700     05  FILLER                  PIC X(20) VALUE
019800         "SAMPLE ERROR      - ".
019900     05  WK-R-SAMPLE-NAME        PIC X(50).
020000     05  FILLER                  PIC X(03) VALUE " - ".
020100     05  WK-R-SAMPLE-TEXT        PIC X(60).
020200
020300 01  WK-R-DUP-IMO-LINE.
020400     05  FILLER                  PIC X(20) VALUE
020500         "DUPLICATE IMO     - ".
020600     05  WK-R-DUP-IMO-VAL        PIC X(10).
020700     05  FILLER                  PIC X(10) VALUE " COUNT  - ".
020800     05  WK-R-DUP-IMO-CNT        PIC ZZ9.
020900
021000 01  WK-R-DUP-NF-LINE.
021100     05  FILLER                  PIC X(20) VALUE
021200         "DUPLICATE NAME/FLAG-".
021300     05  WK-R-DUP-NF-NAME        PIC X(50).
021400     05  FILLER                  PIC X(03) VALUE " / ".
021500     05  WK-R-DUP-NF-FLAG        PIC X(03).
021600     05  FILLER                  PIC X(10) VALUE " COUNT  - ".
021700     05  WK-R-DUP-NF-CNT         PIC ZZ9.
021800
021900 01  WK-R-GATE-LINE.
022000     05  FILLER                  PIC X(20) VALUE
022100         "GATE (90.00 PCT)  - ".
022200     05  WK-R-GATE-TEXT          PIC X(70).
022300
022400     COPY FSHIMOL.
022500     COPY FSHFLAG.
022600     COPY FSHGERL.
022700     COPY FSHVTPL.
022800
022900     COPY ASCMWS.
023000
023100     EJECT
023200****************************
023300 PROCEDURE DIVISION.
023400****************************
023500 MAIN-MODULE.
023600     OPEN    OUTPUT FSHVSLG.
023700     PERFORM A000-PASS1-LOAD-TABLES
023800        THRU A099-PASS1-LOAD-TABLES-EX.
023900     PERFORM B000-PASS2-VALIDATE
024000        THRU B099-PASS2-VALIDATE-EX.
024100     PERFORM Y800-VALIDATION-REPORT
024200        THRU Y899-VALIDATION-REPORT-EX.
024300     CLOSE   FSHVSLG.
024400     IF  WK-N-RATE-PCT        < 90.00
024500         GO TO Y900-ABNORMAL-TERMINATION.
024600     GOBACK.
024700
024800*-----------------------------------------------------------------*
024900 A000-PASS1-LOAD-TABLES.
025000*-----------------------------------------------------------------*
025100     MOVE    ZERO              TO WK-N-VESSEL-CNT.
025200     OPEN    INPUT FSHVSIN.
025300     IF  NOT WK-C-SUCCESSFUL
025400         DISPLAY "FSHVVAL - OPEN FILE ERROR - FSHVSIN"
025500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025600         GO TO A099-PASS1-LOAD-TABLES-EX.
025700 A010-READ-VSIN-NEXT.
025800     READ    FSHVSIN
025900         AT END
026000             GO TO A090-CLOSE-VSIN.
026100     IF  WK-N-VESSEL-CNT      < 2000
026200         ADD 1                 TO WK-N-VESSEL-CNT
026300         MOVE FSH-VSIN-BUFFER  TO WK-V-REC(WK-N-VESSEL-CNT)
026400     END-IF.
026500     GO TO A010-READ-VSIN-NEXT.
026600 A090-CLOSE-VSIN.
026700     CLOSE   FSHVSIN.
026800     PERFORM C100-DUPLICATE-CHECK
026900        THRU C199-DUPLICATE-CHECK-EX.
027000 A099-PASS1-LOAD-TABLES-EX.
027100 EXIT.
027200
027300*-----------------------------------------------------------------*
027400 B000-PASS2-VALIDATE.
027500*-----------------------------------------------------------------*
027600     OPEN    OUTPUT FSHVSOT.
027700     OPEN    OUTPUT FSHVSAC.
027800     IF  NOT WK-C-SUCCESSFUL
027900         DISPLAY "FSHVVAL - OPEN FILE ERROR - FSHVSOT/FSHVSAC"
028000         GO TO B099-PASS2-VALIDATE-EX.
028100     PERFORM B100-VALIDATE-ONE-VESSEL
028200        THRU B199-VALIDATE-ONE-VESSEL-EX
028300        VARYING WK-N-CUR-IDX FROM 1 BY 1
028400           UNTIL WK-N-CUR-IDX > WK-N-VESSEL-CNT.
028500     CLOSE   FSHVSOT FSHVSAC.
028600 B099-PASS2-VALIDATE-EX.
028700 EXIT.
028800
028900*-----------------------------------------------------------------*
029000 B100-VALIDATE-ONE-VESSEL.
029100*-----------------------------------------------------------------*
029200     MOVE    WK-V-REC(WK-N-CUR-IDX) TO FSHVESS-RECORD.
029300     MOVE    SPACES            TO FSHVESS-STATUS
029400                                   FSHVESS-IMO-VALID
029500                                   FSHVESS-FLAG-RSLV
029600                                   FSHVESS-ERRTXT.
029700     MOVE    "N"               TO WK-C-ERR-SW WK-C-WARN-SW.
029800     PERFORM B200-CHECK-NAME   THRU B299-CHECK-NAME-EX.
029900     PERFORM B300-CHECK-IMO    THRU B399-CHECK-IMO-EX.
030000     PERFORM B400-CHECK-FLAG   THRU B499-CHECK-FLAG-EX.
030100     PERFORM B500-CHECK-GEAR   THRU B599-CHECK-GEAR-EX.
030200     PERFORM B600-CHECK-VTYPE  THRU B699-CHECK-VTYPE-EX.
030300     PERFORM B700-CHECK-DUP    THRU B799-CHECK-DUP-EX.
030400     PERFORM C200-CLASSIFY-STATUS
030500        THRU C299-CLASSIFY-STATUS-EX.
030600     MOVE    FSHVESS-RECORD    TO WK-V-REC(WK-N-CUR-IDX).
030700     PERFORM B800-WRITE-OUTPUT THRU B899-WRITE-OUTPUT-EX.
030800 B199-VALIDATE-ONE-VESSEL-EX.
030900 EXIT.
031000
031100*                                VESSEL NAME - BLANK IS ALWAYS
031200*                                AN ERROR, NO LOOKUP INVOLVED
031300 B200-CHECK-NAME.
031400     IF  FSHVESS-NAME         = SPACES
031500         MOVE "Y"              TO WK-C-ERR-SW
031600         IF  FSHVESS-ERRTXT    = SPACES
031700             MOVE "VESSEL NAME MISSING" TO FSHVESS-ERRTXT
031800         END-IF
031900     END-IF.
032000 B299-CHECK-NAME-EX.
032100 EXIT.
032200
032300*-----------------------------------------------------------------*
032400 B300-CHECK-IMO.
032500*-----------------------------------------------------------------*
032600     IF  FSHVESS-IMO          = SPACES
032700         GO TO B399-CHECK-IMO-EX.
032800     MOVE    FSHVESS-IMO       TO WK-C-FSHIMOL-RAW.
032900     CALL    "FSHIMOCK" USING WK-C-FSHIMOL-RECORD.
033000     IF  WK-C-FSHIMOL-ERROR-CD = SPACES
033100         MOVE WK-C-FSHIMOL-CLEAN TO FSHVESS-IMO-VALID
033200         GO TO B399-CHECK-IMO-EX.
033300     MOVE    "Y"               TO WK-C-WARN-SW.
033400     IF  WK-C-FSHIMOL-ERROR-CD = "IMO0002"
033500         IF  FSHVESS-ERRTXT    = SPACES
033600             MOVE "IMO NUMBER - INVALID LENGTH" TO FSHVESS-ERRTXT
033700         END-IF
033800     ELSE
033900         IF  FSHVESS-ERRTXT    = SPACES
034000             STRING "IMO CHECK DIGIT BAD - EXPECTED "
034100                                  DELIMITED BY SIZE
034200                    WK-C-FSHIMOL-EXPECT
034300                                  DELIMITED BY SIZE
034400                    " GOT "       DELIMITED BY SIZE
034500                    WK-C-FSHIMOL-GOT
034600                                  DELIMITED BY SIZE
034700                    INTO FSHVESS-ERRTXT
034800         END-IF
034900     END-IF.
035000 B399-CHECK-IMO-EX.
035100 EXIT.
035200
035300*-----------------------------------------------------------------*
035400 B400-CHECK-FLAG.
035500*-----------------------------------------------------------------*
035600     IF  FSHVESS-FLAG-CD      = SPACES
035700         GO TO B499-CHECK-FLAG-EX.
035800     MOVE    FSHVESS-FLAG-CD   TO WK-C-FSHFLAG-CODE.
035900     CALL    "FSHCNTRY" USING WK-C-FSHFLAG-RECORD.
036000     IF  WK-C-FSHFLAG-RESOLVED NOT = SPACES
036100         MOVE WK-C-FSHFLAG-RESOLVED TO FSHVESS-FLAG-RSLV
036200         GO TO B499-CHECK-FLAG-EX.
036300*                                UNKNOWN FLAG CODE - UPGRADED
036400*                                FROM A WARNING TO AN ERROR BY
036500*                                V7Q8EM1, SEE HISTORY ABOVE
036600     MOVE    "Y"               TO WK-C-ERR-SW.
036700     IF  FSHVESS-ERRTXT        = SPACES
036800         MOVE "UNKNOWN FLAG CODE" TO FSHVESS-ERRTXT
036900     END-IF.
037000 B499-CHECK-FLAG-EX.
037100 EXIT.
037200
037300*-----------------------------------------------------------------*
037400 B500-CHECK-GEAR.
037500*-----------------------------------------------------------------*
037600     IF  FSHVESS-GEAR-TYP     = SPACES
037700         GO TO B599-CHECK-GEAR-EX.
037800     MOVE    FSHVESS-GEAR-TYP  TO WK-C-FSHGERL-CODE.
037900     CALL    "FSHGEAR" USING WK-C-FSHGERL-RECORD.
038000     IF  WK-C-FSHGERL-NAME    NOT = SPACES
038100         GO TO B599-CHECK-GEAR-EX.
038200     MOVE    "Y"               TO WK-C-WARN-SW.
038300     IF  FSHVESS-ERRTXT        = SPACES
038400         MOVE "UNKNOWN GEAR TYPE" TO FSHVESS-ERRTXT
038500     END-IF.
038600 B599-CHECK-GEAR-EX.
038700 EXIT.
038800
038900*-----------------------------------------------------------------*
039000 B600-CHECK-VTYPE.
039100*-----------------------------------------------------------------*
039200     IF  FSHVESS-VES-TYP      = SPACES
039300         GO TO B699-CHECK-VTYPE-EX.
039400     MOVE    FSHVESS-VES-TYP   TO WK-C-FSHVTPL-CODE.
039500     CALL    "FSHVTYP" USING WK-C-FSHVTPL-RECORD.
039600     IF  WK-C-FSHVTPL-CAT     NOT = SPACES
039700         GO TO B699-CHECK-VTYPE-EX.
039800     MOVE    "Y"               TO WK-C-WARN-SW.
039900     IF  FSHVESS-ERRTXT        = SPACES
040000         MOVE "UNKNOWN VESSEL TYPE" TO FSHVESS-ERRTXT
040100     END-IF.
040200 B699-CHECK-VTYPE-EX.
040300 EXIT.
040400
040500*                                DUPLICATE IMO AND DUPLICATE
040600*                                NAME+FLAG COUNTS WERE ALREADY
040700*                                TALLIED IN PASS 1 - C100 BELOW
040800 B700-CHECK-DUP.
040900     IF  WK-V-DUP-IMO-CNT(WK-N-CUR-IDX) > 1
041000         MOVE "Y"              TO WK-C-WARN-SW
041100         IF  FSHVESS-ERRTXT    = SPACES
041200             MOVE "DUPLICATE IMO NUMBER" TO FSHVESS-ERRTXT
041300         END-IF
041400     END-IF.
041500     IF  WK-V-DUP-NF-CNT(WK-N-CUR-IDX) > 1
041600         MOVE "Y"              TO WK-C-WARN-SW
041700         IF  FSHVESS-ERRTXT    = SPACES
041800             MOVE "DUPLICATE VESSEL NAME AND FLAG"
041900                                TO FSHVESS-ERRTXT
042000         END-IF
042100     END-IF.
042200 B799-CHECK-DUP-EX.
042300 EXIT.
042400
042500*-----------------------------------------------------------------*
042600 B800-WRITE-OUTPUT.
042700*-----------------------------------------------------------------*
042800     WRITE   FSH-VSOT-BUFFER   FROM FSHVESS-RECORD.
042900     IF  FSHVESS-STATUS       NOT = "ERROR  "
043000         WRITE FSH-VSAC-BUFFER FROM FSHVESS-RECORD
043100     END-IF.
043200 B899-WRITE-OUTPUT-EX.
043300 EXIT.
043400
043500*-----------------------------------------------------------------*
043600 C100-DUPLICATE-CHECK.
043700*-----------------------------------------------------------------*
043800     PERFORM C110-COUNT-ONE-ENTRY
043900        THRU C119-COUNT-ONE-ENTRY-EX
044000        VARYING WK-N-OUT-SUB FROM 1 BY 1
044100           UNTIL WK-N-OUT-SUB > WK-N-VESSEL-CNT.
044200     PERFORM C150-REPORT-ONE-ENTRY
044300        THRU C159-REPORT-ONE-ENTRY-EX
044400        VARYING WK-N-OUT-SUB FROM 1 BY 1
044500           UNTIL WK-N-OUT-SUB > WK-N-VESSEL-CNT.
044600 C199-DUPLICATE-CHECK-EX.
044700 EXIT.
044800
044900 C110-COUNT-ONE-ENTRY.
045000     MOVE    ZERO              TO WK-N-IMO-MATCH-CNT
045100                                  WK-N-NF-MATCH-CNT.
045200     IF  WK-V-IMO(WK-N-OUT-SUB) NOT = SPACES
045300         PERFORM C120-TEST-IMO-MATCH
045400            THRU C129-TEST-IMO-MATCH-EX
045500            VARYING WK-N-SCAN-SUB FROM 1 BY 1
045600               UNTIL WK-N-SCAN-SUB > WK-N-VESSEL-CNT
045700         MOVE WK-N-IMO-MATCH-CNT
045800                               TO WK-V-DUP-IMO-CNT(WK-N-OUT-SUB)
045900     END-IF.
046000     IF  WK-V-NAME(WK-N-OUT-SUB) NOT = SPACES
046100         PERFORM C140-TEST-NF-MATCH
046200            THRU C149-TEST-NF-MATCH-EX
046300            VARYING WK-N-SCAN-SUB FROM 1 BY 1
046400               UNTIL WK-N-SCAN-SUB > WK-N-VESSEL-CNT
046500         MOVE WK-N-NF-MATCH-CNT
046600                               TO WK-V-DUP-NF-CNT(WK-N-OUT-SUB)
046700     END-IF.
046800 C119-COUNT-ONE-ENTRY-EX.
046900 EXIT.
047000
047100 C120-TEST-IMO-MATCH.
047200     IF  WK-V-IMO(WK-N-SCAN-SUB) = WK-V-IMO(WK-N-OUT-SUB)
047300         ADD 1                 TO WK-N-IMO-MATCH-CNT.
047400 C129-TEST-IMO-MATCH-EX.
047500 EXIT.
047600
047700 C140-TEST-NF-MATCH.
047800     IF  WK-V-NAME(WK-N-SCAN-SUB) = WK-V-NAME(WK-N-OUT-SUB)
047900         AND WK-V-FLAG(WK-N-SCAN-SUB) = WK-V-FLAG(WK-N-OUT-SUB)
048000         ADD 1                 TO WK-N-NF-MATCH-CNT.
048100 C149-TEST-NF-MATCH-EX.
048200 EXIT.
048300
048400*                                LOG ONE LINE PER DUPLICATE GROUP
048500*                                - ONLY WHEN THIS ENTRY IS THE
048600*                                FIRST OCCURRENCE OF THE KEY, SO
048700*                                A GROUP OF 4 LOGS ONCE, NOT 4
048800*                                TIMES
048900 C150-REPORT-ONE-ENTRY.
049000     IF  WK-V-DUP-IMO-CNT(WK-N-OUT-SUB) > 1
049100         PERFORM C160-CHECK-FIRST-IMO
049200            THRU C169-CHECK-FIRST-IMO-EX
049300         IF  WK-C-FIRST-OCC-SW = "Y"
049400             PERFORM C170-WRITE-DUP-IMO-LINE
049500                THRU C179-WRITE-DUP-IMO-LINE-EX
049600         END-IF
049700     END-IF.
049800     IF  WK-V-DUP-NF-CNT(WK-N-OUT-SUB) > 1
049900         PERFORM C180-CHECK-FIRST-NF
050000            THRU C189-CHECK-FIRST-NF-EX
050100         IF  WK-C-FIRST-OCC-SW = "Y"
050200             PERFORM C190-WRITE-DUP-NF-LINE
050300                THRU C198-WRITE-DUP-NF-LINE-EX
050400         END-IF
050500     END-IF.
050600 C159-REPORT-ONE-ENTRY-EX.
050700 EXIT.
050800
050900 C160-CHECK-FIRST-IMO.
051000     MOVE    "Y"               TO WK-C-FIRST-OCC-SW.
051100     PERFORM C165-TEST-EARLIER-IMO
051200        THRU C168-TEST-EARLIER-IMO-EX
051300        VARYING WK-N-SCAN-SUB FROM 1 BY 1
051400           UNTIL WK-N-SCAN-SUB >= WK-N-OUT-SUB.
051500 C169-CHECK-FIRST-IMO-EX.
051600 EXIT.
051700
051800 C165-TEST-EARLIER-IMO.
051900     IF  WK-V-IMO(WK-N-SCAN-SUB) = WK-V-IMO(WK-N-OUT-SUB)
052000         MOVE "N"              TO WK-C-FIRST-OCC-SW.
052100 C168-TEST-EARLIER-IMO-EX.
052200 EXIT.
052300
052400 C170-WRITE-DUP-IMO-LINE.
052500     MOVE    WK-V-IMO(WK-N-OUT-SUB) TO WK-R-DUP-IMO-VAL.
052600     MOVE    WK-V-DUP-IMO-CNT(WK-N-OUT-SUB) TO WK-R-DUP-IMO-CNT.
052700     WRITE   FSH-VSLG-LINE     FROM WK-R-DUP-IMO-LINE.
052800     DISPLAY WK-R-DUP-IMO-LINE.
052900 C179-WRITE-DUP-IMO-LINE-EX.
053000 EXIT.
053100
053200 C180-CHECK-FIRST-NF.
053300     MOVE    "Y"               TO WK-C-FIRST-OCC-SW.
053400     PERFORM C185-TEST-EARLIER-NF
053500        THRU C188-TEST-EARLIER-NF-EX
053600        VARYING WK-N-SCAN-SUB FROM 1 BY 1
053700           UNTIL WK-N-SCAN-SUB >= WK-N-OUT-SUB.
053800 C189-CHECK-FIRST-NF-EX.
053900 EXIT.
054000
054100 C185-TEST-EARLIER-NF.
054200     IF  WK-V-NAME(WK-N-SCAN-SUB) = WK-V-NAME(WK-N-OUT-SUB)
054300         AND WK-V-FLAG(WK-N-SCAN-SUB) = WK-V-FLAG(WK-N-OUT-SUB)
054400         MOVE "N"              TO WK-C-FIRST-OCC-SW.
054500 C188-TEST-EARLIER-NF-EX.
054600 EXIT.
054700
054800 C190-WRITE-DUP-NF-LINE.
054900     MOVE    WK-V-NAME(WK-N-OUT-SUB) TO WK-R-DUP-NF-NAME.
055000     MOVE    WK-V-FLAG(WK-N-OUT-SUB) TO WK-R-DUP-NF-FLAG.
055100     MOVE    WK-V-DUP-NF-CNT(WK-N-OUT-SUB) TO WK-R-DUP-NF-CNT.
055200     WRITE   FSH-VSLG-LINE     FROM WK-R-DUP-NF-LINE.
055300     DISPLAY WK-R-DUP-NF-LINE.
055400 C198-WRITE-DUP-NF-LINE-EX.
055500 EXIT.
055600
055700*-----------------------------------------------------------------*
055800 C200-CLASSIFY-STATUS.
055900*-----------------------------------------------------------------*
056000     ADD     1                  TO WK-N-TOTAL-CNT.
056100     IF  WK-C-ERR-SW          = "Y"
056200         MOVE "ERROR  "         TO FSHVESS-STATUS
056300         ADD 1                  TO WK-N-ERROR-CNT
056400         IF  WK-N-SAMPLE-CNT    < 10
056500             PERFORM C210-SAVE-SAMPLE THRU C219-SAVE-SAMPLE-EX
056600         END-IF
056700     ELSE
056800         IF  WK-C-WARN-SW      = "Y"
056900             MOVE "WARNING"     TO FSHVESS-STATUS
057000             ADD 1              TO WK-N-WARNING-CNT
057100             ADD 1              TO WK-N-VALID-CNT
057200         ELSE
057300             MOVE "VALID  "     TO FSHVESS-STATUS
057400             ADD 1              TO WK-N-VALID-CNT
057500         END-IF
057600     END-IF.
057700 C299-CLASSIFY-STATUS-EX.
057800 EXIT.
057900
058000 C210-SAVE-SAMPLE.
058100     ADD     1                  TO WK-N-SAMPLE-CNT.
058200     MOVE    FSHVESS-NAME       TO WK-SAMPLE-NAME(WK-N-SAMPLE-CNT).
058300     MOVE    FSHVESS-ERRTXT     TO WK-SAMPLE-ERRTXT(WK-N-SAMPLE-CNT).
058400 C219-SAVE-SAMPLE-EX.
058500 EXIT.
058600
058700*-----------------------------------------------------------------*
058800 Y800-VALIDATION-REPORT.
058900*-----------------------------------------------------------------*
059000     IF  WK-N-TOTAL-CNT        = ZERO
059100         MOVE ZERO              TO WK-N-RATE-PCT
059200     ELSE
059300         COMPUTE WK-N-RATE-PCT ROUNDED =
059400                 (WK-N-VALID-CNT * 100) / WK-N-TOTAL-CNT
059500     END-IF.
059600     MOVE    WK-N-TOTAL-CNT     TO WK-R-TOTAL.
059700     WRITE   FSH-VSLG-LINE      FROM WK-R-TOTAL-LINE.
059800     DISPLAY WK-R-TOTAL-LINE.
059900     MOVE    WK-N-VALID-CNT     TO WK-R-VALID.
060000     MOVE    WK-N-RATE-PCT      TO WK-R-RATE.
060100     WRITE   FSH-VSLG-LINE      FROM WK-R-VALID-LINE.
060200     DISPLAY WK-R-VALID-LINE.
060300     MOVE    WK-N-ERROR-CNT     TO WK-R-ERRORS.
060400     WRITE   FSH-VSLG-LINE      FROM WK-R-ERRORS-LINE.
060500     DISPLAY WK-R-ERRORS-LINE.
060600     MOVE    WK-N-WARNING-CNT   TO WK-R-WARNINGS.
060700     WRITE   FSH-VSLG-LINE      FROM WK-R-WARN-LINE.
060800     DISPLAY WK-R-WARN-LINE.
060900     PERFORM C220-PRINT-SAMPLE
061000        THRU C229-PRINT-SAMPLE-EX
061100        VARYING WK-N-SAMPLE-IDX FROM 1 BY 1
061200           UNTIL WK-N-SAMPLE-IDX > WK-N-SAMPLE-CNT.
061300     IF  WK-N-RATE-PCT         < 90.00
061400         MOVE WK-C-GATE-MSG(2)  TO WK-R-GATE-TEXT
061500     ELSE
061600         MOVE WK-C-GATE-MSG(1)  TO WK-R-GATE-TEXT
061700     END-IF.
061800     WRITE   FSH-VSLG-LINE      FROM WK-R-GATE-LINE.
061900     DISPLAY WK-R-GATE-LINE.
062000 Y899-VALIDATION-REPORT-EX.
062100 EXIT.
062200
062300 C220-PRINT-SAMPLE.
062400     MOVE    WK-SAMPLE-NAME(WK-N-SAMPLE-IDX) TO WK-R-SAMPLE-NAME.
062500     MOVE    WK-SAMPLE-ERRTXT(WK-N-SAMPLE-IDX) TO WK-R-SAMPLE-TEXT.
062600     WRITE   FSH-VSLG-LINE      FROM WK-R-SAMPLE-LINE.
062700     DISPLAY WK-R-SAMPLE-LINE.
062800 C229-PRINT-SAMPLE-EX.
062900 EXIT.
063000
063100*-----------------------------------------------------------------*
063200 Y900-ABNORMAL-TERMINATION.
063300*-----------------------------------------------------------------*
063400     SET     UPSI-SWITCH-0      TO ON.
063500     GOBACK.
063600
063700******************************************************************
063800*************** END OF PROGRAM SOURCE - FSHVVAL ***************
063900******************************************************************
