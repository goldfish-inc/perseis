000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     FSHGCLN.
000300 AUTHOR.         PAULINE LIM WEE.
000400 INSTALLATION.   FISHERIES INTELLIGENCE UNIT - BATCH SECTION.
000500 DATE-WRITTEN.   06 FEB 1992.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800*=================================================================
000900*
001000*DESCRIPTION : GENERIC CLEAN.  DRIVEN BY THE FSHGENCT CONTROL
001100*              FILE, ONE ROW PER REGISTRY EXTRACT FILE TO BE
001200*              WHITESPACE-COLLAPSED THIS RUN.  EACH CONTROL ROW
001300*              NAMES THE INPUT/OUTPUT DD AND THIS PROGRAM OPENS
001400*              THAT PAIR DYNAMICALLY, RUN-COLLAPSES EVERY RECORD
001500*              AND UNDERSCORES THE HEADER ROW, THEN MOVES TO THE
001600*              NEXT CONTROL ROW.
001700*
001800*=================================================================
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100* G004PLW - PLWEE   - 06/02/1992 - INITIAL VERSION.
002200* G009TYK - TYKOH   - 02/02/1999 - Y2K READINESS REVIEW - NO DATE
002300*                      FIELDS PROCESSED HERE, NO CHANGE REQUIRED.
002400* G5Q2ARV - ARVENKT - 14/03/2009 - SUPPORT FOR A DYNAMICALLY
002500*                      ASSIGNED DD PER CONTROL ROW SO ONE COPY
002600*                      OF THIS PROGRAM CAN DRIVE THE WHOLE SET.
002610* F5Q9EM1 - EMRAZ   - 10/03/2017 - OUTPUT SUBSCRIPT RAISED TO A
002620*                      77-LEVEL STANDALONE ITEM.
002700*---------------------------------------------------------------*
002800 EJECT
002900 ENVIRONMENT DIVISION.
003000**********************
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.  IBM-AS400.
003300 OBJECT-COMPUTER.  IBM-AS400.
003400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003500                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
003600                   UPSI-0 IS UPSI-SWITCH-0.
003700
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT FSHGENCT ASSIGN TO DATABASE-FSHGENCT
004100            ORGANIZATION      IS SEQUENTIAL
004200            FILE STATUS       IS WK-C-FILE-STATUS.
004300
004400     SELECT FSHGENIN ASSIGN TO WK-C-GCC-IN-DDNAME
004500            ORGANIZATION      IS SEQUENTIAL
004600            FILE STATUS       IS WK-C-GENIN-STATUS.
004700
004800     SELECT FSHGENOT ASSIGN TO WK-C-GCC-OUT-DDNAME
004900            ORGANIZATION      IS SEQUENTIAL
005000            FILE STATUS       IS WK-C-GENOT-STATUS.
005100
005200     SELECT FSHGENLG ASSIGN TO DATABASE-FSHGENLG
005300            ORGANIZATION      IS SEQUENTIAL
005400            FILE STATUS       IS WK-C-FILE-STATUS.
005500 EJECT
005600***************
005700 DATA DIVISION.
005800***************
005900 FILE SECTION.
006000**************
006100 FD  FSHGENCT
006200     LABEL RECORDS ARE OMITTED
006300     DATA RECORD IS FSH-GENCLN-CTL-REC.
006400     COPY FSHREF.
006500
006600 FD  FSHGENIN
006700     LABEL RECORDS ARE OMITTED.
006800 01  FSH-GENIN-LINE              PIC X(200).
006900
007000 FD  FSHGENOT
007100     LABEL RECORDS ARE OMITTED.
007200 01  FSH-GENOT-LINE              PIC X(200).
007300
007400 FD  FSHGENLG
007500     LABEL RECORDS ARE OMITTED.
007600 01  FSH-GENLG-LINE              PIC X(80).
007700
007800*************************
007900 WORKING-STORAGE SECTION.
008000*************************
008100 01  FILLER              PIC X(24)  VALUE
008200     "** PROGRAM FSHGCLN   **".
008300
008400* ------------------ PROGRAM WORKING STORAGE -------------------*
008500 01  WK-C-WORK-AREA.
008600     05  WK-C-CTL-EOF-SW     PIC X(01) VALUE "N".
008700         88  WK-EOF-GENCT           VALUE "Y".
008800     05  WK-C-GEN-EOF-SW     PIC X(01) VALUE "N".
008900         88  WK-EOF-GENIN            VALUE "Y".
009000     05  WK-C-FIRST-REC-SW   PIC X(01) VALUE "Y".
009100     05  WK-N-IN-SUB         PIC 9(03) COMP VALUE ZERO.
009300     05  FILLER              PIC X(10).
009310*                                COLLAPSED-LINE OUTPUT SUBSCRIPT,
009320*                                77-LEVEL STANDALONE PER F5Q9EM1
009390 77  WK-N-OUT-SUB            PIC 9(03) COMP VALUE ZERO.
009400
009500 01  WK-C-GCC-IN-DDNAME        PIC X(08) VALUE SPACES.
009600 01  WK-C-GCC-OUT-DDNAME       PIC X(08) VALUE SPACES.
009700 01  WK-C-GENIN-STATUS         PIC X(02) VALUE "00".
009800 01  WK-C-GENOT-STATUS         PIC X(02) VALUE "00".
009900
010000 01  WK-C-LINE-IN              PIC X(200) VALUE SPACES.
010100 01  WK-C-LINE-IN-VIEW REDEFINES WK-C-LINE-IN.
010200     05  WK-C-LINE-IN-BYTE   PIC X(01) OCCURS 200 TIMES.
010300 01  WK-C-LINE-OUT             PIC X(200) VALUE SPACES.
010400 01  WK-C-LINE-OUT-VIEW REDEFINES WK-C-LINE-OUT.
010500     05  WK-C-LINE-OUT-BYTE  PIC X(01) OCCURS 200 TIMES.
010600 01  WK-C-PRIOR-BYTE           PIC X(01) VALUE SPACE.
010700
010800* ------------------ RUN STATISTICS ------------------------------
010900 01  WK-C-STATS-AREA.
011000     05  WK-N-FILE-CNT       PIC 9(05) COMP VALUE ZERO.
011100     05  WK-N-ROW-CNT        PIC 9(07) COMP VALUE ZERO.
011200     05  FILLER              PIC X(10).
011300
011400 01  WK-R-COMPLETE-LINE.
011500     05  FILLER              PIC X(20) VALUE
011600         "GENERIC-CLEAN     - ".
011700     05  WK-R-DD-NAME        PIC X(08).
011800     05  FILLER              PIC X(04) VALUE " -  ".
011900     05  WK-R-ROW-CNT        PIC ZZZ,ZZ9.
012000     05  FILLER              PIC X(16) VALUE " ROWS COLLAPSED ".
012100
012200     COPY ASCMWS.
012300
012400     EJECT
012500****************************
012600 PROCEDURE DIVISION.
012700****************************
012800 MAIN-MODULE.
012900     PERFORM A000-MAIN-PROCESSING
013000        THRU A099-MAIN-PROCESSING-EX.
013100     GOBACK.
013200
013300*-----------------------------------------------------------------*
013400 A000-MAIN-PROCESSING.
013500*-----------------------------------------------------------------*
013600     OPEN    INPUT  FSHGENCT.
013700     OPEN    OUTPUT FSHGENLG.
013800     IF  NOT WK-C-SUCCESSFUL
013900         DISPLAY "FSHGCLN - OPEN FILE ERROR - FSHGENCT"
014000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014100         GO TO Y900-ABNORMAL-TERMINATION.
014200
014300 A010-READ-CTL-NEXT.
014400     READ    FSHGENCT
014500         AT END
014600             GO TO A090-MAIN-PROCESSING-EX.
014700     ADD     1                 TO WK-N-FILE-CNT.
014800     PERFORM B100-CLEAN-ONE-FILE
014900        THRU B199-CLEAN-ONE-FILE-EX.
015000     GO TO A010-READ-CTL-NEXT.
015100
015200 A090-MAIN-PROCESSING-EX.
015300     CLOSE   FSHGENCT FSHGENLG.
015400 A099-MAIN-PROCESSING-EX.
015500 EXIT.
015600
015700*-----------------------------------------------------------------*
015800 B100-CLEAN-ONE-FILE.
015900*-----------------------------------------------------------------*
016000     MOVE    FSH-GCC-FILE-NM      TO WK-C-GCC-IN-DDNAME
016100                                      WK-C-GCC-OUT-DDNAME.
016200     MOVE    ZERO                 TO WK-N-ROW-CNT.
016300     MOVE    "Y"                  TO WK-C-FIRST-REC-SW.
016400     MOVE    "N"                  TO WK-C-GEN-EOF-SW.
016500     OPEN    INPUT  FSHGENIN.
016600     OPEN    OUTPUT FSHGENOT.
016700     IF  WK-C-GENIN-STATUS NOT = "00"
016800         DISPLAY "FSHGCLN - OPEN FILE ERROR - " WK-C-GCC-IN-DDNAME
016900         DISPLAY "FILE STATUS IS " WK-C-GENIN-STATUS
017000         GO TO B199-CLEAN-ONE-FILE-EX.
017100
017200 B110-READ-GENIN-NEXT.
017300     READ    FSHGENIN INTO WK-C-LINE-IN
017400         AT END
017500             MOVE "Y"             TO WK-C-GEN-EOF-SW
017600             GO TO B190-CLEAN-ONE-FILE-EX.
017700     PERFORM C100-COLLAPSE-LINE THRU C199-COLLAPSE-LINE-EX.
017800     IF  WK-C-FIRST-REC-SW = "Y"
017900         INSPECT WK-C-LINE-OUT CONVERTING " " TO "_"
018000         MOVE "N"                 TO WK-C-FIRST-REC-SW
018100     END-IF.
018200     WRITE   FSH-GENOT-LINE       FROM WK-C-LINE-OUT.
018300     ADD     1                    TO WK-N-ROW-CNT.
018400     GO TO B110-READ-GENIN-NEXT.
018500
018600 B190-CLEAN-ONE-FILE-EX.
018700     CLOSE   FSHGENIN FSHGENOT.
018800     PERFORM Y800-COMPLETION-LINE
018900        THRU Y899-COMPLETION-LINE-EX.
019000 B199-CLEAN-ONE-FILE-EX.
019100 EXIT.
019200
019300*-----------------------------------------------------------------*
019400 C100-COLLAPSE-LINE.
019500*-----------------------------------------------------------------*
019600*                                TRIM LEADING/TRAILING SPACE AND
019700*                                COLLAPSE INTERNAL SPACE RUNS -
019800*                                TREATS THE WHOLE RECORD AS ONE
019900*                                CONTINUOUS FIELD, WHICH ALSO
020000*                                CLEANS EACH DELIMITED COLUMN
020100     MOVE    SPACES               TO WK-C-LINE-OUT.
020200     MOVE    ZERO                 TO WK-N-OUT-SUB.
020300     MOVE    SPACE                TO WK-C-PRIOR-BYTE.
020400     PERFORM C110-COPY-ONE-BYTE THRU C119-COPY-ONE-BYTE-EX
020500        VARYING WK-N-IN-SUB FROM 1 BY 1 UNTIL WK-N-IN-SUB > 200.
020600 C199-COLLAPSE-LINE-EX.
020700 EXIT.
020800
020900 C110-COPY-ONE-BYTE.
021000     IF  WK-C-LINE-IN-BYTE(WK-N-IN-SUB) = SPACE
021100         IF  WK-C-PRIOR-BYTE NOT = SPACE
021200             AND WK-N-OUT-SUB < 200
021300             ADD 1                TO WK-N-OUT-SUB
021400             MOVE SPACE           TO WK-C-LINE-OUT-BYTE(WK-N-OUT-SUB)
021500         END-IF
021600         MOVE SPACE               TO WK-C-PRIOR-BYTE
021700     ELSE
021800         IF  WK-N-OUT-SUB < 200
021900             ADD 1                TO WK-N-OUT-SUB
022000             MOVE WK-C-LINE-IN-BYTE(WK-N-IN-SUB)
022100                                  TO WK-C-LINE-OUT-BYTE(WK-N-OUT-SUB)
022200         END-IF
022300         MOVE WK-C-LINE-IN-BYTE(WK-N-IN-SUB) TO WK-C-PRIOR-BYTE.
022400 C119-COPY-ONE-BYTE-EX.
022500 EXIT.
022600
022700*-----------------------------------------------------------------*
022800 Y800-COMPLETION-LINE.
022900*-----------------------------------------------------------------*
023000     MOVE    WK-C-GCC-FILE-NM     TO WK-R-DD-NAME.
023100     MOVE    WK-N-ROW-CNT         TO WK-R-ROW-CNT.
023200     WRITE   FSH-GENLG-LINE       FROM WK-R-COMPLETE-LINE.
023300     DISPLAY WK-R-COMPLETE-LINE.
023400 Y899-COMPLETION-LINE-EX.
023500 EXIT.
023600
023700*-----------------------------------------------------------------*
023800 Y900-ABNORMAL-TERMINATION.
023900*-----------------------------------------------------------------*
024000     SET     UPSI-SWITCH-0        TO ON.
024100     GOBACK.
024200
024300******************************************************************
024400*************** END OF PROGRAM SOURCE - FSHGCLN ***************
024500******************************************************************
