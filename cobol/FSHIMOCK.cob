000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     FSHIMOCK.
000300 AUTHOR.         RJ NAIR.
000400 INSTALLATION.   FISHERIES INTELLIGENCE UNIT - BATCH SECTION.
000500 DATE-WRITTEN.   11 MAR 1987.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800*=================================================================
000900*
001000*DESCRIPTION : THIS IS A CALLED ROUTINE TO STRIP AND VERIFY THE
001100*              IMO SHIP IDENTIFICATION NUMBER CHECK DIGIT FOR
001200*              THE VESSEL-VALIDATE BATCH RUN (FSHVVAL).
001300*
001400*=================================================================
001500*
001600* HISTORY OF AMENDMENT :
001700*=================================================================
001800*
001900* F001RJN - RJNAIR  - 11/03/1987 - INITIAL VERSION.
002000* F004PLW - PLWEE   - 14/09/1991 - ADDED NON-DIGIT STRIP LOOP,
002100*                      REGISTRY WAS SENDING IMO NUMBERS WITH
002200*                      EMBEDDED HYPHENS AND SPACES.
002300* F009TYK - TYKOH   - 02/02/1999 - Y2K READINESS REVIEW - NO
002400*                      DATE FIELDS PROCESSED HERE, NO CHANGE.
002500* F5Q2RV1 - RVTAN   - 18/06/2004 - BLANK IMO NOW TREATED AS VALID
002600*                      (NOT AN ERROR) PER REGISTRY BODY MEMO 44.
002700* F7Q1EM1 - TMPFYM  - 03/11/2016 - REFINED WEIGHTED-SUM LOGIC,
002800*                      EXPOSE EXPECT/GOT DIGITS TO CALLER FOR
002900*                      THE SAMPLE-ERROR REPORT LINE.
002910* F5Q9EM1 - EMRAZ   - 10/03/2017 - DIGIT/WEIGHT TABLE SUBSCRIPT
002920*                      RAISED TO A 77-LEVEL STANDALONE ITEM.
003000*=================================================================
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.  IBM-AS400.
003400 OBJECT-COMPUTER.  IBM-AS400.
003500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003600                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
003700                   UPSI-0 IS UPSI-SWITCH-0.
003800
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400 WORKING-STORAGE SECTION.
004500*****************************
004600 01  FILLER                 PIC X(24)  VALUE
004700     "** PROGRAM FSHIMOCK  **".
004800
004900* ------------------ PROGRAM WORKING STORAGE -------------------*
005000 01  WK-C-WORK-AREA.
005100     05  WK-N-DIGIT-CNT      PIC 9(02)  COMP VALUE ZERO.
005300     05  WK-N-WEIGHT-SUM     PIC 9(03)  COMP VALUE ZERO.
005400     05  WK-N-TEMP-DIV       PIC 9(03)  COMP VALUE ZERO.
005500     05  WK-C-ONE-CHAR       PIC X(01)  VALUE SPACE.
005600     05  FILLER              PIC X(05)  VALUE SPACES.
005610*                                DIGIT/WEIGHT TABLE SUBSCRIPT,
005620*                                77-LEVEL STANDALONE PER F5Q9EM1
005690 77  WK-N-SUBSCR             PIC 9(02)  COMP VALUE ZERO.
005700
005800 01  WK-C-DIGIT-BUFFER       PIC X(07)  VALUE SPACES.
005900*                                ALTERNATE VIEW - ONE DIGIT BYTE
006000*                                PER SUBSCRIPT FOR THE CHECKSUM
006100*                                WEIGHTING LOOP BELOW
006200 01  WK-N-DIGIT-VIEW REDEFINES WK-C-DIGIT-BUFFER.
006300     05  WK-N-DIGIT          PIC 9(01)  OCCURS 7 TIMES.
006400*                                CHECK-DIGIT-ONLY VIEW, USED
006500*                                FOR THE COMPARE AGAINST THE
006600*                                COMPUTED EXPECTED VALUE
006700 01  WK-N-CHECKDGT-VIEW REDEFINES WK-C-DIGIT-BUFFER.
006800     05  FILLER              PIC X(06).
006900     05  WK-N-CHECKDGT       PIC 9(01).
007000
007100* ------------------ WEIGHT TABLE (7,6,5,4,3,2) ------------------
007200 01  WK-C-WEIGHT-VALUES.
007300     05  FILLER              PIC 9(01) VALUE 7.
007400     05  FILLER              PIC 9(01) VALUE 6.
007500     05  FILLER              PIC 9(01) VALUE 5.
007600     05  FILLER              PIC 9(01) VALUE 4.
007700     05  FILLER              PIC 9(01) VALUE 3.
007800     05  FILLER              PIC 9(01) VALUE 2.
007900 01  WK-N-WEIGHT-TABLE REDEFINES WK-C-WEIGHT-VALUES.
008000     05  WK-N-WEIGHT         PIC 9(01) OCCURS 6 TIMES.
008100
008200     COPY ASCMWS.
008300
008400****************
008500 LINKAGE SECTION.
008600****************
008700     COPY FSHIMOL.
008800
008900     EJECT
009000********************************************
009100 PROCEDURE DIVISION USING WK-C-FSHIMOL-RECORD.
009200********************************************
009300 MAIN-MODULE.
009400     PERFORM A000-MAIN-PROCESSING
009500        THRU A099-MAIN-PROCESSING-EX.
009600     GOBACK.
009700
009800*-----------------------------------------------------------------*
009900 A000-MAIN-PROCESSING.
010000*-----------------------------------------------------------------*
010100     INITIALIZE              WK-C-FSHIMOL-OUTPUT
010200                              WK-C-DIGIT-BUFFER
010300                              WK-C-WORK-AREA.
010400
010500     IF  WK-C-FSHIMOL-RAW    = SPACES
010600         GO TO A099-MAIN-PROCESSING-EX.
010700
010800     PERFORM B100-STRIP-NON-DIGITS
010900        THRU B199-STRIP-NON-DIGITS-EX.
011000
011100     IF  WK-N-DIGIT-CNT NOT = 7
011200         MOVE "IMO0002"      TO WK-C-FSHIMOL-ERROR-CD
011300         GO TO A099-MAIN-PROCESSING-EX.
011400
011500     PERFORM C100-WEIGHTED-SUM
011600        THRU C199-WEIGHTED-SUM-EX.
011700
011800*                                MANUAL MODULO-10 - DIVIDE THEN
011900*                                MULTIPLY BACK AND SUBTRACT, THE
012000*                                INTEGER TRUNCATION DOES THE WORK
012100     COMPUTE WK-N-TEMP-DIV    = WK-N-WEIGHT-SUM / 10.
012200     COMPUTE WK-N-WEIGHT-SUM  = WK-N-WEIGHT-SUM -
012300                                 (WK-N-TEMP-DIV * 10).
012400     MOVE    WK-N-WEIGHT-SUM TO WK-C-FSHIMOL-EXPECT.
012500     MOVE    WK-N-DIGIT(7)   TO WK-C-FSHIMOL-GOT.
012600
012700     IF  WK-N-WEIGHT-SUM     NOT = WK-N-DIGIT(7)
012800         MOVE "IMO0003"      TO WK-C-FSHIMOL-ERROR-CD
012900         GO TO A099-MAIN-PROCESSING-EX.
013000
013100     MOVE    WK-C-DIGIT-BUFFER TO WK-C-FSHIMOL-CLEAN.
013200
013300 A099-MAIN-PROCESSING-EX.
013400 EXIT.
013500
013600*-----------------------------------------------------------------*
013700 B100-STRIP-NON-DIGITS.
013800*-----------------------------------------------------------------*
013900     MOVE    ZERO             TO WK-N-DIGIT-CNT.
014000     PERFORM B110-STRIP-ONE-CHAR THRU B119-STRIP-ONE-CHAR-EX
014100        VARYING WK-N-SUBSCR FROM 1 BY 1
014200           UNTIL WK-N-SUBSCR > 10
014300              OR WK-N-DIGIT-CNT > 7.
014400 B199-STRIP-NON-DIGITS-EX.
014500 EXIT.
014600
014700*-----------------------------------------------------------------*
014800 B110-STRIP-ONE-CHAR.
014900*-----------------------------------------------------------------*
015000     MOVE    WK-C-FSHIMOL-RAW(WK-N-SUBSCR:1) TO WK-C-ONE-CHAR.
015100     IF  WK-C-ONE-CHAR IS NUMERIC
015200         ADD 1                TO WK-N-DIGIT-CNT
015300         IF  WK-N-DIGIT-CNT < 8
015400             MOVE WK-C-ONE-CHAR
015500               TO WK-C-DIGIT-BUFFER(WK-N-DIGIT-CNT:1)
015600         END-IF
015700 END-IF.
015800 B119-STRIP-ONE-CHAR-EX.
015900 EXIT.
016000
016100*-----------------------------------------------------------------*
016200 C100-WEIGHTED-SUM.
016300*-----------------------------------------------------------------*
016400     MOVE    ZERO             TO WK-N-WEIGHT-SUM.
016500     PERFORM C110-ADD-ONE-WEIGHT THRU C119-ADD-ONE-WEIGHT-EX
016600        VARYING WK-N-SUBSCR FROM 1 BY 1 UNTIL WK-N-SUBSCR > 6.
016700 C199-WEIGHTED-SUM-EX.
016800 EXIT.
016900
017000*-----------------------------------------------------------------*
017100 C110-ADD-ONE-WEIGHT.
017200*-----------------------------------------------------------------*
017300     COMPUTE WK-N-WEIGHT-SUM = WK-N-WEIGHT-SUM +
017400             (WK-N-DIGIT(WK-N-SUBSCR) * WK-N-WEIGHT(WK-N-SUBSCR)).
017500 C119-ADD-ONE-WEIGHT-EX.
017600 EXIT.
017700
017800*-----------------------------------------------------------------*
017900*************** END OF PROGRAM SOURCE - FSHIMOCK ***************
018000*-----------------------------------------------------------------*
